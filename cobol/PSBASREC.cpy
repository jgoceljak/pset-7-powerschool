000100***************************************************************
000200* PSBASREC - ASSIGNMENT RECORD LAYOUT
000300* ONE ENTRY PER GRADED ASSIGNMENT, KEYED BY COURSE-ID +
000400* ASSIGNMENT-ID.  ASSIGNMENT-ID IS NEVER RECYCLED - SEE
000500* PSBASGN PARAGRAPH ASG3-GET-NEXT-ID.
000600***************************************************************
000700* 1995-03-20  RJT  0344  ORIGINAL LAYOUT.
000800* 1996-10-01  DKM  0402  ADDED IS-MIDTERM / IS-FINAL SWITCHES -
000900*                        MARKING-PERIOD ALONE COULD NOT TELL A
001000*                        4TH-PERIOD GRADE FROM A MIDTERM ENTERED
001100*                        LATE IN THE SAME WINDOW.
001200***************************************************************
001300 01  PSB-ASG-RECORD.
001400     05  PSB-ASG-EYECATCHER       PIC X(04) VALUE 'ASG '.
001500     05  PSB-ASG-COURSE-ID        PIC 9(05).
001600     05  PSB-ASG-ID               PIC 9(05).
001700     05  PSB-ASG-MARKING-PERIOD   PIC 9(01).
001800         88  PSB-ASG-MP-VALID          VALUES 1 THRU 6.
001900         88  PSB-ASG-MP-IS-MIDTERM     VALUE 5.
002000         88  PSB-ASG-MP-IS-FINAL       VALUE 6.
002100     05  PSB-ASG-IS-MIDTERM       PIC 9(01).
002200         88  PSB-ASG-MIDTERM-FLAG      VALUE 1.
002300     05  PSB-ASG-IS-FINAL         PIC 9(01).
002400         88  PSB-ASG-FINAL-FLAG        VALUE 1.
002500     05  PSB-ASG-TITLE            PIC X(30).
002600     05  PSB-ASG-POINT-VALUE      PIC 9(03).
002700     05  FILLER                   PIC X(20).
