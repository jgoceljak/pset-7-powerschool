000100***************************************************************
000200* PROGRAM      : PSBAGR
000300* AUTHOR       : R. J. TALBOTT
000400* INSTALLATION : DISTRICT DATA CENTER - STUDENT SYSTEMS GROUP
000500* DATE-WRITTEN : 08/28/1995
000600* DATE-COMPILED:
000700* SECURITY     : UNCLASSIFIED - DISTRICT INTERNAL USE ONLY
000800***************************************************************
000900* REMARKS.
001000*     STUDENT ASSIGNMENT-GRADE REPORT
001100*     (VIEWASSIGNMENTGRADESBYCOURSE).  ONE STUDENT + ONE
001200*     COURSE + ONE MARKING PERIOD AT A TIME - CARRIED ON
001300*     PSBAGRPM.  ASSIGNMENT-GRADE RECORDS ARE LISTED IN THE
001400*     ORDER THEY APPEAR ON THE FILE (NO RESORT), NUMBERED
001500*     1, 2, 3 ... EACH LINE IS JOINED TO THE ASSIGNMENT FILE
001600*     FOR THE TITLE.  IF NOTHING MATCHES, A SINGLE MESSAGE
001700*     LINE IS WRITTEN INSTEAD OF A LISTING.
001800*
001900* CHANGE LOG.
002000*     08/28/1995  RJT  0367  ORIGINAL PROGRAM.
002100*     11/30/2001  DKM  0571  MARKING-PERIOD ON THE SELECTION
002200*                            PARM IS NOW VALIDATED NUMERIC AND
002300*                            RANGE-CHECKED 1-6 BEFORE USE, SAME
002400*                            FIX AS PSBASGN 0571.
002500*     09/09/1998  DKM  0483  Y2K SWEEP - NO DATE FIELDS ON THIS
002600*                            PROGRAM, REVIEWED AND SIGNED OFF.
002700*     04/22/2004  PRV  0648  REGISTRAR REPORTED A STUDENT'S FALL
002800*                            REPORT CARRYING SPRING ASSIGNMENTS -
002900*                            THE TABLE LOOKUP IN PSBH-320 MATCHED
003000*                            ON ASSIGNMENT-ID ONLY AND NEVER
003100*                            COMPARED THE MARKING PERIOD.  TABLE
003200*                            NOW CARRIES EACH ASSIGNMENT'S MARKING
003300*                            PERIOD AND THE LOOKUP REQUIRES BOTH
003400*                            THE ID AND THE PERIOD TO MATCH.
003500***************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID. PSBAGR.
003800 AUTHOR. R. J. TALBOTT.
003900 INSTALLATION. DISTRICT DATA CENTER.
004000 DATE-WRITTEN. 08/28/1995.
004100 DATE-COMPILED.
004200 SECURITY. UNCLASSIFIED - DISTRICT INTERNAL USE ONLY.
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-370.
004600 OBJECT-COMPUTER. IBM-370.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT SELECTION-PARM ASSIGN TO AGRPARM
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-PARM-STATUS.
005400     SELECT ASSIGNMENT-FILE ASSIGN TO ASGNIN
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-ASG-STATUS.
005700     SELECT ASSIGNMENT-GRADE-FILE ASSIGN TO AGRIN
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-AGR-STATUS.
006000     SELECT ASSIGNMENT-GRADE-RPT ASSIGN TO AGRRPT
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-RPT-STATUS.
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  SELECTION-PARM.
006600 01  SELECTION-PARM-RECORD.
006700     05  PM-STUDENT-ID            PIC 9(05).
006800     05  PM-COURSE-ID             PIC 9(05).
006900     05  PM-MARKING-PERIOD-IN     PIC X(02).
007000     05  FILLER                   PIC X(66).
007100 FD  ASSIGNMENT-FILE.
007200     COPY PSBASREC REPLACING ==PSB-ASG-== BY ==AI-ASG-==.
007300 FD  ASSIGNMENT-GRADE-FILE.
007400     COPY PSBAGREC REPLACING ==PSB-AGR-== BY ==GI-AGR-==.
007500 FD  ASSIGNMENT-GRADE-RPT.
007600 01  ASSIGNMENT-GRADE-RPT-LINE    PIC X(80).
007700 WORKING-STORAGE SECTION.
007800 01  WS-AGR-HEADER.
007900     05  WS-AGR-EYECATCHER        PIC X(16) VALUE 'PSBAGR------WS'.
008000     05  WS-GRADES-READ           PIC S9(7) COMP VALUE ZERO.
008100     05  WS-GRADES-LISTED         PIC S9(7) COMP VALUE ZERO.
008200     05  FILLER                   PIC X(04) VALUE SPACES.
008300 01  WS-FILE-STATUSES.
008400     05  WS-PARM-STATUS           PIC XX.
008500     05  WS-ASG-STATUS            PIC XX.
008600         88  ASG-OK                    VALUE '00'.
008700     05  WS-AGR-STATUS            PIC XX.
008800         88  AGR-OK                    VALUE '00'.
008900     05  WS-RPT-STATUS            PIC XX.
009000     05  FILLER                   PIC X(04) VALUE SPACES.
009100 01  WS-FILE-STATUSES-X REDEFINES WS-FILE-STATUSES PIC X(12).
009200 01  WS-SWITCHES.
009300     05  WS-MP-VALID-SW           PIC X VALUE 'N'.
009400         88  WS-MP-IS-VALID             VALUE 'Y'.
009500         88  WS-MP-IS-INVALID           VALUE 'N'.
009600     05  WS-ASG-MATCH-SW          PIC X VALUE 'N'.
009700         88  WS-ASG-MATCH-FOUND        VALUE 'Y'.
009800         88  WS-ASG-NO-MATCH            VALUE 'N'.
009900     05  FILLER                   PIC X(03) VALUE SPACES.
010000 01  WS-SWITCHES-X REDEFINES WS-SWITCHES PIC X(05).
010100 77  WS-TARGET-STUDENT-ID         PIC 9(05) VALUE ZERO.
010200 77  WS-TARGET-COURSE-ID          PIC 9(05) VALUE ZERO.
010300 77  WS-TARGET-MP-NUM             PIC S9(03) VALUE -1.
010400 77  WS-LINE-NUMBER               PIC 9(04) COMP VALUE ZERO.
010500*
010600*    ASSIGNMENT FILE HELD IN WORKING STORAGE AND SEARCHED FOR
010700*    EACH GRADE RECORD'S TITLE, SAME PATTERN AS PSBCGR.  EACH
010800*    ENTRY ALSO CARRIES THE ASSIGNMENT'S OWN MARKING PERIOD SO
010900*    PSBH-320 CAN JOIN ON ID AND PERIOD TOGETHER - SEE 0648.
011000*
011100 77  WS-ASG-TABLE-MAX             PIC S9(04) COMP VALUE 2000.
011200 77  WS-ASG-TABLE-COUNT           PIC S9(04) COMP VALUE ZERO.
011300 01  WS-ASG-TABLE.
011400     05  WS-ASG-ENTRY OCCURS 2000 TIMES INDEXED BY IDX-ASG.
011500         10  WS-ASG-TBL-ID        PIC 9(05).
011600         10  WS-ASG-TBL-TITLE     PIC X(30).
011700         10  WS-ASG-TBL-MP        PIC 9(01).
011800     05  FILLER                   PIC X(04) VALUE SPACES.
011900 01  WS-ASG-TABLE-X REDEFINES WS-ASG-TABLE PIC X(72004).
012000 01  WS-CURRENT-ASG-TITLE         PIC X(30) VALUE SPACES.
012100 01  WS-REPORT-LINE.
012200     05  RL-LINE-NUMBER           PIC Z9.
012300     05  FILLER                   PIC X VALUE '.'.
012400     05  FILLER                   PIC X VALUE SPACE.
012500     05  RL-TITLE                 PIC X(30).
012600     05  FILLER                   PIC X(02) VALUE SPACES.
012700     05  FILLER                   PIC X(02) VALUE '/ '.
012800     05  RL-EARNED                PIC ZZ9.
012900     05  FILLER                   PIC X(10) VALUE ' (out of '.
013000     05  RL-POSSIBLE              PIC ZZ9.
013100     05  FILLER                   PIC X(05) VALUE ' pts)'.
013200     05  FILLER                   PIC X(23) VALUE SPACES.
013300 01  WS-NONE-LINE                 PIC X(80)
013400         VALUE 'No assignments in selected course and term.'.
013500 PROCEDURE DIVISION.
013600 PSBH-000-MAIN.
013700     PERFORM PSBH-100-INITIALIZE THRU PSBH-100-EXIT
013800     PERFORM PSBH-200-LOAD-ASSIGNMENTS THRU PSBH-200-EXIT
013900     PERFORM PSBH-300-PRINT-GRADES THRU PSBH-300-EXIT
014000     PERFORM PSBH-900-FINISH THRU PSBH-900-EXIT
014100     STOP RUN
014200     .
014300 PSBH-000-EXIT.
014400     EXIT.
014500*
014600 PSBH-100-INITIALIZE.
014700     OPEN INPUT SELECTION-PARM
014800     READ SELECTION-PARM
014900         AT END
015000             MOVE ZERO TO PM-STUDENT-ID
015100             MOVE ZERO TO PM-COURSE-ID
015200             MOVE '00' TO PM-MARKING-PERIOD-IN
015300     END-READ
015400     CLOSE SELECTION-PARM
015500     MOVE PM-STUDENT-ID TO WS-TARGET-STUDENT-ID
015600     MOVE PM-COURSE-ID  TO WS-TARGET-COURSE-ID
015700     IF PM-MARKING-PERIOD-IN IS NUMERIC
015800         MOVE PM-MARKING-PERIOD-IN TO WS-TARGET-MP-NUM
015900     ELSE
016000         MOVE -1 TO WS-TARGET-MP-NUM
016100     END-IF
016200     IF WS-TARGET-MP-NUM >= 1 AND WS-TARGET-MP-NUM <= 6
016300         SET WS-MP-IS-VALID TO TRUE
016400     ELSE
016500         SET WS-MP-IS-INVALID TO TRUE
016600     END-IF
016700     OPEN OUTPUT ASSIGNMENT-GRADE-RPT
016800     .
016900 PSBH-100-EXIT.
017000     EXIT.
017100*
017200 PSBH-200-LOAD-ASSIGNMENTS.
017300     OPEN INPUT ASSIGNMENT-FILE
017400     PERFORM PSBH-210-LOAD-ONE-ASGN THRU PSBH-210-EXIT
017500         UNTIL NOT ASG-OK
017600     CLOSE ASSIGNMENT-FILE
017700     .
017800 PSBH-200-EXIT.
017900     EXIT.
018000*
018100 PSBH-210-LOAD-ONE-ASGN.
018200     READ ASSIGNMENT-FILE
018300         AT END
018400             MOVE '10' TO WS-ASG-STATUS
018500             GO TO PSBH-210-EXIT
018600     END-READ
018700     ADD 1 TO WS-ASG-TABLE-COUNT
018800     SET IDX-ASG TO WS-ASG-TABLE-COUNT
018900     MOVE AI-ASG-ID              TO WS-ASG-TBL-ID (IDX-ASG)
019000     MOVE AI-ASG-TITLE           TO WS-ASG-TBL-TITLE (IDX-ASG)
019100     MOVE AI-ASG-MARKING-PERIOD  TO WS-ASG-TBL-MP (IDX-ASG)
019200     .
019300 PSBH-210-EXIT.
019400     EXIT.
019500*
019600 PSBH-300-PRINT-GRADES.
019700     IF WS-MP-IS-INVALID
019800         WRITE ASSIGNMENT-GRADE-RPT-LINE FROM WS-NONE-LINE
019900         GO TO PSBH-300-EXIT
020000     END-IF
020100     OPEN INPUT ASSIGNMENT-GRADE-FILE
020200     PERFORM PSBH-310-PRINT-ONE-GRADE THRU PSBH-310-EXIT
020300         UNTIL NOT AGR-OK
020400     CLOSE ASSIGNMENT-GRADE-FILE
020500     IF WS-GRADES-LISTED = ZERO
020600         WRITE ASSIGNMENT-GRADE-RPT-LINE FROM WS-NONE-LINE
020700     END-IF
020800     .
020900 PSBH-300-EXIT.
021000     EXIT.
021100*
021200 PSBH-310-PRINT-ONE-GRADE.
021300     READ ASSIGNMENT-GRADE-FILE
021400         AT END
021500             MOVE '10' TO WS-AGR-STATUS
021600             GO TO PSBH-310-EXIT
021700     END-READ
021800     ADD 1 TO WS-GRADES-READ
021900     IF GI-AGR-STUDENT-ID = WS-TARGET-STUDENT-ID
022000             AND GI-AGR-COURSE-ID = WS-TARGET-COURSE-ID
022100         PERFORM PSBH-320-CHECK-MARKING-PERIOD
022200             THRU PSBH-320-EXIT
022300     END-IF
022400     .
022500 PSBH-310-EXIT.
022600     EXIT.
022700*
022800*    THE ASSIGNMENT-GRADE RECORD DOES NOT CARRY ITS OWN
022900*    MARKING PERIOD - IT IS LOOKED UP THROUGH THE PARENT
023000*    ASSIGNMENT RECORD, SAME AS THE ORIGINAL SQL JOIN.  0648 -
023100*    THE JOIN MUST MATCH BOTH THE ASSIGNMENT-ID AND THE
023200*    ASSIGNMENT'S OWN MARKING PERIOD AGAINST THE SELECTION
023300*    PARM'S PERIOD - A GRADE WHOSE PARENT ASSIGNMENT FALLS IN
023400*    A DIFFERENT TERM IS NOT PART OF THIS REPORT.
023500*
023600 PSBH-320-CHECK-MARKING-PERIOD.
023700     SET WS-ASG-NO-MATCH TO TRUE
023800     IF WS-ASG-TABLE-COUNT > 0
023900         SET IDX-ASG TO 1
024000         SEARCH WS-ASG-ENTRY
024100             AT END
024200                 CONTINUE
024300             WHEN WS-ASG-TBL-ID (IDX-ASG) = GI-AGR-ASSIGN-ID
024400                 AND WS-ASG-TBL-MP (IDX-ASG) = WS-TARGET-MP-NUM
024500                 MOVE WS-ASG-TBL-TITLE (IDX-ASG)
024600                     TO WS-CURRENT-ASG-TITLE
024700                 SET WS-ASG-MATCH-FOUND TO TRUE
024800         END-SEARCH
024900     END-IF
025000     IF WS-ASG-MATCH-FOUND
025100         ADD 1 TO WS-LINE-NUMBER
025200         MOVE SPACES TO WS-REPORT-LINE
025300         MOVE WS-LINE-NUMBER TO RL-LINE-NUMBER
025400         MOVE WS-CURRENT-ASG-TITLE TO RL-TITLE
025500         MOVE GI-AGR-POINTS-EARNED TO RL-EARNED
025600         MOVE GI-AGR-POINTS-POSSIBLE TO RL-POSSIBLE
025700         WRITE ASSIGNMENT-GRADE-RPT-LINE FROM WS-REPORT-LINE
025800         ADD 1 TO WS-GRADES-LISTED
025900     END-IF
026000     .
026100 PSBH-320-EXIT.
026200     EXIT.
026300*
026400 PSBH-900-FINISH.
026500     CLOSE ASSIGNMENT-GRADE-RPT
026600     DISPLAY 'PSBAGR - ASSIGNMENT GRADES READ   = ' WS-GRADES-READ
026700     DISPLAY 'PSBAGR - ASSIGNMENT GRADES LISTED = '
026800         WS-GRADES-LISTED
026900     .
027000 PSBH-900-EXIT.
027100     EXIT.
