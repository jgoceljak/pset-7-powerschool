000100***************************************************************
000200* PSBAGREC - ASSIGNMENT-GRADE RECORD LAYOUT
000300* ONE ENTRY PER STUDENT PER GRADED ASSIGNMENT.
000400* POINTS-POSSIBLE MIRRORS PSBASREC POINT-VALUE AT GRADING TIME
000500* SO A LATER CHANGE TO THE ASSIGNMENT'S POINT VALUE DOES NOT
000600* RETROACTIVELY RESCALE ALREADY-POSTED GRADES.
000700***************************************************************
000800* 1995-03-20  RJT  0344  ORIGINAL LAYOUT.
000900***************************************************************
001000 01  PSB-AGR-RECORD.
001100     05  PSB-AGR-EYECATCHER       PIC X(04) VALUE 'AGR '.
001200     05  PSB-AGR-STUDENT-ID       PIC 9(05).
001300     05  PSB-AGR-COURSE-ID        PIC 9(05).
001400     05  PSB-AGR-ASSIGN-ID        PIC 9(05).
001500     05  PSB-AGR-POINTS-EARNED    PIC 9(03).
001600     05  PSB-AGR-POINTS-POSSIBLE  PIC 9(03).
001700     05  FILLER                   PIC X(20).
