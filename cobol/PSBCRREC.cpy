000100***************************************************************
000200* PSBCRREC - COURSE RECORD LAYOUT
000300* ONE ENTRY PER COURSE SECTION OFFERED THIS TERM.
000400***************************************************************
000500* 1994-11-02  RJT  0311  ORIGINAL LAYOUT.
000600* 2000-02-11  KLW  0531  ADDED NUM-OF-STUDENTS - PREVIOUSLY
000700*                        COUNTED ON THE FLY FROM PSBCGREC EACH
000800*                        TIME THE COURSE LISTING RAN.
000900***************************************************************
001000 01  PSB-CRS-RECORD.
001100     05  PSB-CRS-EYECATCHER       PIC X(04) VALUE 'CRS '.
001200     05  PSB-CRS-ID               PIC 9(05).
001300     05  PSB-CRS-NO               PIC X(10).
001400     05  PSB-CRS-DEPT-ID          PIC 9(03).
001500     05  PSB-CRS-TITLE            PIC X(30).
001600     05  PSB-CRS-ROOM-NUMBER      PIC X(06).
001700     05  PSB-CRS-PERIOD           PIC 9(01).
001800         88  PSB-CRS-PERIOD-VALID      VALUES 1 THRU 8.
001900     05  PSB-CRS-NUM-STUDENTS     PIC 9(03).
002000     05  FILLER                   PIC X(20).
