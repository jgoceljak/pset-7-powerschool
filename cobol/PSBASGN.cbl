000100***************************************************************
000200* PROGRAM      : PSBASGN
000300* AUTHOR       : R. J. TALBOTT
000400* INSTALLATION : DISTRICT DATA CENTER - STUDENT SYSTEMS GROUP
000500* DATE-WRITTEN : 08/14/1995
000600* DATE-COMPILED:
000700* SECURITY     : UNCLASSIFIED - DISTRICT INTERNAL USE ONLY
000800***************************************************************
000900* REMARKS.
001000*     ASSIGNMENT MAINTENANCE.  THE ASSIGNMENT MASTER IS SMALL
001100*     ENOUGH TO LOAD ENTIRE INTO A WORKING-STORAGE TABLE.  A
001200*     TRANSACTION FILE (PSBASGTR) CARRIES ONE MAINTENANCE
001300*     ACTION PER RECORD - 'A'DD, 'D'ELETE OR 'L'IST - AND IS
001400*     APPLIED AGAINST THE TABLE IN THE ORDER RECEIVED.  A
001500*     NEWLY ADDED ASSIGNMENT ALWAYS TAKES THE NEXT ID AFTER
001600*     THE CURRENT HIGH-WATER MARK - IDS ARE NEVER REUSED, EVEN
001700*     ACROSS A DELETE.  THE MASTER IS REWRITTEN AT END OF RUN.
001800*
001900* CHANGE LOG.
002000*     08/14/1995  RJT  0362  ORIGINAL PROGRAM - ADD/DELETE ONLY.
002100*     04/02/1996  RJT  0362  ADDED THE 'L' LIST ACTION SO A
002200*                            TEACHER COULD SEE POINT VALUES
002300*                            BEFORE POSTING GRADES.
002400*     09/09/1998  DKM  0483  Y2K SWEEP - NO DATE FIELDS ON THIS
002500*                            PROGRAM, REVIEWED AND SIGNED OFF.
002600*     11/30/2001  DKM  0571  MARKING-PERIOD ON THE TRANSACTION
002700*                            RECORD IS NOW VALIDATED NUMERIC
002800*                            BEFORE USE - A BAD KEYPUNCH USED
002900*                            TO ABEND THE RUN WITH A DATA
003000*                            EXCEPTION.
003100***************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID. PSBASGN.
003400 AUTHOR. R. J. TALBOTT.
003500 INSTALLATION. DISTRICT DATA CENTER.
003600 DATE-WRITTEN. 08/14/1995.
003700 DATE-COMPILED.
003800 SECURITY. UNCLASSIFIED - DISTRICT INTERNAL USE ONLY.
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-370.
004200 OBJECT-COMPUTER. IBM-370.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT ASSIGNMENT-FILE-IN ASSIGN TO ASGNIN
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-ASGIN-STATUS.
005000     SELECT ASSIGNMENT-FILE-OUT ASSIGN TO ASGNOUT
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-ASGOUT-STATUS.
005300     SELECT ASSIGNMENT-TRANS ASSIGN TO ASGNTRAN
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-TRAN-STATUS.
005600     SELECT ASSIGNMENT-ACTIVITY-RPT ASSIGN TO ASGNRPT
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-RPT-STATUS.
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  ASSIGNMENT-FILE-IN.
006200     COPY PSBASREC REPLACING ==PSB-ASG-== BY ==AI-ASG-==.
006300 FD  ASSIGNMENT-FILE-OUT.
006400 01  ASSIGNMENT-OUT-RECORD        PIC X(100).
006500 FD  ASSIGNMENT-TRANS.
006600 01  ASSIGNMENT-TRANS-RECORD.
006700     05  AT-ACTION-CODE           PIC X.
006800         88  AT-ACTION-ADD             VALUE 'A'.
006900         88  AT-ACTION-DELETE          VALUE 'D'.
007000         88  AT-ACTION-LIST            VALUE 'L'.
007100     05  AT-COURSE-ID             PIC 9(05).
007200     05  AT-MARKING-PERIOD-IN     PIC X(02).
007300     05  AT-TITLE                 PIC X(30).
007400     05  AT-POINT-VALUE           PIC 9(03).
007500     05  FILLER                   PIC X(39).
007600 FD  ASSIGNMENT-ACTIVITY-RPT.
007700 01  ASGN-RPT-LINE                PIC X(80).
007800 WORKING-STORAGE SECTION.
007900 01  WS-ASGN-HEADER.
008000     05  WS-ASGN-EYECATCHER       PIC X(16) VALUE 'PSBASGN-----WS'.
008100     05  WS-TRANS-READ            PIC S9(7) COMP VALUE ZERO.
008200     05  WS-TRANS-APPLIED         PIC S9(7) COMP VALUE ZERO.
008300     05  WS-TRANS-REJECTED        PIC S9(7) COMP VALUE ZERO.
008400     05  FILLER                   PIC X(04) VALUE SPACES.
008500 01  WS-FILE-STATUSES.
008600     05  WS-ASGIN-STATUS          PIC XX.
008700         88  ASGIN-OK                  VALUE '00'.
008800     05  WS-ASGOUT-STATUS         PIC XX.
008900     05  WS-TRAN-STATUS           PIC XX.
009000         88  TRAN-OK                   VALUE '00'.
009100     05  WS-RPT-STATUS            PIC XX.
009200     05  FILLER                   PIC X(04) VALUE SPACES.
009300 01  WS-FILE-STATUSES-X REDEFINES WS-FILE-STATUSES PIC X(12).
009400 01  WS-SWITCHES.
009500     05  WS-TRAN-EOF-SW           PIC X VALUE 'N'.
009600         88  TRAN-AT-EOF                VALUE 'Y'.
009700     05  WS-MP-VALID-SW           PIC X VALUE 'N'.
009800         88  WS-MP-IS-VALID             VALUE 'Y'.
009900         88  WS-MP-IS-INVALID           VALUE 'N'.
010000     05  WS-MATCH-FOUND-SW        PIC X VALUE 'N'.
010100         88  WS-MATCH-WAS-FOUND         VALUE 'Y'.
010200         88  WS-MATCH-NOT-FOUND         VALUE 'N'.
010300     05  FILLER                   PIC X(04) VALUE SPACES.
010400 01  WS-SWITCHES-X REDEFINES WS-SWITCHES PIC X(07).
010500 77  WS-MARKING-PERIOD-NUM        PIC S9(03) VALUE -1.
010600*
010700*    ASSIGNMENT MASTER HELD ENTIRELY IN WORKING STORAGE WHILE
010800*    THE TRANSACTION FILE IS APPLIED.  DELETED ENTRIES ARE
010900*    FLAGGED, NOT PHYSICALLY REMOVED, UNTIL THE FINAL REWRITE.
011000*
011100 77  WS-ASGN-TABLE-MAX            PIC S9(04) COMP VALUE 2000.
011200 77  WS-ASGN-TABLE-COUNT          PIC S9(04) COMP VALUE ZERO.
011300 77  WS-HIGH-ASGN-ID              PIC 9(05) VALUE ZERO.
011400 01  WS-ASGN-TABLE.
011500     05  WS-ASGN-ENTRY OCCURS 2000 TIMES
011600                       INDEXED BY IDX-ASG, IDX-LIST.
011700         10  WS-ASG-COURSE-ID     PIC 9(05).
011800         10  WS-ASG-ID            PIC 9(05).
011900         10  WS-ASG-MARKING-PERIOD PIC 9(01).
012000         10  WS-ASG-IS-MIDTERM    PIC 9(01).
012100         10  WS-ASG-IS-FINAL      PIC 9(01).
012200         10  WS-ASG-TITLE         PIC X(30).
012300         10  WS-ASG-POINT-VALUE   PIC 9(03).
012400         10  WS-ASG-DELETED-SW    PIC X.
012500             88  WS-ASG-IS-DELETED     VALUE 'Y'.
012600     05  FILLER                   PIC X(04) VALUE SPACES.
012700 01  WS-ASGN-TABLE-X REDEFINES WS-ASGN-TABLE PIC X(94004).
012800 01  WS-RPT-LINE-WORK.
012900     05  RL-ACTION-LABEL          PIC X(10).
013000     05  FILLER                   PIC X(02) VALUE SPACES.
013100     05  RL-COURSE-ID             PIC 9(05).
013200     05  FILLER                   PIC X(02) VALUE SPACES.
013300     05  RL-DETAIL                PIC X(45).
013400     05  FILLER                   PIC X(16) VALUE SPACES.
013500 01  WS-LIST-LINE-WORK.
013600     05  LL-TITLE                 PIC X(30).
013700     05  FILLER                   PIC X(02) VALUE SPACES.
013800     05  LL-LITERAL               PIC X(07) VALUE '- pts: '.
013900     05  LL-POINT-VALUE           PIC ZZ9.
014000     05  FILLER                   PIC X(38) VALUE SPACES.
014100 PROCEDURE DIVISION.
014200 PSBA-000-MAIN.
014300     PERFORM PSBA-100-LOAD-TABLE THRU PSBA-100-EXIT
014400     PERFORM PSBA-200-APPLY-TRANSACTIONS THRU PSBA-200-EXIT
014500     PERFORM PSBA-800-REWRITE-MASTER THRU PSBA-800-EXIT
014600     DISPLAY 'PSBASGN - TRANSACTIONS READ     = ' WS-TRANS-READ
014700     DISPLAY 'PSBASGN - TRANSACTIONS APPLIED   = ' WS-TRANS-APPLIED
014800     DISPLAY 'PSBASGN - TRANSACTIONS REJECTED  = ' WS-TRANS-REJECTED
014900     STOP RUN
015000     .
015100 PSBA-000-EXIT.
015200     EXIT.
015300*
015400 PSBA-100-LOAD-TABLE.
015500     OPEN INPUT ASSIGNMENT-FILE-IN
015600     PERFORM PSBA-110-LOAD-ONE-ASGN THRU PSBA-110-EXIT
015700         UNTIL NOT ASGIN-OK
015800     CLOSE ASSIGNMENT-FILE-IN
015900     .
016000 PSBA-100-EXIT.
016100     EXIT.
016200*
016300 PSBA-110-LOAD-ONE-ASGN.
016400     READ ASSIGNMENT-FILE-IN
016500         AT END
016600             MOVE '10' TO WS-ASGIN-STATUS
016700             GO TO PSBA-110-EXIT
016800     END-READ
016900     ADD 1 TO WS-ASGN-TABLE-COUNT
017000     SET IDX-ASG TO WS-ASGN-TABLE-COUNT
017100     MOVE AI-ASG-COURSE-ID       TO WS-ASG-COURSE-ID (IDX-ASG)
017200     MOVE AI-ASG-ID              TO WS-ASG-ID (IDX-ASG)
017300     MOVE AI-ASG-MARKING-PERIOD  TO WS-ASG-MARKING-PERIOD (IDX-ASG)
017400     MOVE AI-ASG-IS-MIDTERM      TO WS-ASG-IS-MIDTERM (IDX-ASG)
017500     MOVE AI-ASG-IS-FINAL        TO WS-ASG-IS-FINAL (IDX-ASG)
017600     MOVE AI-ASG-TITLE           TO WS-ASG-TITLE (IDX-ASG)
017700     MOVE AI-ASG-POINT-VALUE     TO WS-ASG-POINT-VALUE (IDX-ASG)
017800     MOVE 'N'                    TO WS-ASG-DELETED-SW (IDX-ASG)
017900     IF AI-ASG-ID > WS-HIGH-ASGN-ID
018000         MOVE AI-ASG-ID TO WS-HIGH-ASGN-ID
018100     END-IF
018200     .
018300 PSBA-110-EXIT.
018400     EXIT.
018500*
018600 PSBA-200-APPLY-TRANSACTIONS.
018700     OPEN INPUT ASSIGNMENT-TRANS
018800     OPEN OUTPUT ASSIGNMENT-ACTIVITY-RPT
018900     PERFORM PSBA-210-APPLY-ONE-TRANS THRU PSBA-210-EXIT
019000         UNTIL TRAN-AT-EOF
019100     CLOSE ASSIGNMENT-TRANS
019200     CLOSE ASSIGNMENT-ACTIVITY-RPT
019300     .
019400 PSBA-200-EXIT.
019500     EXIT.
019600*
019700 PSBA-210-APPLY-ONE-TRANS.
019800     READ ASSIGNMENT-TRANS
019900         AT END
020000             SET TRAN-AT-EOF TO TRUE
020100             GO TO PSBA-210-EXIT
020200     END-READ
020300     ADD 1 TO WS-TRANS-READ
020400     PERFORM PSBA-220-VALIDATE-MP THRU PSBA-220-EXIT
020500     IF WS-MP-IS-INVALID
020600         MOVE SPACES TO WS-RPT-LINE-WORK
020700         MOVE 'REJECTED' TO RL-ACTION-LABEL
020800         MOVE AT-COURSE-ID TO RL-COURSE-ID
020900         MOVE 'INVALID MARKING PERIOD - MUST BE 1-6'
021000             TO RL-DETAIL
021100         WRITE ASGN-RPT-LINE FROM WS-RPT-LINE-WORK
021200         ADD 1 TO WS-TRANS-REJECTED
021300         GO TO PSBA-210-EXIT
021400     END-IF
021500     EVALUATE TRUE
021600         WHEN AT-ACTION-ADD
021700             PERFORM PSBA-300-ADD-ASSIGNMENT THRU PSBA-300-EXIT
021800         WHEN AT-ACTION-DELETE
021900             PERFORM PSBA-400-DELETE-ASSIGNMENT THRU PSBA-400-EXIT
022000         WHEN AT-ACTION-LIST
022100             PERFORM PSBA-500-LIST-ASSIGNMENTS THRU PSBA-500-EXIT
022200         WHEN OTHER
022300             MOVE SPACES TO WS-RPT-LINE-WORK
022400             MOVE 'REJECTED' TO RL-ACTION-LABEL
022500             MOVE AT-COURSE-ID TO RL-COURSE-ID
022600             MOVE 'UNKNOWN ACTION CODE ON TRANSACTION'
022700                 TO RL-DETAIL
022800             WRITE ASGN-RPT-LINE FROM WS-RPT-LINE-WORK
022900             ADD 1 TO WS-TRANS-REJECTED
023000     END-EVALUATE
023100     .
023200 PSBA-210-EXIT.
023300     EXIT.
023400*
023500*    RULE 9 - MARKING PERIOD ARRIVES AS TWO DISPLAY CHARACTERS
023600*    SO A BAD PUNCH CAN BE DETECTED BEFORE CONVERSION.  A
023700*    NON-NUMERIC VALUE IS FORCED TO THE SENTINEL -1 AND
023800*    REJECTED, THE SAME AS THE ON-LINE MENU'S GETINT.
023900*
024000 PSBA-220-VALIDATE-MP.
024100     IF AT-MARKING-PERIOD-IN IS NUMERIC
024200         MOVE AT-MARKING-PERIOD-IN TO WS-MARKING-PERIOD-NUM
024300     ELSE
024400         MOVE -1 TO WS-MARKING-PERIOD-NUM
024500     END-IF
024600     IF WS-MARKING-PERIOD-NUM >= 1 AND WS-MARKING-PERIOD-NUM <= 6
024700         SET WS-MP-IS-VALID TO TRUE
024800     ELSE
024900         SET WS-MP-IS-INVALID TO TRUE
025000     END-IF
025100     .
025200 PSBA-220-EXIT.
025300     EXIT.
025400*
025500*    RULE 6 - NEXT ID IS ALWAYS ONE MORE THAN THE CURRENT HIGH
025600*    WATER MARK, EVEN IF LOWER IDS WERE FREED BY A DELETE.
025700*
025800 PSBA-300-ADD-ASSIGNMENT.
025900     IF WS-ASGN-TABLE-COUNT >= WS-ASGN-TABLE-MAX
026000         MOVE SPACES TO WS-RPT-LINE-WORK
026100         MOVE 'REJECTED' TO RL-ACTION-LABEL
026200         MOVE AT-COURSE-ID TO RL-COURSE-ID
026300         MOVE 'ASSIGNMENT TABLE FULL' TO RL-DETAIL
026400         WRITE ASGN-RPT-LINE FROM WS-RPT-LINE-WORK
026500         ADD 1 TO WS-TRANS-REJECTED
026600         GO TO PSBA-300-EXIT
026700     END-IF
026800     ADD 1 TO WS-HIGH-ASGN-ID
026900     ADD 1 TO WS-ASGN-TABLE-COUNT
027000     SET IDX-ASG TO WS-ASGN-TABLE-COUNT
027100     MOVE AT-COURSE-ID          TO WS-ASG-COURSE-ID (IDX-ASG)
027200     MOVE WS-HIGH-ASGN-ID       TO WS-ASG-ID (IDX-ASG)
027300     MOVE WS-MARKING-PERIOD-NUM TO WS-ASG-MARKING-PERIOD (IDX-ASG)
027400     MOVE 0                     TO WS-ASG-IS-MIDTERM (IDX-ASG)
027500     MOVE 0                     TO WS-ASG-IS-FINAL (IDX-ASG)
027600     IF WS-MARKING-PERIOD-NUM = 5
027700         MOVE 1 TO WS-ASG-IS-MIDTERM (IDX-ASG)
027800     END-IF
027900     IF WS-MARKING-PERIOD-NUM = 6
028000         MOVE 1 TO WS-ASG-IS-FINAL (IDX-ASG)
028100     END-IF
028200     MOVE AT-TITLE              TO WS-ASG-TITLE (IDX-ASG)
028300     MOVE AT-POINT-VALUE        TO WS-ASG-POINT-VALUE (IDX-ASG)
028400     MOVE 'N'                   TO WS-ASG-DELETED-SW (IDX-ASG)
028500     MOVE SPACES TO WS-RPT-LINE-WORK
028600     MOVE 'ADDED' TO RL-ACTION-LABEL
028700     MOVE AT-COURSE-ID TO RL-COURSE-ID
028800     STRING 'ASGN-ID ' DELIMITED BY SIZE
028900            WS-HIGH-ASGN-ID DELIMITED BY SIZE
029000            ' - ' DELIMITED BY SIZE
029100            AT-TITLE DELIMITED BY SIZE
029200            INTO RL-DETAIL
029300     WRITE ASGN-RPT-LINE FROM WS-RPT-LINE-WORK
029400     ADD 1 TO WS-TRANS-APPLIED
029500     .
029600 PSBA-300-EXIT.
029700     EXIT.
029800*
029900*    RULE 7 - DELETE MATCHES ON THE FULL COMPOSITE KEY, NOT
030000*    ASSIGNMENT-ID.
030100*
030200 PSBA-400-DELETE-ASSIGNMENT.
030300     SET WS-MATCH-NOT-FOUND TO TRUE
030400     IF WS-ASGN-TABLE-COUNT > 0
030500         PERFORM PSBA-410-CHECK-ONE-ENTRY THRU PSBA-410-EXIT
030600             VARYING IDX-ASG FROM 1 BY 1
030700                 UNTIL IDX-ASG > WS-ASGN-TABLE-COUNT
030800                     OR WS-MATCH-WAS-FOUND
030900     END-IF
031000     MOVE SPACES TO WS-RPT-LINE-WORK
031100     MOVE AT-COURSE-ID TO RL-COURSE-ID
031200     IF WS-MATCH-WAS-FOUND
031300         MOVE 'DELETED' TO RL-ACTION-LABEL
031400         MOVE AT-TITLE  TO RL-DETAIL
031500         ADD 1 TO WS-TRANS-APPLIED
031600     ELSE
031700         MOVE 'REJECTED' TO RL-ACTION-LABEL
031800         MOVE 'NO MATCHING ASSIGNMENT TO DELETE' TO RL-DETAIL
031900         ADD 1 TO WS-TRANS-REJECTED
032000     END-IF
032100     WRITE ASGN-RPT-LINE FROM WS-RPT-LINE-WORK
032200     .
032300 PSBA-400-EXIT.
032400     EXIT.
032500*
032600 PSBA-410-CHECK-ONE-ENTRY.
032700     IF NOT WS-ASG-IS-DELETED (IDX-ASG)
032800         AND WS-ASG-COURSE-ID (IDX-ASG) = AT-COURSE-ID
032900         AND WS-ASG-MARKING-PERIOD (IDX-ASG) = WS-MARKING-PERIOD-NUM
033000         AND WS-ASG-TITLE (IDX-ASG) = AT-TITLE
033100         MOVE 'Y' TO WS-ASG-DELETED-SW (IDX-ASG)
033200         SET WS-MATCH-WAS-FOUND TO TRUE
033300     END-IF
033400     .
033500 PSBA-410-EXIT.
033600     EXIT.
033700*
033800 PSBA-500-LIST-ASSIGNMENTS.
033900     MOVE SPACES TO WS-RPT-LINE-WORK
034000     MOVE 'LISTING' TO RL-ACTION-LABEL
034100     MOVE AT-COURSE-ID TO RL-COURSE-ID
034200     STRING 'ASSIGNMENTS FOR MARKING PERIOD '
034300                 DELIMITED BY SIZE
034400            WS-MARKING-PERIOD-NUM DELIMITED BY SIZE
034500            INTO RL-DETAIL
034600     WRITE ASGN-RPT-LINE FROM WS-RPT-LINE-WORK
034700     IF WS-ASGN-TABLE-COUNT > 0
034800         PERFORM PSBA-510-LIST-ONE-ENTRY THRU PSBA-510-EXIT
034900             VARYING IDX-LIST FROM 1 BY 1
035000                 UNTIL IDX-LIST > WS-ASGN-TABLE-COUNT
035100     END-IF
035200     ADD 1 TO WS-TRANS-APPLIED
035300     .
035400 PSBA-500-EXIT.
035500     EXIT.
035600*
035700 PSBA-510-LIST-ONE-ENTRY.
035800     IF NOT WS-ASG-IS-DELETED (IDX-LIST)
035900         AND WS-ASG-COURSE-ID (IDX-LIST) = AT-COURSE-ID
036000         AND WS-ASG-MARKING-PERIOD (IDX-LIST) = WS-MARKING-PERIOD-NUM
036100         MOVE SPACES TO WS-LIST-LINE-WORK
036200         MOVE WS-ASG-TITLE (IDX-LIST)       TO LL-TITLE
036300         MOVE WS-ASG-POINT-VALUE (IDX-LIST) TO LL-POINT-VALUE
036400         WRITE ASGN-RPT-LINE FROM WS-LIST-LINE-WORK
036500     END-IF
036600     .
036700 PSBA-510-EXIT.
036800     EXIT.
036900*
037000 PSBA-800-REWRITE-MASTER.
037100     OPEN OUTPUT ASSIGNMENT-FILE-OUT
037200     IF WS-ASGN-TABLE-COUNT > 0
037300         PERFORM PSBA-810-WRITE-ONE-ASGN THRU PSBA-810-EXIT
037400             VARYING IDX-ASG FROM 1 BY 1
037500                 UNTIL IDX-ASG > WS-ASGN-TABLE-COUNT
037600     END-IF
037700     CLOSE ASSIGNMENT-FILE-OUT
037800     .
037900 PSBA-800-EXIT.
038000     EXIT.
038100*
038200 PSBA-810-WRITE-ONE-ASGN.
038300     IF NOT WS-ASG-IS-DELETED (IDX-ASG)
038400         MOVE SPACES TO AI-ASG-RECORD
038500         MOVE 'ASG '                        TO AI-ASG-EYECATCHER
038600         MOVE WS-ASG-COURSE-ID (IDX-ASG)     TO AI-ASG-COURSE-ID
038700         MOVE WS-ASG-ID (IDX-ASG)            TO AI-ASG-ID
038800         MOVE WS-ASG-MARKING-PERIOD (IDX-ASG)
038900             TO AI-ASG-MARKING-PERIOD
039000         MOVE WS-ASG-IS-MIDTERM (IDX-ASG)    TO AI-ASG-IS-MIDTERM
039100         MOVE WS-ASG-IS-FINAL (IDX-ASG)      TO AI-ASG-IS-FINAL
039200         MOVE WS-ASG-TITLE (IDX-ASG)         TO AI-ASG-TITLE
039300         MOVE WS-ASG-POINT-VALUE (IDX-ASG)   TO AI-ASG-POINT-VALUE
039400         WRITE ASSIGNMENT-OUT-RECORD FROM AI-ASG-RECORD
039500     END-IF
039600     .
039700 PSBA-810-EXIT.
039800     EXIT.
