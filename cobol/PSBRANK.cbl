000100***************************************************************
000200* PROGRAM      : PSBRANK
000300* AUTHOR       : R. J. TALBOTT
000400* INSTALLATION : DISTRICT DATA CENTER - STUDENT SYSTEMS GROUP
000500* DATE-WRITTEN : 07/05/1995
000600* DATE-COMPILED:
000700* SECURITY     : UNCLASSIFIED - DISTRICT INTERNAL USE ONLY
000800***************************************************************
000900* REMARKS.
001000*     NIGHTLY CLASS-RANK RECOMPUTATION.  THE ENTIRE STUDENT
001100*     MASTER IS SMALL ENOUGH TO HOLD IN A WORKING-STORAGE
001200*     TABLE, SO THIS SHOP DOES NOT BOTHER WITH A SORT UTILITY
001300*     STEP - THE TABLE IS LOADED, RANKED IN PLACE BY A
001400*     STRAIGHT SELECTION PASS, AND THE MASTER IS REWRITTEN IN
001500*     RANK ORDER.  STUDENTS CARRYING THE "NO GPA YET" SENTINEL
001600*     (-1.00, SEE PSBSTREC) ARE NOT RANKED AND DO NOT COUNT
001700*     AGAINST THE CLASS SIZE.
001800*
001900* CHANGE LOG.
002000*     07/05/1995  RJT  0351  ORIGINAL PROGRAM.
002100*     11/14/1996  DKM  0410  RAISED WS-STU-TABLE-MAX FROM 600 TO
002200*                            1200 - FRESHMAN CLASS OUTGREW THE
002300*                            OLD LIMIT.
002400*     09/09/1998  DKM  0483  Y2K SWEEP - PSB-STU-GRAD-YEAR IS
002500*                            NOW 4 DIGITS ON THE MASTER (SEE
002600*                            PSBSTREC), NO CHANGE NEEDED HERE.
002700*     08/11/2005  KLW  0651  TIES ON GPA NOW BROKEN BY LAST
002800*                            NAME/FIRST NAME SO A RERUN OF THE
002900*                            SAME NIGHT'S DATA ALWAYS PRODUCES
003000*                            THE SAME RANK ORDER.
003100*     02/17/2010  TQH  0709  0651 IS WRONG - GUIDANCE COUNSELORS
003200*                            REPORTED TWO STUDENTS WITH THE SAME
003300*                            GPA SWAPPING PLACES ON THE PRINTED
003400*                            ROSTER FROM THE ALPHABETICAL EXTRACT.
003500*                            THE MASTER FILE ORDER, NOT THE NAME,
003600*                            IS THE TIEBREAK THIS SHOP HAS ALWAYS
003700*                            REPORTED ON.  TABLE NOW CARRIES EACH
003800*                            STUDENT'S LOAD SEQUENCE AND TIES ARE
003900*                            BROKEN ON THAT, NOT ON NAME.
004000***************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID. PSBRANK.
004300 AUTHOR. R. J. TALBOTT.
004400 INSTALLATION. DISTRICT DATA CENTER.
004500 DATE-WRITTEN. 07/05/1995.
004600 DATE-COMPILED.
004700 SECURITY. UNCLASSIFIED - DISTRICT INTERNAL USE ONLY.
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-370.
005100 OBJECT-COMPUTER. IBM-370.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT STUDENT-MASTER-IN ASSIGN TO STUDIN
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-STUIN-STATUS.
005900     SELECT STUDENT-MASTER-OUT ASSIGN TO STUDOUT
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-STUOUT-STATUS.
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  STUDENT-MASTER-IN.
006500     COPY PSBSTREC REPLACING ==PSB-STU-== BY ==SI-STU-==.
006600 FD  STUDENT-MASTER-OUT.
006700 01  STUDENT-OUT-RECORD           PIC X(100).
006800 WORKING-STORAGE SECTION.
006900 01  WS-RANK-HEADER.
007000     05  WS-RANK-EYECATCHER       PIC X(16)
007100                                   VALUE 'PSBRANK-----WS'.
007200     05  WS-RECORDS-READ          PIC S9(7) COMP VALUE ZERO.
007300     05  WS-RECORDS-RANKED        PIC S9(7) COMP VALUE ZERO.
007400     05  WS-RECORDS-SKIPPED       PIC S9(7) COMP VALUE ZERO.
007500     05  FILLER                   PIC X(04) VALUE SPACES.
007600 01  WS-FILE-STATUSES.
007700     05  WS-STUIN-STATUS          PIC XX.
007800         88  STUIN-OK                  VALUE '00'.
007900     05  WS-STUOUT-STATUS         PIC XX.
008000         88  STUOUT-OK                 VALUE '00'.
008100     05  FILLER                   PIC X(04) VALUE SPACES.
008200 01  WS-FILE-STATUSES-X REDEFINES WS-FILE-STATUSES PIC X(08).
008300 01  WS-SWITCHES.
008400     05  WS-STUIN-EOF-SW          PIC X VALUE 'N'.
008500         88  STUIN-AT-EOF               VALUE 'Y'.
008600     05  FILLER                   PIC X(04) VALUE SPACES.
008700*
008800*    IN-MEMORY STUDENT TABLE - LOADED FROM STUDENT-MASTER-IN,
008900*    RANKED IN PLACE, THEN SPUN BACK OUT TO STUDENT-MASTER-OUT.
009000*
009100 77  WS-STU-TABLE-MAX             PIC S9(04) COMP VALUE 1200.
009200 77  WS-STU-TABLE-COUNT           PIC S9(04) COMP VALUE ZERO.
009300 01  WS-STU-TABLE.
009400     05  WS-STU-ENTRY OCCURS 1200 TIMES
009500                      INDEXED BY IDX-STU, IDX-HIGH, IDX-SCAN.
009600         10  WS-STU-ID            PIC 9(05).
009700         10  WS-STU-USER-ID       PIC 9(05).
009800         10  WS-STU-GRADE-LEVEL   PIC 9(02).
009900         10  WS-STU-GRAD-YEAR     PIC 9(04).
010000         10  WS-STU-GPA           PIC S9(01)V9(02)
010100                                  SIGN LEADING SEPARATE.
010200             88  WS-STU-NO-GPA-YET     VALUE -1.00.
010300         10  WS-STU-FIRST-NAME    PIC X(15).
010400         10  WS-STU-LAST-NAME     PIC X(15).
010500         10  WS-STU-CLASS-RANK    PIC 9(04).
010600         10  WS-STU-LOAD-SEQ      PIC 9(04).
010700     05  FILLER                   PIC X(04) VALUE SPACES.
010800 01  WS-STU-TABLE-X REDEFINES WS-STU-TABLE PIC X(69604).
010900 01  WS-SORT-WORK.
011000     05  WS-HIGH-GPA              PIC S9(01)V9(02)
011100                                  SIGN LEADING SEPARATE.
011200     05  WS-HIGH-LOAD-SEQ         PIC 9(04).
011300     05  FILLER                   PIC X(04) VALUE SPACES.
011400 01  WS-SWAP-AREA.
011500     05  WS-SWAP-ENTRY.
011600         10  WS-SWAP-ID           PIC 9(05).
011700         10  WS-SWAP-USER-ID      PIC 9(05).
011800         10  WS-SWAP-GRADE-LEVEL  PIC 9(02).
011900         10  WS-SWAP-GRAD-YEAR    PIC 9(04).
012000         10  WS-SWAP-GPA          PIC S9(01)V9(02)
012100                                  SIGN LEADING SEPARATE.
012200         10  WS-SWAP-FIRST-NAME   PIC X(15).
012300         10  WS-SWAP-LAST-NAME    PIC X(15).
012400         10  WS-SWAP-CLASS-RANK   PIC 9(04).
012500         10  WS-SWAP-LOAD-SEQ     PIC 9(04).
012600     05  FILLER                   PIC X(04) VALUE SPACES.
012700 01  WS-SWAP-AREA-X REDEFINES WS-SWAP-AREA PIC X(62).
012800 77  WS-NEXT-RANK-NUMBER          PIC 9(04) COMP VALUE ZERO.
012900 PROCEDURE DIVISION.
013000 PSBR-000-MAIN.
013100     PERFORM PSBR-100-LOAD-TABLE THRU PSBR-100-EXIT
013200     PERFORM PSBR-200-RANK-TABLE THRU PSBR-200-EXIT
013300     PERFORM PSBR-300-ASSIGN-RANKS THRU PSBR-300-EXIT
013400     PERFORM PSBR-400-WRITE-TABLE THRU PSBR-400-EXIT
013500     DISPLAY 'PSBRANK - RECORDS READ    = ' WS-RECORDS-READ
013600     DISPLAY 'PSBRANK - RECORDS RANKED  = ' WS-RECORDS-RANKED
013700     DISPLAY 'PSBRANK - RECORDS SKIPPED = ' WS-RECORDS-SKIPPED
013800     STOP RUN
013900     .
014000 PSBR-000-EXIT.
014100     EXIT.
014200*
014300 PSBR-100-LOAD-TABLE.
014400     OPEN INPUT STUDENT-MASTER-IN
014500     PERFORM PSBR-110-LOAD-ONE-STUDENT THRU PSBR-110-EXIT
014600         UNTIL STUIN-AT-EOF
014700     CLOSE STUDENT-MASTER-IN
014800     .
014900 PSBR-100-EXIT.
015000     EXIT.
015100*
015200 PSBR-110-LOAD-ONE-STUDENT.
015300     READ STUDENT-MASTER-IN
015400         AT END
015500             SET STUIN-AT-EOF TO TRUE
015600             GO TO PSBR-110-EXIT
015700     END-READ
015800     ADD 1 TO WS-RECORDS-READ
015900     ADD 1 TO WS-STU-TABLE-COUNT
016000     SET IDX-STU TO WS-STU-TABLE-COUNT
016100     MOVE SI-STU-ID          TO WS-STU-ID (IDX-STU)
016200     MOVE SI-STU-USER-ID     TO WS-STU-USER-ID (IDX-STU)
016300     MOVE SI-STU-GRADE-LEVEL TO WS-STU-GRADE-LEVEL (IDX-STU)
016400     MOVE SI-STU-GRAD-YEAR   TO WS-STU-GRAD-YEAR (IDX-STU)
016500     MOVE SI-STU-GPA         TO WS-STU-GPA (IDX-STU)
016600     MOVE SI-STU-FIRST-NAME  TO WS-STU-FIRST-NAME (IDX-STU)
016700     MOVE SI-STU-LAST-NAME   TO WS-STU-LAST-NAME (IDX-STU)
016800     MOVE ZERO               TO WS-STU-CLASS-RANK (IDX-STU)
016900     MOVE WS-STU-TABLE-COUNT TO WS-STU-LOAD-SEQ (IDX-STU)
017000     .
017100 PSBR-110-EXIT.
017200     EXIT.
017300*
017400*    STRAIGHT SELECTION SORT - FOR EACH POSITION, FIND THE
017500*    HIGHEST-GPA ENTRY REMAINING (TIES BROKEN BY THE STUDENT'S
017600*    LOAD SEQUENCE, NOT BY NAME - SEE 0709) AND SWAP IT INTO
017700*    PLACE.  THE SORT IS STABLE ON GPA ALONE.
017800*
017900 PSBR-200-RANK-TABLE.
018000     IF WS-STU-TABLE-COUNT > 1
018100         PERFORM PSBR-210-ONE-SELECTION-PASS THRU PSBR-210-EXIT
018200             VARYING IDX-STU FROM 1 BY 1
018300                 UNTIL IDX-STU > WS-STU-TABLE-COUNT
018400     END-IF
018500     .
018600 PSBR-200-EXIT.
018700     EXIT.
018800*
018900 PSBR-210-ONE-SELECTION-PASS.
019000     SET IDX-HIGH TO IDX-STU
019100     MOVE WS-STU-GPA (IDX-STU)       TO WS-HIGH-GPA
019200     MOVE WS-STU-LOAD-SEQ (IDX-STU)  TO WS-HIGH-LOAD-SEQ
019300     SET IDX-SCAN TO IDX-STU
019400     ADD 1 TO IDX-SCAN
019500     PERFORM PSBR-220-COMPARE-ONE-ENTRY THRU PSBR-220-EXIT
019600         VARYING IDX-SCAN FROM IDX-SCAN BY 1
019700             UNTIL IDX-SCAN > WS-STU-TABLE-COUNT
019800     IF IDX-HIGH NOT = IDX-STU
019900         PERFORM PSBR-230-SWAP-ENTRIES THRU PSBR-230-EXIT
020000     END-IF
020100     .
020200 PSBR-210-EXIT.
020300     EXIT.
020400*
020500 PSBR-220-COMPARE-ONE-ENTRY.
020600     IF WS-STU-GPA (IDX-SCAN) > WS-HIGH-GPA
020700         SET IDX-HIGH TO IDX-SCAN
020800         MOVE WS-STU-GPA (IDX-SCAN)      TO WS-HIGH-GPA
020900         MOVE WS-STU-LOAD-SEQ (IDX-SCAN) TO WS-HIGH-LOAD-SEQ
021000     ELSE
021100         IF WS-STU-GPA (IDX-SCAN) = WS-HIGH-GPA
021200             AND WS-STU-LOAD-SEQ (IDX-SCAN) < WS-HIGH-LOAD-SEQ
021300                 SET IDX-HIGH TO IDX-SCAN
021400                 MOVE WS-STU-GPA (IDX-SCAN) TO WS-HIGH-GPA
021500                 MOVE WS-STU-LOAD-SEQ (IDX-SCAN)
021600                     TO WS-HIGH-LOAD-SEQ
021700         END-IF
021800     END-IF
021900     .
022000 PSBR-220-EXIT.
022100     EXIT.
022200*
022300 PSBR-230-SWAP-ENTRIES.
022400     MOVE WS-STU-ENTRY (IDX-STU)  TO WS-SWAP-ENTRY
022500     MOVE WS-STU-ENTRY (IDX-HIGH) TO WS-STU-ENTRY (IDX-STU)
022600     MOVE WS-SWAP-ENTRY           TO WS-STU-ENTRY (IDX-HIGH)
022700     .
022800 PSBR-230-EXIT.
022900     EXIT.
023000*
023100*    THE TABLE IS NOW IN DESCENDING GPA ORDER.  WALK IT ASSIGNING
023200*    1, 2, 3 ... TO EACH RANKED STUDENT.  STUDENTS STILL CARRYING
023300*    THE "NO GPA YET" SENTINEL SORT TO THE BOTTOM (-1.00 IS LOWER
023400*    THAN ANY REAL AVERAGE) AND ARE LEFT AT CLASS-RANK ZERO.
023500*
023600 PSBR-300-ASSIGN-RANKS.
023700     MOVE ZERO TO WS-NEXT-RANK-NUMBER
023800     IF WS-STU-TABLE-COUNT > 0
023900         PERFORM PSBR-310-ASSIGN-ONE-RANK THRU PSBR-310-EXIT
024000             VARYING IDX-STU FROM 1 BY 1
024100                 UNTIL IDX-STU > WS-STU-TABLE-COUNT
024200     END-IF
024300     .
024400 PSBR-300-EXIT.
024500     EXIT.
024600*
024700 PSBR-310-ASSIGN-ONE-RANK.
024800     IF WS-STU-NO-GPA-YET (IDX-STU)
024900         ADD 1 TO WS-RECORDS-SKIPPED
025000     ELSE
025100         ADD 1 TO WS-NEXT-RANK-NUMBER
025200         MOVE WS-NEXT-RANK-NUMBER TO WS-STU-CLASS-RANK (IDX-STU)
025300         ADD 1 TO WS-RECORDS-RANKED
025400     END-IF
025500     .
025600 PSBR-310-EXIT.
025700     EXIT.
025800*
025900 PSBR-400-WRITE-TABLE.
026000     OPEN OUTPUT STUDENT-MASTER-OUT
026100     IF WS-STU-TABLE-COUNT > 0
026200         PERFORM PSBR-410-WRITE-ONE-STUDENT THRU PSBR-410-EXIT
026300             VARYING IDX-STU FROM 1 BY 1
026400                 UNTIL IDX-STU > WS-STU-TABLE-COUNT
026500     END-IF
026600     CLOSE STUDENT-MASTER-OUT
026700     .
026800 PSBR-400-EXIT.
026900     EXIT.
027000*
027100 PSBR-410-WRITE-ONE-STUDENT.
027200     MOVE SPACES              TO SI-STU-RECORD
027300     MOVE 'STU '               TO SI-STU-EYECATCHER
027400     MOVE WS-STU-ID (IDX-STU)          TO SI-STU-ID
027500     MOVE WS-STU-USER-ID (IDX-STU)     TO SI-STU-USER-ID
027600     MOVE WS-STU-CLASS-RANK (IDX-STU)  TO SI-STU-CLASS-RANK
027700     MOVE WS-STU-GRADE-LEVEL (IDX-STU) TO SI-STU-GRADE-LEVEL
027800     MOVE WS-STU-GRAD-YEAR (IDX-STU)   TO SI-STU-GRAD-YEAR
027900     MOVE WS-STU-GPA (IDX-STU)         TO SI-STU-GPA
028000     MOVE WS-STU-FIRST-NAME (IDX-STU)  TO SI-STU-FIRST-NAME
028100     MOVE WS-STU-LAST-NAME (IDX-STU)   TO SI-STU-LAST-NAME
028200     WRITE STUDENT-OUT-RECORD FROM SI-STU-RECORD
028300     .
028400 PSBR-410-EXIT.
028500     EXIT.
