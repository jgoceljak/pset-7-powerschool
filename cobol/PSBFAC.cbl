000100***************************************************************
000200* PROGRAM      : PSBFAC
000300* AUTHOR       : R. J. TALBOTT
000400* INSTALLATION : DISTRICT DATA CENTER - STUDENT SYSTEMS GROUP
000500* DATE-WRITTEN : 07/17/1995
000600* DATE-COMPILED:
000700* SECURITY     : UNCLASSIFIED - DISTRICT INTERNAL USE ONLY
000800***************************************************************
000900* REMARKS.
001000*     FACULTY LISTING.  TEACHER MASTER IS JOINED TO THE
001100*     DEPARTMENT FILE BY DEPARTMENT-ID AND LISTED IN LAST
001200*     NAME / FIRST NAME ORDER.  A DEPARTMENT NUMBER MAY BE
001300*     SUPPLIED ON PSBFACPM TO RESTRICT THE LISTING TO ONE
001400*     DEPARTMENT (GETTEACHERSBYDEPARTMENT) - ZEROES ON THE
001500*     PARM MEANS "ALL DEPARTMENTS" (GETTEACHERS).  BOTH THE
001600*     TEACHER FILE AND THE DEPARTMENT FILE ARE SMALL ENOUGH
001700*     TO HOLD ENTIRELY IN A WORKING-STORAGE TABLE, SO THE
001800*     DEPARTMENT LOOKUP IS A TABLE SEARCH RATHER THAN A
001900*     SECOND SEQUENTIAL PASS.
002000*
002100* CHANGE LOG.
002200*     07/17/1995  RJT  0356  ORIGINAL PROGRAM.
002300*     02/02/1997  DKM  0417  ADDED THE DEPARTMENT-FILTER PARM -
002400*                            PREVIOUSLY EVERY RUN LISTED ALL
002500*                            DEPARTMENTS.
002600*     09/09/1998  DKM  0483  Y2K SWEEP - NO DATE FIELDS ON THIS
002700*                            PROGRAM, REVIEWED AND SIGNED OFF.
002800*     05/18/2006  KLW  0662  TRAILING TEACHER-COUNT LINE ADDED
002900*                            AT THE PRINCIPAL'S REQUEST.
003000***************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID. PSBFAC.
003300 AUTHOR. R. J. TALBOTT.
003400 INSTALLATION. DISTRICT DATA CENTER.
003500 DATE-WRITTEN. 07/17/1995.
003600 DATE-COMPILED.
003700 SECURITY. UNCLASSIFIED - DISTRICT INTERNAL USE ONLY.
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-370.
004100 OBJECT-COMPUTER. IBM-370.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT DEPT-FILTER-PARM ASSIGN TO FACPARM
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS WS-PARM-STATUS.
004900     SELECT DEPARTMENT-FILE ASSIGN TO DEPTIN
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WS-DEPT-STATUS.
005200     SELECT TEACHER-FILE ASSIGN TO TCHRIN
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-TCHR-STATUS.
005500     SELECT FACULTY-LISTING ASSIGN TO FACRPT
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WS-RPT-STATUS.
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  DEPT-FILTER-PARM.
006100 01  DEPT-FILTER-RECORD.
006200     05  PM-DEPT-ID               PIC 9(03).
006300     05  FILLER                   PIC X(77).
006400 FD  DEPARTMENT-FILE.
006500     COPY PSBDPREC REPLACING ==PSB-DEPT-== BY ==DI-DEPT-==.
006600 FD  TEACHER-FILE.
006700     COPY PSBTHREC REPLACING ==PSB-TCHR-== BY ==TI-TCHR-==.
006800 FD  FACULTY-LISTING.
006900 01  FACULTY-RPT-LINE             PIC X(80).
007000 WORKING-STORAGE SECTION.
007100 01  WS-FAC-HEADER.
007200     05  WS-FAC-EYECATCHER        PIC X(16) VALUE 'PSBFAC------WS'.
007300     05  WS-TEACHERS-READ         PIC S9(7) COMP VALUE ZERO.
007400     05  WS-TEACHERS-LISTED       PIC S9(7) COMP VALUE ZERO.
007500     05  FILLER                   PIC X(04) VALUE SPACES.
007600 01  WS-FILE-STATUSES.
007700     05  WS-PARM-STATUS           PIC XX.
007800     05  WS-DEPT-STATUS           PIC XX.
007900         88  DEPT-OK                   VALUE '00'.
008000     05  WS-TCHR-STATUS           PIC XX.
008100         88  TCHR-OK                   VALUE '00'.
008200     05  WS-RPT-STATUS            PIC XX.
008300     05  FILLER                   PIC X(04) VALUE SPACES.
008400 01  WS-FILE-STATUSES-X REDEFINES WS-FILE-STATUSES PIC X(12).
008500 01  WS-SWITCHES.
008600     05  WS-TCHR-EOF-SW           PIC X VALUE 'N'.
008700         88  TCHR-AT-EOF               VALUE 'Y'.
008800     05  WS-ALL-DEPTS-SW          PIC X VALUE 'Y'.
008900         88  ALL-DEPARTMENTS-WANTED    VALUE 'Y'.
009000     05  FILLER                   PIC X(04) VALUE SPACES.
009100 77  WS-FILTER-DEPT-ID            PIC 9(03) VALUE ZERO.
009200*
009300*    DEPARTMENT FILE HELD ENTIRELY IN WORKING STORAGE - LOOKED
009400*    UP BY TABLE SEARCH RATHER THAN A SECOND FILE PASS.
009500*
009600 77  WS-DEPT-TABLE-MAX            PIC S9(04) COMP VALUE 200.
009700 77  WS-DEPT-TABLE-COUNT          PIC S9(04) COMP VALUE ZERO.
009800 01  WS-DEPT-TABLE.
009900     05  WS-DEPT-ENTRY OCCURS 200 TIMES INDEXED BY IDX-DEPT.
010000         10  WS-DEPT-TBL-ID       PIC 9(03).
010100         10  WS-DEPT-TBL-TITLE    PIC X(30).
010200     05  FILLER                   PIC X(04) VALUE SPACES.
010300 01  WS-DEPT-TABLE-X REDEFINES WS-DEPT-TABLE PIC X(6604).
010400 01  WS-CURRENT-DEPT-TITLE        PIC X(30) VALUE SPACES.
010500 77  WS-TCHR-TABLE-MAX            PIC S9(04) COMP VALUE 800.
010600 77  WS-TCHR-TABLE-COUNT          PIC S9(04) COMP VALUE ZERO.
010700 01  WS-TCHR-TABLE.
010800     05  WS-TCHR-ENTRY OCCURS 800 TIMES
010900                       INDEXED BY IDX-TCHR, IDX-HIGH, IDX-SCAN.
011000         10  WS-TCHR-LAST-NAME    PIC X(15).
011100         10  WS-TCHR-FIRST-NAME   PIC X(15).
011200         10  WS-TCHR-DEPT-TITLE   PIC X(30).
011300     05  FILLER                   PIC X(04) VALUE SPACES.
011400 01  WS-TCHR-TABLE-X REDEFINES WS-TCHR-TABLE PIC X(48004).
011500 01  WS-SWAP-TCHR-ENTRY.
011600     05  WS-SWAP-LAST-NAME        PIC X(15).
011700     05  WS-SWAP-FIRST-NAME       PIC X(15).
011800     05  WS-SWAP-DEPT-TITLE       PIC X(30).
011900     05  FILLER                   PIC X(04) VALUE SPACES.
012000 01  WS-REPORT-LINE.
012100     05  RL-LAST-NAME             PIC X(15).
012200     05  FILLER                   PIC X(02) VALUE SPACES.
012300     05  RL-FIRST-NAME            PIC X(15).
012400     05  FILLER                   PIC X(02) VALUE SPACES.
012500     05  RL-DEPT-TITLE            PIC X(30).
012600     05  FILLER                   PIC X(02) VALUE SPACES.
012700     05  RL-JOB-LABEL             PIC X(10) VALUE 'TEACHER'.
012800     05  FILLER                   PIC X(04) VALUE SPACES.
012900 01  WS-COUNT-LINE.
013000     05  CL-LITERAL               PIC X(20)
013100                                   VALUE 'TOTAL TEACHERS LISTED'.
013200     05  FILLER                   PIC X VALUE SPACE.
013300     05  CL-COUNT                 PIC ZZZ9.
013400     05  FILLER                   PIC X(55) VALUE SPACES.
013500 PROCEDURE DIVISION.
013600 PSBF-000-MAIN.
013700     PERFORM PSBF-100-INITIALIZE THRU PSBF-100-EXIT
013800     PERFORM PSBF-200-LOAD-DEPARTMENTS THRU PSBF-200-EXIT
013900     PERFORM PSBF-300-LOAD-TEACHERS THRU PSBF-300-EXIT
014000     PERFORM PSBF-400-SORT-TEACHERS THRU PSBF-400-EXIT
014100     PERFORM PSBF-500-PRINT-LISTING THRU PSBF-500-EXIT
014200     PERFORM PSBF-900-FINISH THRU PSBF-900-EXIT
014300     STOP RUN
014400     .
014500 PSBF-000-EXIT.
014600     EXIT.
014700*
014800 PSBF-100-INITIALIZE.
014900     OPEN INPUT DEPT-FILTER-PARM
015000     READ DEPT-FILTER-PARM
015100         AT END
015200             MOVE ZERO TO PM-DEPT-ID
015300     END-READ
015400     CLOSE DEPT-FILTER-PARM
015500     MOVE PM-DEPT-ID TO WS-FILTER-DEPT-ID
015600     IF WS-FILTER-DEPT-ID = ZERO
015700         SET ALL-DEPARTMENTS-WANTED TO TRUE
015800     ELSE
015900         MOVE 'N' TO WS-ALL-DEPTS-SW
016000     END-IF
016100     OPEN OUTPUT FACULTY-LISTING
016200     .
016300 PSBF-100-EXIT.
016400     EXIT.
016500*
016600 PSBF-200-LOAD-DEPARTMENTS.
016700     OPEN INPUT DEPARTMENT-FILE
016800     PERFORM PSBF-210-LOAD-ONE-DEPT THRU PSBF-210-EXIT
016900         UNTIL NOT DEPT-OK
017000     CLOSE DEPARTMENT-FILE
017100     .
017200 PSBF-200-EXIT.
017300     EXIT.
017400*
017500 PSBF-210-LOAD-ONE-DEPT.
017600     READ DEPARTMENT-FILE
017700         AT END
017800             MOVE '10' TO WS-DEPT-STATUS
017900             GO TO PSBF-210-EXIT
018000     END-READ
018100     ADD 1 TO WS-DEPT-TABLE-COUNT
018200     SET IDX-DEPT TO WS-DEPT-TABLE-COUNT
018300     MOVE DI-DEPT-ID    TO WS-DEPT-TBL-ID (IDX-DEPT)
018400     MOVE DI-DEPT-TITLE TO WS-DEPT-TBL-TITLE (IDX-DEPT)
018500     .
018600 PSBF-210-EXIT.
018700     EXIT.
018800*
018900 PSBF-300-LOAD-TEACHERS.
019000     OPEN INPUT TEACHER-FILE
019100     PERFORM PSBF-310-LOAD-ONE-TEACHER THRU PSBF-310-EXIT
019200         UNTIL TCHR-AT-EOF
019300     CLOSE TEACHER-FILE
019400     .
019500 PSBF-300-EXIT.
019600     EXIT.
019700*
019800 PSBF-310-LOAD-ONE-TEACHER.
019900     READ TEACHER-FILE
020000         AT END
020100             SET TCHR-AT-EOF TO TRUE
020200             GO TO PSBF-310-EXIT
020300     END-READ
020400     ADD 1 TO WS-TEACHERS-READ
020500     IF ALL-DEPARTMENTS-WANTED
020600             OR TI-TCHR-DEPT-ID = WS-FILTER-DEPT-ID
020700         PERFORM PSBF-320-LOOKUP-DEPT-TITLE THRU PSBF-320-EXIT
020800         ADD 1 TO WS-TCHR-TABLE-COUNT
020900         SET IDX-TCHR TO WS-TCHR-TABLE-COUNT
021000         MOVE TI-TCHR-LAST-NAME  TO WS-TCHR-LAST-NAME (IDX-TCHR)
021100         MOVE TI-TCHR-FIRST-NAME TO WS-TCHR-FIRST-NAME (IDX-TCHR)
021200         MOVE WS-CURRENT-DEPT-TITLE
021300             TO WS-TCHR-DEPT-TITLE (IDX-TCHR)
021400     END-IF
021500     .
021600 PSBF-310-EXIT.
021700     EXIT.
021800*
021900 PSBF-320-LOOKUP-DEPT-TITLE.
022000     MOVE SPACES TO WS-CURRENT-DEPT-TITLE
022100     IF WS-DEPT-TABLE-COUNT > 0
022200         SET IDX-DEPT TO 1
022300         SEARCH WS-DEPT-ENTRY
022400             AT END
022500                 MOVE 'UNASSIGNED' TO WS-CURRENT-DEPT-TITLE
022600             WHEN WS-DEPT-TBL-ID (IDX-DEPT) = TI-TCHR-DEPT-ID
022700                 MOVE WS-DEPT-TBL-TITLE (IDX-DEPT)
022800                     TO WS-CURRENT-DEPT-TITLE
022900         END-SEARCH
023000     END-IF
023100     .
023200 PSBF-320-EXIT.
023300     EXIT.
023400*
023500*    STRAIGHT SELECTION SORT ON LAST NAME / FIRST NAME.
023600*
023700 PSBF-400-SORT-TEACHERS.
023800     IF WS-TCHR-TABLE-COUNT > 1
023900         PERFORM PSBF-410-ONE-SELECTION-PASS THRU PSBF-410-EXIT
024000             VARYING IDX-TCHR FROM 1 BY 1
024100                 UNTIL IDX-TCHR > WS-TCHR-TABLE-COUNT
024200     END-IF
024300     .
024400 PSBF-400-EXIT.
024500     EXIT.
024600*
024700 PSBF-410-ONE-SELECTION-PASS.
024800     SET IDX-HIGH TO IDX-TCHR
024900     SET IDX-SCAN TO IDX-TCHR
025000     ADD 1 TO IDX-SCAN
025100     PERFORM PSBF-420-COMPARE-ONE-ENTRY THRU PSBF-420-EXIT
025200         VARYING IDX-SCAN FROM IDX-SCAN BY 1
025300             UNTIL IDX-SCAN > WS-TCHR-TABLE-COUNT
025400     IF IDX-HIGH NOT = IDX-TCHR
025500         MOVE WS-TCHR-ENTRY (IDX-TCHR)  TO WS-SWAP-TCHR-ENTRY
025600         MOVE WS-TCHR-ENTRY (IDX-HIGH)  TO WS-TCHR-ENTRY (IDX-TCHR)
025700         MOVE WS-SWAP-TCHR-ENTRY        TO WS-TCHR-ENTRY (IDX-HIGH)
025800     END-IF
025900     .
026000 PSBF-410-EXIT.
026100     EXIT.
026200*
026300 PSBF-420-COMPARE-ONE-ENTRY.
026400     IF WS-TCHR-LAST-NAME (IDX-SCAN) < WS-TCHR-LAST-NAME (IDX-HIGH)
026500         SET IDX-HIGH TO IDX-SCAN
026600     ELSE
026700         IF WS-TCHR-LAST-NAME (IDX-SCAN) = WS-TCHR-LAST-NAME (IDX-HIGH)
026800            AND WS-TCHR-FIRST-NAME (IDX-SCAN)
026900                < WS-TCHR-FIRST-NAME (IDX-HIGH)
027000             SET IDX-HIGH TO IDX-SCAN
027100         END-IF
027200     END-IF
027300     .
027400 PSBF-420-EXIT.
027500     EXIT.
027600*
027700 PSBF-500-PRINT-LISTING.
027800     IF WS-TCHR-TABLE-COUNT > 0
027900         PERFORM PSBF-510-PRINT-ONE-TEACHER THRU PSBF-510-EXIT
028000             VARYING IDX-TCHR FROM 1 BY 1
028100                 UNTIL IDX-TCHR > WS-TCHR-TABLE-COUNT
028200     END-IF
028300     .
028400 PSBF-500-EXIT.
028500     EXIT.
028600*
028700 PSBF-510-PRINT-ONE-TEACHER.
028800     MOVE SPACES TO WS-REPORT-LINE
028900     MOVE WS-TCHR-LAST-NAME (IDX-TCHR)  TO RL-LAST-NAME
029000     MOVE WS-TCHR-FIRST-NAME (IDX-TCHR) TO RL-FIRST-NAME
029100     MOVE WS-TCHR-DEPT-TITLE (IDX-TCHR) TO RL-DEPT-TITLE
029200     MOVE 'TEACHER'                     TO RL-JOB-LABEL
029300     WRITE FACULTY-RPT-LINE FROM WS-REPORT-LINE
029400     ADD 1 TO WS-TEACHERS-LISTED
029500     .
029600 PSBF-510-EXIT.
029700     EXIT.
029800*
029900 PSBF-900-FINISH.
030000     MOVE WS-TEACHERS-LISTED TO CL-COUNT
030100     WRITE FACULTY-RPT-LINE FROM WS-COUNT-LINE
030200     CLOSE FACULTY-LISTING
030300     DISPLAY 'PSBFAC - TEACHERS READ   = ' WS-TEACHERS-READ
030400     DISPLAY 'PSBFAC - TEACHERS LISTED = ' WS-TEACHERS-LISTED
030500     .
030600 PSBF-900-EXIT.
030700     EXIT.
