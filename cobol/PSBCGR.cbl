000100***************************************************************
000200* PROGRAM      : PSBCGR
000300* AUTHOR       : R. J. TALBOTT
000400* INSTALLATION : DISTRICT DATA CENTER - STUDENT SYSTEMS GROUP
000500* DATE-WRITTEN : 08/21/1995
000600* DATE-COMPILED:
000700* SECURITY     : UNCLASSIFIED - DISTRICT INTERNAL USE ONLY
000800***************************************************************
000900* REMARKS.
001000*     STUDENT COURSE-GRADE REPORT (VIEWCOURSEGRADES).  ONE
001100*     STUDENT AT A TIME - PSBCGRPM CARRIES THE STUDENT-ID.
001200*     EVERY COURSE-GRADE RECORD FOR THAT STUDENT IS JOINED TO
001300*     THE COURSE FILE FOR THE COURSE TITLE AND LISTED.  A
001400*     GRADE OF ZERO MEANS "NOT GRADED YET" AND PRINTS AS '--'
001500*     RATHER THAN '0' - SEE PSBCGREC 88 PSB-CGR-NOT-GRADED-YET.
001600*
001700* CHANGE LOG.
001800*     08/21/1995  RJT  0365  ORIGINAL PROGRAM.
001900*     09/09/1998  DKM  0483  Y2K SWEEP - NO DATE FIELDS ON THIS
002000*                            PROGRAM, REVIEWED AND SIGNED OFF.
002100*     01/09/2002  KLW  0578  COURSE FILE IS NOW HELD IN A
002200*                            WORKING-STORAGE TABLE AND SEARCHED
002300*                            INSTEAD OF REREAD PER GRADE RECORD
002400*                            - THE OLD VERSION OPENED/CLOSED
002500*                            THE COURSE FILE ONCE PER GRADE.
002600***************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID. PSBCGR.
002900 AUTHOR. R. J. TALBOTT.
003000 INSTALLATION. DISTRICT DATA CENTER.
003100 DATE-WRITTEN. 08/21/1995.
003200 DATE-COMPILED.
003300 SECURITY. UNCLASSIFIED - DISTRICT INTERNAL USE ONLY.
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-370.
003700 OBJECT-COMPUTER. IBM-370.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT STUDENT-SEL-PARM ASSIGN TO CGRPARM
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS WS-PARM-STATUS.
004500     SELECT COURSE-FILE ASSIGN TO CRSIN
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WS-CRS-STATUS.
004800     SELECT COURSE-GRADE-FILE ASSIGN TO CGRIN
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-CGR-STATUS.
005100     SELECT COURSE-GRADE-RPT ASSIGN TO CGRRPT
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-RPT-STATUS.
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  STUDENT-SEL-PARM.
005700 01  STUDENT-SEL-RECORD.
005800     05  PM-STUDENT-ID            PIC 9(05).
005900     05  FILLER                   PIC X(75).
006000 FD  COURSE-FILE.
006100     COPY PSBCRREC REPLACING ==PSB-CRS-== BY ==CI-CRS-==.
006200 FD  COURSE-GRADE-FILE.
006300     COPY PSBCGREC REPLACING ==PSB-CGR-== BY ==GI-CGR-==.
006400 FD  COURSE-GRADE-RPT.
006500 01  COURSE-GRADE-RPT-LINE        PIC X(80).
006600 WORKING-STORAGE SECTION.
006700 01  WS-CGR-HEADER.
006800     05  WS-CGR-EYECATCHER        PIC X(16) VALUE 'PSBCGR------WS'.
006900     05  WS-GRADES-READ           PIC S9(7) COMP VALUE ZERO.
007000     05  WS-GRADES-LISTED         PIC S9(7) COMP VALUE ZERO.
007100     05  FILLER                   PIC X(04) VALUE SPACES.
007200 01  WS-FILE-STATUSES.
007300     05  WS-PARM-STATUS           PIC XX.
007400     05  WS-CRS-STATUS            PIC XX.
007500         88  CRS-OK                    VALUE '00'.
007600     05  WS-CGR-STATUS            PIC XX.
007700         88  CGR-OK                    VALUE '00'.
007800     05  WS-RPT-STATUS            PIC XX.
007900     05  FILLER                   PIC X(04) VALUE SPACES.
008000 01  WS-FILE-STATUSES-X REDEFINES WS-FILE-STATUSES PIC X(12).
008100 01  WS-SWITCHES.
008200     05  WS-TITLE-FOUND-SW        PIC X VALUE 'N'.
008300         88  WS-TITLE-WAS-FOUND         VALUE 'Y'.
008400         88  WS-TITLE-NOT-FOUND         VALUE 'N'.
008500     05  FILLER                   PIC X(04) VALUE SPACES.
008600 01  WS-SWITCHES-X REDEFINES WS-SWITCHES PIC X(05).
008700 77  WS-TARGET-STUDENT-ID         PIC 9(05) VALUE ZERO.
008800*
008900*    COURSE FILE HELD IN WORKING STORAGE AND SEARCHED BY
009000*    COURSE-ID RATHER THAN REOPENED FOR EVERY GRADE RECORD.
009100*
009200 77  WS-CRS-TABLE-MAX             PIC S9(04) COMP VALUE 1500.
009300 77  WS-CRS-TABLE-COUNT           PIC S9(04) COMP VALUE ZERO.
009400 01  WS-CRS-TABLE.
009500     05  WS-CRS-ENTRY OCCURS 1500 TIMES INDEXED BY IDX-CRS.
009600         10  WS-CRS-TBL-ID        PIC 9(05).
009700         10  WS-CRS-TBL-TITLE     PIC X(30).
009800     05  FILLER                   PIC X(04) VALUE SPACES.
009900 01  WS-CRS-TABLE-X REDEFINES WS-CRS-TABLE PIC X(52504).
010000 01  WS-CURRENT-COURSE-TITLE      PIC X(30) VALUE SPACES.
010100 01  WS-REPORT-LINE.
010200     05  RL-COURSE-TITLE          PIC X(30).
010300     05  FILLER                   PIC X(04) VALUE SPACES.
010400     05  RL-GRADE-DISPLAY         PIC X(03).
010500     05  FILLER                   PIC X(43) VALUE SPACES.
010600 01  WS-NO-GRADES-LINE            PIC X(80)
010700         VALUE 'NO COURSE GRADES ON FILE FOR THIS STUDENT.'.
010800 PROCEDURE DIVISION.
010900 PSBG-000-MAIN.
011000     PERFORM PSBG-100-INITIALIZE THRU PSBG-100-EXIT
011100     PERFORM PSBG-200-LOAD-COURSES THRU PSBG-200-EXIT
011200     PERFORM PSBG-300-PRINT-GRADES THRU PSBG-300-EXIT
011300     PERFORM PSBG-900-FINISH THRU PSBG-900-EXIT
011400     STOP RUN
011500     .
011600 PSBG-000-EXIT.
011700     EXIT.
011800*
011900 PSBG-100-INITIALIZE.
012000     OPEN INPUT STUDENT-SEL-PARM
012100     READ STUDENT-SEL-PARM
012200         AT END
012300             MOVE ZERO TO PM-STUDENT-ID
012400     END-READ
012500     CLOSE STUDENT-SEL-PARM
012600     MOVE PM-STUDENT-ID TO WS-TARGET-STUDENT-ID
012700     OPEN OUTPUT COURSE-GRADE-RPT
012800     .
012900 PSBG-100-EXIT.
013000     EXIT.
013100*
013200 PSBG-200-LOAD-COURSES.
013300     OPEN INPUT COURSE-FILE
013400     PERFORM PSBG-210-LOAD-ONE-COURSE THRU PSBG-210-EXIT
013500         UNTIL NOT CRS-OK
013600     CLOSE COURSE-FILE
013700     .
013800 PSBG-200-EXIT.
013900     EXIT.
014000*
014100 PSBG-210-LOAD-ONE-COURSE.
014200     READ COURSE-FILE
014300         AT END
014400             MOVE '10' TO WS-CRS-STATUS
014500             GO TO PSBG-210-EXIT
014600     END-READ
014700     ADD 1 TO WS-CRS-TABLE-COUNT
014800     SET IDX-CRS TO WS-CRS-TABLE-COUNT
014900     MOVE CI-CRS-ID    TO WS-CRS-TBL-ID (IDX-CRS)
015000     MOVE CI-CRS-TITLE TO WS-CRS-TBL-TITLE (IDX-CRS)
015100     .
015200 PSBG-210-EXIT.
015300     EXIT.
015400*
015500 PSBG-300-PRINT-GRADES.
015600     OPEN INPUT COURSE-GRADE-FILE
015700     PERFORM PSBG-310-PRINT-ONE-GRADE THRU PSBG-310-EXIT
015800         UNTIL NOT CGR-OK
015900     CLOSE COURSE-GRADE-FILE
016000     IF WS-GRADES-LISTED = ZERO
016100         WRITE COURSE-GRADE-RPT-LINE FROM WS-NO-GRADES-LINE
016200     END-IF
016300     .
016400 PSBG-300-EXIT.
016500     EXIT.
016600*
016700 PSBG-310-PRINT-ONE-GRADE.
016800     READ COURSE-GRADE-FILE
016900         AT END
017000             MOVE '10' TO WS-CGR-STATUS
017100             GO TO PSBG-310-EXIT
017200     END-READ
017300     ADD 1 TO WS-GRADES-READ
017400     IF GI-CGR-STUDENT-ID = WS-TARGET-STUDENT-ID
017500         PERFORM PSBG-320-LOOKUP-TITLE THRU PSBG-320-EXIT
017600         MOVE SPACES TO WS-REPORT-LINE
017700         MOVE WS-CURRENT-COURSE-TITLE TO RL-COURSE-TITLE
017800         IF GI-CGR-NOT-GRADED-YET
017900             MOVE '--' TO RL-GRADE-DISPLAY
018000         ELSE
018100             MOVE GI-CGR-GRADE TO RL-GRADE-DISPLAY
018200         END-IF
018300         WRITE COURSE-GRADE-RPT-LINE FROM WS-REPORT-LINE
018400         ADD 1 TO WS-GRADES-LISTED
018500     END-IF
018600     .
018700 PSBG-310-EXIT.
018800     EXIT.
018900*
019000 PSBG-320-LOOKUP-TITLE.
019100     MOVE SPACES TO WS-CURRENT-COURSE-TITLE
019200     IF WS-CRS-TABLE-COUNT > 0
019300         SET IDX-CRS TO 1
019400         SEARCH WS-CRS-ENTRY
019500             AT END
019600                 MOVE 'UNKNOWN COURSE' TO WS-CURRENT-COURSE-TITLE
019700             WHEN WS-CRS-TBL-ID (IDX-CRS) = GI-CGR-COURSE-ID
019800                 MOVE WS-CRS-TBL-TITLE (IDX-CRS)
019900                     TO WS-CURRENT-COURSE-TITLE
020000         END-SEARCH
020100     END-IF
020200     .
020300 PSBG-320-EXIT.
020400     EXIT.
020500*
020600 PSBG-900-FINISH.
020700     CLOSE COURSE-GRADE-RPT
020800     DISPLAY 'PSBCGR - COURSE GRADES READ   = ' WS-GRADES-READ
020900     DISPLAY 'PSBCGR - COURSE GRADES LISTED = ' WS-GRADES-LISTED
021000     .
021100 PSBG-900-EXIT.
021200     EXIT.
