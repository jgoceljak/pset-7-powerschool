000100***************************************************************
000200* PROGRAM      : PSBCRS
000300* AUTHOR       : R. J. TALBOTT
000400* INSTALLATION : DISTRICT DATA CENTER - STUDENT SYSTEMS GROUP
000500* DATE-WRITTEN : 07/31/1995
000600* DATE-COMPILED:
000700* SECURITY     : UNCLASSIFIED - DISTRICT INTERNAL USE ONLY
000800***************************************************************
000900* REMARKS.
001000*     COURSE LISTING FOR ONE DEPARTMENT.  COURSE FILE IS READ,
001100*     FILTERED TO PSBCRSPM'S DEPARTMENT-ID, AND LISTED IN
001200*     COURSE-ID ORDER.  THE COURSE FILE IS ALREADY MAINTAINED
001300*     IN COURSE-ID ORDER BY THE REGISTRAR'S EXTRACT JOB, SO
001400*     NO IN-MEMORY SORT IS NEEDED HERE - UNLIKE PSBFAC/PSBENR.
001500*
001600* CHANGE LOG.
001700*     07/31/1995  RJT  0359  ORIGINAL PROGRAM.
001800*     09/09/1998  DKM  0483  Y2K SWEEP - NO DATE FIELDS ON THIS
001900*                            PROGRAM, REVIEWED AND SIGNED OFF.
002000*     05/18/2006  KLW  0662  TRAILING COURSE-COUNT LINE ADDED,
002100*                            SAME AS PSBFAC/PSBENR.
002200***************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID. PSBCRS.
002500 AUTHOR. R. J. TALBOTT.
002600 INSTALLATION. DISTRICT DATA CENTER.
002700 DATE-WRITTEN. 07/31/1995.
002800 DATE-COMPILED.
002900 SECURITY. UNCLASSIFIED - DISTRICT INTERNAL USE ONLY.
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-370.
003300 OBJECT-COMPUTER. IBM-370.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT DEPT-FILTER-PARM ASSIGN TO CRSPARM
003900         ORGANIZATION IS LINE SEQUENTIAL
004000         FILE STATUS IS WS-PARM-STATUS.
004100     SELECT COURSE-FILE ASSIGN TO CRSIN
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS WS-CRS-STATUS.
004400     SELECT TEACHER-FILE ASSIGN TO TCHRIN
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WS-TCHR-STATUS.
004700     SELECT COURSE-LISTING ASSIGN TO CRSRPT
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-RPT-STATUS.
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  DEPT-FILTER-PARM.
005300 01  DEPT-FILTER-RECORD.
005400     05  PM-DEPT-ID               PIC 9(03).
005500     05  FILLER                   PIC X(77).
005600 FD  COURSE-FILE.
005700     COPY PSBCRREC REPLACING ==PSB-CRS-== BY ==CI-CRS-==.
005800 FD  TEACHER-FILE.
005900     COPY PSBTHREC REPLACING ==PSB-TCHR-== BY ==TI-TCHR-==.
006000 FD  COURSE-LISTING.
006100 01  COURSE-RPT-LINE              PIC X(80).
006200 WORKING-STORAGE SECTION.
006300 01  WS-CRS-HEADER.
006400     05  WS-CRS-EYECATCHER        PIC X(16) VALUE 'PSBCRS------WS'.
006500     05  WS-COURSES-READ          PIC S9(7) COMP VALUE ZERO.
006600     05  WS-COURSES-LISTED        PIC S9(7) COMP VALUE ZERO.
006700     05  FILLER                   PIC X(04) VALUE SPACES.
006800 01  WS-FILE-STATUSES.
006900     05  WS-PARM-STATUS           PIC XX.
007000     05  WS-CRS-STATUS            PIC XX.
007100         88  CRS-OK                    VALUE '00'.
007200     05  WS-TCHR-STATUS           PIC XX.
007300         88  TCHR-OK                   VALUE '00'.
007400     05  WS-RPT-STATUS            PIC XX.
007500     05  FILLER                   PIC X(04) VALUE SPACES.
007600 01  WS-FILE-STATUSES-X REDEFINES WS-FILE-STATUSES PIC X(12).
007700 01  WS-SWITCHES.
007800     05  WS-CRS-EOF-SW            PIC X VALUE 'N'.
007900         88  CRS-AT-EOF                 VALUE 'Y'.
008000     05  WS-DEPT-HAS-TEACHER-SW   PIC X VALUE 'N'.
008100         88  WS-DEPT-HAS-TEACHER        VALUE 'Y'.
008200         88  WS-DEPT-HAS-NO-TEACHER      VALUE 'N'.
008300     05  FILLER                   PIC X(04) VALUE SPACES.
008400 01  WS-SWITCHES-X REDEFINES WS-SWITCHES PIC X(06).
008500 77  WS-FILTER-DEPT-ID            PIC 9(03) VALUE ZERO.
008600*
008700*    TEACHER FILE HELD ENTIRELY IN WORKING STORAGE - EACH
008800*    COURSE IS MATCHED TO ITS TEACHER BY A TABLE SEARCH ON
008900*    DEPARTMENT-ID RATHER THAN A SECOND SEQUENTIAL PASS.
009000*
009100 77  WS-TCHR-TABLE-MAX            PIC S9(04) COMP VALUE 800.
009200 77  WS-TCHR-TABLE-COUNT          PIC S9(04) COMP VALUE ZERO.
009300 01  WS-TCHR-TABLE.
009400     05  WS-TCHR-ENTRY OCCURS 800 TIMES INDEXED BY IDX-TCHR.
009500         10  WS-TCHR-DEPT-ID      PIC 9(03).
009600         10  WS-TCHR-LAST-NAME    PIC X(15).
009700         10  WS-TCHR-FIRST-NAME   PIC X(15).
009800     05  FILLER                   PIC X(04) VALUE SPACES.
009900 01  WS-TCHR-TABLE-X REDEFINES WS-TCHR-TABLE PIC X(26404).
010000 01  WS-REPORT-LINE.
010100     05  RL-COURSE-ID             PIC 9(05).
010200     05  FILLER                   PIC X(02) VALUE SPACES.
010300     05  RL-COURSE-NO             PIC X(10).
010400     05  FILLER                   PIC X(02) VALUE SPACES.
010500     05  RL-TITLE                 PIC X(30).
010600     05  FILLER                   PIC X(02) VALUE SPACES.
010700     05  RL-ROOM-NUMBER           PIC X(06).
010800     05  FILLER                   PIC X(02) VALUE SPACES.
010900     05  RL-PERIOD                PIC 9.
011000     05  FILLER                   PIC X(20) VALUE SPACES.
011100 01  WS-COUNT-LINE.
011200     05  CL-LITERAL               PIC X(19)
011300                                   VALUE 'TOTAL COURSES LISTED'.
011400     05  FILLER                   PIC X VALUE SPACE.
011500     05  CL-COUNT                 PIC ZZZ9.
011600     05  FILLER                   PIC X(56) VALUE SPACES.
011700 PROCEDURE DIVISION.
011800 PSBC-000-MAIN.
011900     PERFORM PSBC-100-INITIALIZE THRU PSBC-100-EXIT
012000     PERFORM PSBC-200-LOAD-TEACHERS THRU PSBC-200-EXIT
012100     PERFORM PSBC-300-LIST-COURSES THRU PSBC-300-EXIT
012200     PERFORM PSBC-900-FINISH THRU PSBC-900-EXIT
012300     STOP RUN
012400     .
012500 PSBC-000-EXIT.
012600     EXIT.
012700*
012800 PSBC-100-INITIALIZE.
012900     OPEN INPUT DEPT-FILTER-PARM
013000     READ DEPT-FILTER-PARM
013100         AT END
013200             MOVE ZERO TO PM-DEPT-ID
013300     END-READ
013400     CLOSE DEPT-FILTER-PARM
013500     MOVE PM-DEPT-ID TO WS-FILTER-DEPT-ID
013600     OPEN OUTPUT COURSE-LISTING
013700     .
013800 PSBC-100-EXIT.
013900     EXIT.
014000*
014100 PSBC-200-LOAD-TEACHERS.
014200     OPEN INPUT TEACHER-FILE
014300     PERFORM PSBC-210-LOAD-ONE-TEACHER THRU PSBC-210-EXIT
014400         UNTIL NOT TCHR-OK
014500     CLOSE TEACHER-FILE
014600     .
014700 PSBC-200-EXIT.
014800     EXIT.
014900*
015000 PSBC-210-LOAD-ONE-TEACHER.
015100     READ TEACHER-FILE
015200         AT END
015300             MOVE '10' TO WS-TCHR-STATUS
015400             GO TO PSBC-210-EXIT
015500     END-READ
015600     ADD 1 TO WS-TCHR-TABLE-COUNT
015700     SET IDX-TCHR TO WS-TCHR-TABLE-COUNT
015800     MOVE TI-TCHR-DEPT-ID    TO WS-TCHR-DEPT-ID (IDX-TCHR)
015900     MOVE TI-TCHR-LAST-NAME  TO WS-TCHR-LAST-NAME (IDX-TCHR)
016000     MOVE TI-TCHR-FIRST-NAME TO WS-TCHR-FIRST-NAME (IDX-TCHR)
016100     .
016200 PSBC-210-EXIT.
016300     EXIT.
016400*
016500 PSBC-300-LIST-COURSES.
016600     OPEN INPUT COURSE-FILE
016700     PERFORM PSBC-310-LIST-ONE-COURSE THRU PSBC-310-EXIT
016800         UNTIL CRS-AT-EOF
016900     CLOSE COURSE-FILE
017000     .
017100 PSBC-300-EXIT.
017200     EXIT.
017300*
017400 PSBC-310-LIST-ONE-COURSE.
017500     READ COURSE-FILE
017600         AT END
017700             SET CRS-AT-EOF TO TRUE
017800             GO TO PSBC-310-EXIT
017900     END-READ
018000     ADD 1 TO WS-COURSES-READ
018100     SET WS-DEPT-HAS-NO-TEACHER TO TRUE
018200     IF CI-CRS-DEPT-ID = WS-FILTER-DEPT-ID
018300         PERFORM PSBC-320-CHECK-DEPT-TEACHER THRU PSBC-320-EXIT
018400     END-IF
018500     IF CI-CRS-DEPT-ID = WS-FILTER-DEPT-ID
018600             AND WS-DEPT-HAS-TEACHER
018700         MOVE SPACES TO WS-REPORT-LINE
018800         MOVE CI-CRS-ID          TO RL-COURSE-ID
018900         MOVE CI-CRS-NO          TO RL-COURSE-NO
019000         MOVE CI-CRS-TITLE       TO RL-TITLE
019100         MOVE CI-CRS-ROOM-NUMBER TO RL-ROOM-NUMBER
019200         MOVE CI-CRS-PERIOD      TO RL-PERIOD
019300         WRITE COURSE-RPT-LINE FROM WS-REPORT-LINE
019400         ADD 1 TO WS-COURSES-LISTED
019500     END-IF
019600     .
019700 PSBC-310-EXIT.
019800     EXIT.
019900*
020000 PSBC-320-CHECK-DEPT-TEACHER.
020100     IF WS-TCHR-TABLE-COUNT > 0
020200         SET IDX-TCHR TO 1
020300         SEARCH WS-TCHR-ENTRY
020400             AT END
020500                 CONTINUE
020600             WHEN WS-TCHR-DEPT-ID (IDX-TCHR) = CI-CRS-DEPT-ID
020700                 SET WS-DEPT-HAS-TEACHER TO TRUE
020800         END-SEARCH
020900     END-IF
021000     .
021100 PSBC-320-EXIT.
021200     EXIT.
021300*
021400 PSBC-900-FINISH.
021500     MOVE WS-COURSES-LISTED TO CL-COUNT
021600     WRITE COURSE-RPT-LINE FROM WS-COUNT-LINE
021700     CLOSE COURSE-LISTING
021800     DISPLAY 'PSBCRS - COURSES READ   = ' WS-COURSES-READ
021900     DISPLAY 'PSBCRS - COURSES LISTED = ' WS-COURSES-LISTED
022000     .
022100 PSBC-900-EXIT.
022200     EXIT.
