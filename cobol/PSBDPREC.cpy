000100***************************************************************
000200* PSBDPREC - DEPARTMENT RECORD LAYOUT
000300* ONE ENTRY PER ACADEMIC DEPARTMENT.  SMALL, STATIC FILE -
000400* REWRITTEN ONLY WHEN THE REGISTRAR ADDS OR RENAMES A DEPT.
000500***************************************************************
000600* 1994-11-02  RJT  0311  ORIGINAL LAYOUT.
000700***************************************************************
000800 01  PSB-DEPT-RECORD.
000900     05  PSB-DEPT-EYECATCHER      PIC X(04) VALUE 'DEPT'.
001000     05  PSB-DEPT-ID              PIC 9(03).
001100     05  PSB-DEPT-TITLE           PIC X(30).
001200     05  FILLER                   PIC X(20).
