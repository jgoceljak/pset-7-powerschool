000100***************************************************************
000200* PSBCGREC - COURSE-GRADE RECORD LAYOUT
000300* ONE ENTRY PER STUDENT PER ENROLLED COURSE - THE OVERALL
000400* COURSE GRADE, NOT A PER-ASSIGNMENT GRADE (SEE PSBAGREC).
000500***************************************************************
000600* 1995-03-20  RJT  0344  ORIGINAL LAYOUT.
000700***************************************************************
000800 01  PSB-CGR-RECORD.
000900     05  PSB-CGR-EYECATCHER       PIC X(04) VALUE 'CGR '.
001000     05  PSB-CGR-STUDENT-ID       PIC 9(05).
001100     05  PSB-CGR-COURSE-ID        PIC 9(05).
001200     05  PSB-CGR-GRADE            PIC 9(03).
001300         88  PSB-CGR-NOT-GRADED-YET    VALUE 0.
001400     05  FILLER                   PIC X(20).
