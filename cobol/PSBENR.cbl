000100***************************************************************
000200* PROGRAM      : PSBENR
000300* AUTHOR       : R. J. TALBOTT
000400* INSTALLATION : DISTRICT DATA CENTER - STUDENT SYSTEMS GROUP
000500* DATE-WRITTEN : 07/24/1995
000600* DATE-COMPILED:
000700* SECURITY     : UNCLASSIFIED - DISTRICT INTERNAL USE ONLY
000800***************************************************************
000900* REMARKS.
001000*     STUDENT ENROLLMENT LISTING.  PSBENRPM CARRIES A ONE-BYTE
001100*     FILTER MODE - 'A' LISTS EVERY STUDENT (GETSTUDENTS), 'G'
001200*     RESTRICTS TO ONE GRADE LEVEL (GETSTUDENTSBYGRADE), 'C'
001300*     RESTRICTS TO STUDENTS ENROLLED IN ONE COURSE-NO, JOINED
001400*     THROUGH THE COURSE-GRADE FILE (GETSTUDENTSBYCOURSE).
001500*     LISTING IS ALWAYS IN LAST NAME / FIRST NAME ORDER.
001600*
001700* CHANGE LOG.
001800*     07/24/1995  RJT  0357  ORIGINAL PROGRAM - GRADE-LEVEL
001900*                            FILTER ONLY.
002000*     03/11/1997  DKM  0421  ADDED THE 'C' (BY COURSE) FILTER
002100*                            MODE FOR THE GUIDANCE OFFICE'S
002200*                            CLASS-LIST REQUEST.
002300*     09/09/1998  DKM  0483  Y2K SWEEP - NO DATE FIELDS ON THIS
002400*                            PROGRAM, REVIEWED AND SIGNED OFF.
002500*     05/18/2006  KLW  0662  TRAILING STUDENT-COUNT LINE ADDED
002600*                            AT THE PRINCIPAL'S REQUEST, SAME
002700*                            AS PSBFAC.
002800***************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID. PSBENR.
003100 AUTHOR. R. J. TALBOTT.
003200 INSTALLATION. DISTRICT DATA CENTER.
003300 DATE-WRITTEN. 07/24/1995.
003400 DATE-COMPILED.
003500 SECURITY. UNCLASSIFIED - DISTRICT INTERNAL USE ONLY.
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-370.
003900 OBJECT-COMPUTER. IBM-370.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT ENR-FILTER-PARM ASSIGN TO ENRPARM
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WS-PARM-STATUS.
004700     SELECT COURSE-FILE ASSIGN TO CRSIN
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-CRS-STATUS.
005000     SELECT COURSE-GRADE-FILE ASSIGN TO CGRIN
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-CGR-STATUS.
005300     SELECT STUDENT-FILE ASSIGN TO STUIN
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-STU-STATUS.
005600     SELECT ENROLLMENT-LISTING ASSIGN TO ENRRPT
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-RPT-STATUS.
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  ENR-FILTER-PARM.
006200 01  ENR-FILTER-RECORD.
006300     05  PM-FILTER-MODE           PIC X.
006400         88  PM-MODE-ALL               VALUE 'A'.
006500         88  PM-MODE-BY-GRADE           VALUE 'G'.
006600         88  PM-MODE-BY-COURSE           VALUE 'C'.
006700     05  PM-GRADE-LEVEL           PIC 9(02).
006800     05  PM-COURSE-NO             PIC X(10).
006900     05  FILLER                   PIC X(67).
007000 FD  COURSE-FILE.
007100     COPY PSBCRREC REPLACING ==PSB-CRS-== BY ==CI-CRS-==.
007200 FD  COURSE-GRADE-FILE.
007300     COPY PSBCGREC REPLACING ==PSB-CGR-== BY ==GI-CGR-==.
007400 FD  STUDENT-FILE.
007500     COPY PSBSTREC REPLACING ==PSB-STU-== BY ==SI-STU-==.
007600 FD  ENROLLMENT-LISTING.
007700 01  ENROLLMENT-RPT-LINE          PIC X(80).
007800 WORKING-STORAGE SECTION.
007900 01  WS-ENR-HEADER.
008000     05  WS-ENR-EYECATCHER        PIC X(16) VALUE 'PSBENR------WS'.
008100     05  WS-STUDENTS-READ         PIC S9(7) COMP VALUE ZERO.
008200     05  WS-STUDENTS-LISTED       PIC S9(7) COMP VALUE ZERO.
008300     05  FILLER                   PIC X(04) VALUE SPACES.
008400 01  WS-FILE-STATUSES.
008500     05  WS-PARM-STATUS           PIC XX.
008600     05  WS-CRS-STATUS            PIC XX.
008700         88  CRS-OK                    VALUE '00'.
008800     05  WS-CGR-STATUS            PIC XX.
008900         88  CGR-OK                    VALUE '00'.
009000     05  WS-STU-STATUS            PIC XX.
009100         88  STU-OK                    VALUE '00'.
009200     05  WS-RPT-STATUS            PIC XX.
009300     05  FILLER                   PIC X(04) VALUE SPACES.
009400 01  WS-FILE-STATUSES-X REDEFINES WS-FILE-STATUSES PIC X(14).
009500 01  WS-SWITCHES.
009600     05  WS-STU-EOF-SW            PIC X VALUE 'N'.
009700         88  STU-AT-EOF                 VALUE 'Y'.
009800     05  WS-STUDENT-WANTED-SW     PIC X VALUE 'N'.
009900         88  WS-STUDENT-WANTED          VALUE 'Y'.
010000         88  WS-STUDENT-NOT-WANTED      VALUE 'N'.
010100     05  FILLER                   PIC X(04) VALUE SPACES.
010200 77  WS-TARGET-COURSE-ID          PIC 9(05) VALUE ZERO.
010300*
010400*    STUDENT-IDS ENROLLED IN THE TARGET COURSE ('C' MODE ONLY),
010500*    HELD IN WORKING STORAGE AND SEARCHED RATHER THAN JOINED
010600*    RECORD-FOR-RECORD ON A SECOND PASS.
010700*
010800 77  WS-ENROLLED-MAX              PIC S9(04) COMP VALUE 3000.
010900 77  WS-ENROLLED-COUNT            PIC S9(04) COMP VALUE ZERO.
011000 01  WS-ENROLLED-TABLE.
011100     05  WS-ENROLLED-STU-ID OCCURS 3000 TIMES
011200                            PIC 9(05) INDEXED BY IDX-ENR.
011300     05  FILLER                   PIC X(04) VALUE SPACES.
011400 01  WS-ENROLLED-TABLE-X REDEFINES WS-ENROLLED-TABLE
011500                                  PIC X(15004).
011600*
011700*    MATCHED STUDENTS, SORTED FOR THE FINAL LISTING.
011800*
011900 77  WS-LIST-MAX                  PIC S9(04) COMP VALUE 3000.
012000 77  WS-LIST-COUNT                PIC S9(04) COMP VALUE ZERO.
012100 01  WS-LIST-TABLE.
012200     05  WS-LIST-ENTRY OCCURS 3000 TIMES
012300                       INDEXED BY IDX-LIST, IDX-HIGH, IDX-SCAN.
012400         10  WS-LIST-LAST-NAME    PIC X(15).
012500         10  WS-LIST-FIRST-NAME   PIC X(15).
012600         10  WS-LIST-GRADE-LEVEL  PIC 9(02).
012700         10  WS-LIST-CLASS-RANK   PIC 9(04).
012800         10  WS-LIST-GPA          PIC S9(01)V9(02)
012900                                  SIGN LEADING SEPARATE.
013000     05  FILLER                   PIC X(04) VALUE SPACES.
013100 01  WS-LIST-TABLE-X REDEFINES WS-LIST-TABLE PIC X(120004).
013200 01  WS-SWAP-LIST-ENTRY.
013300     05  WS-SWAP-LAST-NAME        PIC X(15).
013400     05  WS-SWAP-FIRST-NAME       PIC X(15).
013500     05  WS-SWAP-GRADE-LEVEL      PIC 9(02).
013600     05  WS-SWAP-CLASS-RANK       PIC 9(04).
013700     05  WS-SWAP-GPA              PIC S9(01)V9(02)
013800                                  SIGN LEADING SEPARATE.
013900     05  FILLER                   PIC X(04) VALUE SPACES.
014000 01  WS-REPORT-LINE.
014100     05  RL-LAST-NAME             PIC X(15).
014200     05  FILLER                   PIC X(02) VALUE SPACES.
014300     05  RL-FIRST-NAME            PIC X(15).
014400     05  FILLER                   PIC X(02) VALUE SPACES.
014500     05  RL-GRADE-LEVEL           PIC 99.
014600     05  FILLER                   PIC X(04) VALUE SPACES.
014700     05  RL-CLASS-RANK            PIC ZZZ9.
014800     05  FILLER                   PIC X(04) VALUE SPACES.
014900     05  RL-GPA                   PIC -9.99.
015000     05  FILLER                   PIC X(29) VALUE SPACES.
015100 01  WS-COUNT-LINE.
015200     05  CL-LITERAL               PIC X(20)
015300                                   VALUE 'TOTAL STUDENTS LISTED'.
015400     05  FILLER                   PIC X VALUE SPACE.
015500     05  CL-COUNT                 PIC ZZZ9.
015600     05  FILLER                   PIC X(55) VALUE SPACES.
015700 PROCEDURE DIVISION.
015800 PSBE-000-MAIN.
015900     PERFORM PSBE-100-INITIALIZE THRU PSBE-100-EXIT
016000     PERFORM PSBE-200-BUILD-ENROLL-TABLE THRU PSBE-200-EXIT
016100     PERFORM PSBE-300-SELECT-STUDENTS THRU PSBE-300-EXIT
016200     PERFORM PSBE-400-SORT-STUDENTS THRU PSBE-400-EXIT
016300     PERFORM PSBE-500-PRINT-LISTING THRU PSBE-500-EXIT
016400     PERFORM PSBE-900-FINISH THRU PSBE-900-EXIT
016500     STOP RUN
016600     .
016700 PSBE-000-EXIT.
016800     EXIT.
016900*
017000 PSBE-100-INITIALIZE.
017100     OPEN INPUT ENR-FILTER-PARM
017200     READ ENR-FILTER-PARM
017300         AT END
017400             SET PM-MODE-ALL TO TRUE
017500             MOVE ZERO TO PM-GRADE-LEVEL
017600             MOVE SPACES TO PM-COURSE-NO
017700     END-READ
017800     CLOSE ENR-FILTER-PARM
017900     OPEN OUTPUT ENROLLMENT-LISTING
018000     .
018100 PSBE-100-EXIT.
018200     EXIT.
018300*
018400*    'C' MODE ONLY - RESOLVE PM-COURSE-NO TO A COURSE-ID AND
018500*    LOAD THE SET OF ENROLLED STUDENT-IDS FOR THAT COURSE.
018600*
018700 PSBE-200-BUILD-ENROLL-TABLE.
018800     IF PM-MODE-BY-COURSE
018900         PERFORM PSBE-210-FIND-COURSE-ID THRU PSBE-210-EXIT
019000         PERFORM PSBE-220-LOAD-ENROLLED THRU PSBE-220-EXIT
019100     END-IF
019200     .
019300 PSBE-200-EXIT.
019400     EXIT.
019500*
019600 PSBE-210-FIND-COURSE-ID.
019700     OPEN INPUT COURSE-FILE
019800     PERFORM PSBE-215-CHECK-ONE-COURSE THRU PSBE-215-EXIT
019900         UNTIL NOT CRS-OK OR WS-TARGET-COURSE-ID NOT = ZERO
020000     CLOSE COURSE-FILE
020100     .
020200 PSBE-210-EXIT.
020300     EXIT.
020400*
020500 PSBE-215-CHECK-ONE-COURSE.
020600     READ COURSE-FILE
020700         AT END
020800             MOVE '10' TO WS-CRS-STATUS
020900             GO TO PSBE-215-EXIT
021000     END-READ
021100     IF CI-CRS-NO = PM-COURSE-NO
021200         MOVE CI-CRS-ID TO WS-TARGET-COURSE-ID
021300     END-IF
021400     .
021500 PSBE-215-EXIT.
021600     EXIT.
021700*
021800 PSBE-220-LOAD-ENROLLED.
021900     OPEN INPUT COURSE-GRADE-FILE
022000     PERFORM PSBE-225-LOAD-ONE-ENROLLED THRU PSBE-225-EXIT
022100         UNTIL NOT CGR-OK
022200     CLOSE COURSE-GRADE-FILE
022300     .
022400 PSBE-220-EXIT.
022500     EXIT.
022600*
022700 PSBE-225-LOAD-ONE-ENROLLED.
022800     READ COURSE-GRADE-FILE
022900         AT END
023000             MOVE '10' TO WS-CGR-STATUS
023100             GO TO PSBE-225-EXIT
023200     END-READ
023300     IF GI-CGR-COURSE-ID = WS-TARGET-COURSE-ID
023400         ADD 1 TO WS-ENROLLED-COUNT
023500         SET IDX-ENR TO WS-ENROLLED-COUNT
023600         MOVE GI-CGR-STUDENT-ID TO WS-ENROLLED-STU-ID (IDX-ENR)
023700     END-IF
023800     .
023900 PSBE-225-EXIT.
024000     EXIT.
024100*
024200 PSBE-300-SELECT-STUDENTS.
024300     OPEN INPUT STUDENT-FILE
024400     PERFORM PSBE-310-SELECT-ONE-STUDENT THRU PSBE-310-EXIT
024500         UNTIL STU-AT-EOF
024600     CLOSE STUDENT-FILE
024700     .
024800 PSBE-300-EXIT.
024900     EXIT.
025000*
025100 PSBE-310-SELECT-ONE-STUDENT.
025200     READ STUDENT-FILE
025300         AT END
025400             SET STU-AT-EOF TO TRUE
025500             GO TO PSBE-310-EXIT
025600     END-READ
025700     ADD 1 TO WS-STUDENTS-READ
025800     SET WS-STUDENT-NOT-WANTED TO TRUE
025900     EVALUATE TRUE
026000         WHEN PM-MODE-ALL
026100             SET WS-STUDENT-WANTED TO TRUE
026200         WHEN PM-MODE-BY-GRADE
026300             IF SI-STU-GRADE-LEVEL = PM-GRADE-LEVEL
026400                 SET WS-STUDENT-WANTED TO TRUE
026500             END-IF
026600         WHEN PM-MODE-BY-COURSE
026700             PERFORM PSBE-320-CHECK-ENROLLED THRU PSBE-320-EXIT
026800     END-EVALUATE
026900     IF WS-STUDENT-WANTED
027000         ADD 1 TO WS-LIST-COUNT
027100         SET IDX-LIST TO WS-LIST-COUNT
027200         MOVE SI-STU-LAST-NAME   TO WS-LIST-LAST-NAME (IDX-LIST)
027300         MOVE SI-STU-FIRST-NAME  TO WS-LIST-FIRST-NAME (IDX-LIST)
027400         MOVE SI-STU-GRADE-LEVEL TO WS-LIST-GRADE-LEVEL (IDX-LIST)
027500         MOVE SI-STU-CLASS-RANK  TO WS-LIST-CLASS-RANK (IDX-LIST)
027600         MOVE SI-STU-GPA         TO WS-LIST-GPA (IDX-LIST)
027700     END-IF
027800     .
027900 PSBE-310-EXIT.
028000     EXIT.
028100*
028200 PSBE-320-CHECK-ENROLLED.
028300     IF WS-ENROLLED-COUNT > 0
028400         SET IDX-ENR TO 1
028500         SEARCH WS-ENROLLED-STU-ID
028600             AT END
028700                 CONTINUE
028800             WHEN WS-ENROLLED-STU-ID (IDX-ENR) = SI-STU-ID
028900                 SET WS-STUDENT-WANTED TO TRUE
029000         END-SEARCH
029100     END-IF
029200     .
029300 PSBE-320-EXIT.
029400     EXIT.
029500*
029600 PSBE-400-SORT-STUDENTS.
029700     IF WS-LIST-COUNT > 1
029800         PERFORM PSBE-410-ONE-SELECTION-PASS THRU PSBE-410-EXIT
029900             VARYING IDX-LIST FROM 1 BY 1
030000                 UNTIL IDX-LIST > WS-LIST-COUNT
030100     END-IF
030200     .
030300 PSBE-400-EXIT.
030400     EXIT.
030500*
030600 PSBE-410-ONE-SELECTION-PASS.
030700     SET IDX-HIGH TO IDX-LIST
030800     SET IDX-SCAN TO IDX-LIST
030900     ADD 1 TO IDX-SCAN
031000     PERFORM PSBE-420-COMPARE-ONE-ENTRY THRU PSBE-420-EXIT
031100         VARYING IDX-SCAN FROM IDX-SCAN BY 1
031200             UNTIL IDX-SCAN > WS-LIST-COUNT
031300     IF IDX-HIGH NOT = IDX-LIST
031400         MOVE WS-LIST-ENTRY (IDX-LIST) TO WS-SWAP-LIST-ENTRY
031500         MOVE WS-LIST-ENTRY (IDX-HIGH) TO WS-LIST-ENTRY (IDX-LIST)
031600         MOVE WS-SWAP-LIST-ENTRY       TO WS-LIST-ENTRY (IDX-HIGH)
031700     END-IF
031800     .
031900 PSBE-410-EXIT.
032000     EXIT.
032100*
032200 PSBE-420-COMPARE-ONE-ENTRY.
032300     IF WS-LIST-LAST-NAME (IDX-SCAN) < WS-LIST-LAST-NAME (IDX-HIGH)
032400         SET IDX-HIGH TO IDX-SCAN
032500     ELSE
032600         IF WS-LIST-LAST-NAME (IDX-SCAN) = WS-LIST-LAST-NAME (IDX-HIGH)
032700            AND WS-LIST-FIRST-NAME (IDX-SCAN)
032800                < WS-LIST-FIRST-NAME (IDX-HIGH)
032900             SET IDX-HIGH TO IDX-SCAN
033000         END-IF
033100     END-IF
033200     .
033300 PSBE-420-EXIT.
033400     EXIT.
033500*
033600 PSBE-500-PRINT-LISTING.
033700     IF WS-LIST-COUNT > 0
033800         PERFORM PSBE-510-PRINT-ONE-STUDENT THRU PSBE-510-EXIT
033900             VARYING IDX-LIST FROM 1 BY 1
034000                 UNTIL IDX-LIST > WS-LIST-COUNT
034100     END-IF
034200     .
034300 PSBE-500-EXIT.
034400     EXIT.
034500*
034600 PSBE-510-PRINT-ONE-STUDENT.
034700     MOVE SPACES TO WS-REPORT-LINE
034800     MOVE WS-LIST-LAST-NAME (IDX-LIST)   TO RL-LAST-NAME
034900     MOVE WS-LIST-FIRST-NAME (IDX-LIST)  TO RL-FIRST-NAME
035000     MOVE WS-LIST-GRADE-LEVEL (IDX-LIST) TO RL-GRADE-LEVEL
035100     MOVE WS-LIST-CLASS-RANK (IDX-LIST)  TO RL-CLASS-RANK
035200     MOVE WS-LIST-GPA (IDX-LIST)         TO RL-GPA
035300     WRITE ENROLLMENT-RPT-LINE FROM WS-REPORT-LINE
035400     ADD 1 TO WS-STUDENTS-LISTED
035500     .
035600 PSBE-510-EXIT.
035700     EXIT.
035800*
035900 PSBE-900-FINISH.
036000     MOVE WS-STUDENTS-LISTED TO CL-COUNT
036100     WRITE ENROLLMENT-RPT-LINE FROM WS-COUNT-LINE
036200     CLOSE ENROLLMENT-LISTING
036300     DISPLAY 'PSBENR - STUDENTS READ   = ' WS-STUDENTS-READ
036400     DISPLAY 'PSBENR - STUDENTS LISTED = ' WS-STUDENTS-LISTED
036500     .
036600 PSBE-900-EXIT.
036700     EXIT.
