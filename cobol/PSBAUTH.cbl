000100***************************************************************
000200* PROGRAM      : PSBAUTH
000300* AUTHOR       : R. J. TALBOTT
000400* INSTALLATION : DISTRICT DATA CENTER - STUDENT SYSTEMS GROUP
000500* DATE-WRITTEN : 09/12/1995
000600* DATE-COMPILED:
000700* SECURITY     : UNCLASSIFIED - DISTRICT INTERNAL USE ONLY
000800***************************************************************
000900* REMARKS.
001000*     AD HOC ADMINISTRATIVE MAINTENANCE ON THE USER MASTER -
001100*     RESETPASSWORD, RESETLASTLOGIN AND UPDATEAUTH.  RUN BY
001200*     THE HELP DESK ANALYST FROM AUTHTRAN WHEN A USER CANNOT
001300*     GET INTO THE ON-LINE SCREEN AND A DBA CALL WOULD BE
001400*     OVERKILL.  ONE TRANSACTION PER USERNAME, ACTION CODE
001500*     P = RESET PASSWORD (REHASH A KNOWN PLAINTEXT THROUGH
001600*     PSBMD5), L = RESET LAST LOGIN (BACK TO THE "NEVER LOGGED
001700*     IN" SENTINEL SO THE FIRST-LOGIN MESSAGE FIRES AGAIN), OR
001800*     U = UPDATE AUTH (THE HASH ITSELF IS SUPPLIED ON THE
001900*     TRANSACTION, NO HASHING DONE HERE - USED ONLY WHEN
002000*     RESTORING A HASH FROM A BACKUP TAPE).
002100*
002200* CHANGE LOG.
002300*     09/12/1995  RJT  0371  ORIGINAL PROGRAM - RESETPASSWORD
002400*                            AND RESETLASTLOGIN ONLY.
002500*     04/02/1996  RJT  0371  ADDED UPDATEAUTH ACTION CODE FOR
002600*                            THE BACKUP-TAPE RESTORE CASE.
002700*     09/09/1998  DKM  0483  Y2K SWEEP - NO DATE FIELDS TOUCHED
002800*                            HERE OTHER THAN THE SENTINEL RESET,
002900*                            REVIEWED AND SIGNED OFF.
003000*     07/14/2005  KLW  0641  UNKNOWN-USERNAME TRANSACTIONS ARE
003100*                            NOW LISTED ON THE RESULT REPORT
003200*                            INSTEAD OF BEING SILENTLY SKIPPED -
003300*                            HELP DESK WAS LOSING TRACK OF TYPOS.
003400***************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID. PSBAUTH.
003700 AUTHOR. R. J. TALBOTT.
003800 INSTALLATION. DISTRICT DATA CENTER.
003900 DATE-WRITTEN. 09/12/1995.
004000 DATE-COMPILED.
004100 SECURITY. UNCLASSIFIED - DISTRICT INTERNAL USE ONLY.
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-370.
004500 OBJECT-COMPUTER. IBM-370.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT AUTH-TRANS-FILE ASSIGN TO AUTHTRAN
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-TRANS-STATUS.
005300     SELECT USER-MASTER-IN ASSIGN TO USERIN
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-USRIN-STATUS.
005600     SELECT USER-MASTER-OUT ASSIGN TO USEROUT
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-USROUT-STATUS.
005900     SELECT AUTH-RESULT-RPT ASSIGN TO AUTHRPT
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-RPT-STATUS.
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  AUTH-TRANS-FILE.
006500 01  AUTH-TRANS-RECORD.
006600     05  AT-USERNAME              PIC X(20).
006700     05  AT-ACTION-CODE           PIC X(01).
006800         88  AT-ACTION-RESET-PSWD      VALUE 'P'.
006900         88  AT-ACTION-RESET-LOGIN     VALUE 'L'.
007000         88  AT-ACTION-UPDATE-AUTH     VALUE 'U'.
007100     05  AT-NEW-PLAINTEXT         PIC X(40).
007200     05  AT-NEW-AUTH-HASH         PIC X(32).
007300     05  FILLER                   PIC X(07).
007400 FD  USER-MASTER-IN.
007500     COPY PSBUSREC REPLACING ==PSB-USER-== BY ==UI-USER-==.
007600 FD  USER-MASTER-OUT.
007700 01  USER-OUT-RECORD              PIC X(100).
007800 FD  AUTH-RESULT-RPT.
007900 01  AUTH-RPT-LINE                PIC X(80).
008000 WORKING-STORAGE SECTION.
008100 01  WS-AUTH-HEADER.
008200     05  WS-AUTH-EYECATCHER       PIC X(16)
008300                                   VALUE 'PSBAUTH-----WS'.
008400     05  WS-TRANS-READ            PIC S9(7) COMP VALUE ZERO.
008500     05  WS-TRANS-APPLIED         PIC S9(7) COMP VALUE ZERO.
008600     05  WS-RECORDS-WRITTEN       PIC S9(7) COMP VALUE ZERO.
008700     05  FILLER                   PIC X(04) VALUE SPACES.
008800 01  WS-FILE-STATUSES.
008900     05  WS-TRANS-STATUS          PIC XX.
009000         88  TRANS-OK                  VALUE '00'.
009100     05  WS-USRIN-STATUS          PIC XX.
009200         88  USRIN-OK                  VALUE '00'.
009300     05  WS-USROUT-STATUS         PIC XX.
009400     05  WS-RPT-STATUS            PIC XX.
009500     05  FILLER                   PIC X(04) VALUE SPACES.
009600 01  WS-FILE-STATUSES-X REDEFINES WS-FILE-STATUSES PIC X(12).
009700 01  WS-SWITCHES.
009800     05  WS-TRANS-EOF-SW          PIC X VALUE 'N'.
009900         88  TRANS-AT-EOF               VALUE 'Y'.
010000     05  WS-USER-FOUND-SW         PIC X VALUE 'N'.
010100         88  WS-USER-WAS-FOUND          VALUE 'Y'.
010200         88  WS-USER-NOT-FOUND          VALUE 'N'.
010300     05  FILLER                   PIC X(04) VALUE SPACES.
010400 01  WS-SWITCHES-X REDEFINES WS-SWITCHES PIC X(06).
010500*
010600*    THE FULL TRANSACTION FILE IS HELD IN WORKING STORAGE SO
010700*    THE ONE-PASS MASTER REWRITE BELOW CAN APPLY EVERY
010800*    TRANSACTION FOR A USERNAME AS IT PASSES THAT MASTER
010900*    RECORD, RATHER THAN SORTING THE MASTER TO TRANSACTION
011000*    ORDER.
011100*
011200 77  WS-TRANS-TABLE-MAX           PIC S9(04) COMP VALUE 500.
011300 77  WS-TRANS-TABLE-COUNT         PIC S9(04) COMP VALUE ZERO.
011400 01  WS-TRANS-TABLE.
011500     05  WS-TRANS-ENTRY OCCURS 500 TIMES INDEXED BY IDX-TRN.
011600         10  WS-TRN-USERNAME      PIC X(20).
011700         10  WS-TRN-ACTION        PIC X(01).
011800         10  WS-TRN-PLAINTEXT     PIC X(40).
011900         10  WS-TRN-AUTH-HASH     PIC X(32).
012000         10  WS-TRN-USED-SW       PIC X VALUE 'N'.
012100             88  WS-TRN-WAS-USED       VALUE 'Y'.
012200     05  FILLER                   PIC X(04) VALUE SPACES.
012300 01  WS-TRANS-TABLE-X REDEFINES WS-TRANS-TABLE PIC X(47004).
012400 01  WS-HASH-WORK.
012500     05  WS-HASH-PLAINTEXT        PIC X(55).
012600     05  WS-HASH-PLAINTEXT-LEN    PIC 99.
012700     05  WS-HASH-DIGEST           PIC X(32).
012800     05  FILLER                   PIC X(04) VALUE SPACES.
012900 01  WS-RESULT-LINE.
013000     05  WS-RES-USERNAME          PIC X(20).
013100     05  FILLER                   PIC X(02) VALUE SPACES.
013200     05  WS-RES-MESSAGE           PIC X(40).
013300     05  FILLER                   PIC X(18) VALUE SPACES.
013400 PROCEDURE DIVISION.
013500 PSBU-000-MAIN.
013600     PERFORM PSBU-100-INITIALIZE THRU PSBU-100-EXIT
013700     PERFORM PSBU-200-LOAD-TRANSACTIONS THRU PSBU-200-EXIT
013800     PERFORM PSBU-300-APPLY-TO-MASTER THRU PSBU-300-EXIT
013900     PERFORM PSBU-400-REPORT-UNUSED THRU PSBU-400-EXIT
014000     PERFORM PSBU-900-FINISH THRU PSBU-900-EXIT
014100     STOP RUN
014200     .
014300 PSBU-000-EXIT.
014400     EXIT.
014500*
014600 PSBU-100-INITIALIZE.
014700     OPEN INPUT AUTH-TRANS-FILE
014800     OPEN INPUT USER-MASTER-IN
014900     OPEN OUTPUT USER-MASTER-OUT
015000     OPEN OUTPUT AUTH-RESULT-RPT
015100     .
015200 PSBU-100-EXIT.
015300     EXIT.
015400*
015500 PSBU-200-LOAD-TRANSACTIONS.
015600     PERFORM PSBU-210-LOAD-ONE-TRANS THRU PSBU-210-EXIT
015700         UNTIL TRANS-AT-EOF
015800     CLOSE AUTH-TRANS-FILE
015900     .
016000 PSBU-200-EXIT.
016100     EXIT.
016200*
016300 PSBU-210-LOAD-ONE-TRANS.
016400     READ AUTH-TRANS-FILE
016500         AT END
016600             SET TRANS-AT-EOF TO TRUE
016700             GO TO PSBU-210-EXIT
016800     END-READ
016900     ADD 1 TO WS-TRANS-READ
017000     ADD 1 TO WS-TRANS-TABLE-COUNT
017100     SET IDX-TRN TO WS-TRANS-TABLE-COUNT
017200     MOVE AT-USERNAME      TO WS-TRN-USERNAME (IDX-TRN)
017300     MOVE AT-ACTION-CODE   TO WS-TRN-ACTION (IDX-TRN)
017400     MOVE AT-NEW-PLAINTEXT TO WS-TRN-PLAINTEXT (IDX-TRN)
017500     MOVE AT-NEW-AUTH-HASH TO WS-TRN-AUTH-HASH (IDX-TRN)
017600     MOVE 'N' TO WS-TRN-USED-SW (IDX-TRN)
017700     .
017800 PSBU-210-EXIT.
017900     EXIT.
018000*
018100 PSBU-300-APPLY-TO-MASTER.
018200     PERFORM PSBU-310-APPLY-ONE-RECORD THRU PSBU-310-EXIT
018300         UNTIL NOT USRIN-OK
018400     CLOSE USER-MASTER-IN
018500     CLOSE USER-MASTER-OUT
018600     .
018700 PSBU-300-EXIT.
018800     EXIT.
018900*
019000 PSBU-310-APPLY-ONE-RECORD.
019100     READ USER-MASTER-IN
019200         AT END
019300             MOVE '10' TO WS-USRIN-STATUS
019400             GO TO PSBU-310-EXIT
019500     END-READ
019600     IF WS-TRANS-TABLE-COUNT > 0
019700         SET IDX-TRN TO 1
019800         PERFORM PSBU-320-CHECK-ONE-TRANS THRU PSBU-320-EXIT
019900             VARYING IDX-TRN FROM 1 BY 1
020000             UNTIL IDX-TRN > WS-TRANS-TABLE-COUNT
020100     END-IF
020200     WRITE USER-OUT-RECORD FROM UI-USER-RECORD
020300     ADD 1 TO WS-RECORDS-WRITTEN
020400     .
020500 PSBU-310-EXIT.
020600     EXIT.
020700*
020800 PSBU-320-CHECK-ONE-TRANS.
020900     IF WS-TRN-USERNAME (IDX-TRN) = UI-USER-USERNAME
021000         SET WS-USER-WAS-FOUND TO TRUE
021100         SET WS-TRN-WAS-USED (IDX-TRN) TO TRUE
021200         EVALUATE TRUE
021300             WHEN WS-TRN-ACTION (IDX-TRN) = 'P'
021400                 PERFORM PSBU-330-RESET-PASSWORD
021500                     THRU PSBU-330-EXIT
021600             WHEN WS-TRN-ACTION (IDX-TRN) = 'L'
021700                 PERFORM PSBU-340-RESET-LAST-LOGIN
021800                     THRU PSBU-340-EXIT
021900             WHEN WS-TRN-ACTION (IDX-TRN) = 'U'
022000                 PERFORM PSBU-350-UPDATE-AUTH THRU PSBU-350-EXIT
022100             WHEN OTHER
022200                 MOVE UI-USER-USERNAME TO WS-RES-USERNAME
022300                 MOVE 'REJECTED - UNKNOWN ACTION CODE'
022400                     TO WS-RES-MESSAGE
022500                 WRITE AUTH-RPT-LINE FROM WS-RESULT-LINE
022600         END-EVALUATE
022700     END-IF
022800     .
022900 PSBU-320-EXIT.
023000     EXIT.
023100*
023200 PSBU-330-RESET-PASSWORD.
023300     MOVE SPACES TO WS-HASH-PLAINTEXT
023400     MOVE WS-TRN-PLAINTEXT (IDX-TRN) TO WS-HASH-PLAINTEXT (1:40)
023500     MOVE 40 TO WS-HASH-PLAINTEXT-LEN
023600     PERFORM PSBU-335-BACK-UP-ONE-COLUMN THRU PSBU-335-EXIT
023700         UNTIL WS-HASH-PLAINTEXT-LEN = 0
023800             OR WS-TRN-PLAINTEXT (IDX-TRN)
023900                    (WS-HASH-PLAINTEXT-LEN:1) NOT = SPACE
024000     CALL 'PSBMD5' USING WS-HASH-PLAINTEXT
024100                          WS-HASH-PLAINTEXT-LEN
024200                          WS-HASH-DIGEST
024300     MOVE WS-HASH-DIGEST TO UI-USER-AUTH
024400     MOVE UI-USER-USERNAME TO WS-RES-USERNAME
024500     MOVE 'PASSWORD RESET' TO WS-RES-MESSAGE
024600     WRITE AUTH-RPT-LINE FROM WS-RESULT-LINE
024700     ADD 1 TO WS-TRANS-APPLIED
024800     .
024900 PSBU-330-EXIT.
025000     EXIT.
025100*
025200 PSBU-335-BACK-UP-ONE-COLUMN.
025300     SUBTRACT 1 FROM WS-HASH-PLAINTEXT-LEN
025400     .
025500 PSBU-335-EXIT.
025600     EXIT.
025700*
025800 PSBU-340-RESET-LAST-LOGIN.
025900     MOVE '0000-00-00 00:00:00.000' TO UI-USER-LAST-LOGIN-X
026000     MOVE UI-USER-USERNAME TO WS-RES-USERNAME
026100     MOVE 'LAST LOGIN RESET - NEVER LOGGED IN'
026200         TO WS-RES-MESSAGE
026300     WRITE AUTH-RPT-LINE FROM WS-RESULT-LINE
026400     ADD 1 TO WS-TRANS-APPLIED
026500     .
026600 PSBU-340-EXIT.
026700     EXIT.
026800*
026900 PSBU-350-UPDATE-AUTH.
027000     MOVE WS-TRN-AUTH-HASH (IDX-TRN) TO UI-USER-AUTH
027100     MOVE UI-USER-USERNAME TO WS-RES-USERNAME
027200     MOVE 'AUTH HASH UPDATED FROM BACKUP' TO WS-RES-MESSAGE
027300     WRITE AUTH-RPT-LINE FROM WS-RESULT-LINE
027400     ADD 1 TO WS-TRANS-APPLIED
027500     .
027600 PSBU-350-EXIT.
027700     EXIT.
027800*
027900 PSBU-400-REPORT-UNUSED.
028000     IF WS-TRANS-TABLE-COUNT > 0
028100         PERFORM PSBU-410-CHECK-ONE-UNUSED THRU PSBU-410-EXIT
028200             VARYING IDX-TRN FROM 1 BY 1
028300             UNTIL IDX-TRN > WS-TRANS-TABLE-COUNT
028400     END-IF
028500     .
028600 PSBU-400-EXIT.
028700     EXIT.
028800*
028900 PSBU-410-CHECK-ONE-UNUSED.
029000     IF NOT WS-TRN-WAS-USED (IDX-TRN)
029100         MOVE WS-TRN-USERNAME (IDX-TRN) TO WS-RES-USERNAME
029200         MOVE 'REJECTED - NO SUCH USERNAME' TO WS-RES-MESSAGE
029300         WRITE AUTH-RPT-LINE FROM WS-RESULT-LINE
029400     END-IF
029500     .
029600 PSBU-410-EXIT.
029700     EXIT.
029800*
029900 PSBU-900-FINISH.
030000     CLOSE AUTH-RESULT-RPT
030100     DISPLAY 'PSBAUTH - TRANSACTIONS READ    = ' WS-TRANS-READ
030200     DISPLAY 'PSBAUTH - TRANSACTIONS APPLIED = ' WS-TRANS-APPLIED
030300     DISPLAY 'PSBAUTH - MASTER RECORDS WRITTEN = '
030400         WS-RECORDS-WRITTEN
030500     .
030600 PSBU-900-EXIT.
030700     EXIT.
