000100***************************************************************
000200* PSBTHREC - TEACHER DETAIL RECORD LAYOUT
000300* ONE ENTRY PER TEACHER, KEYED TO PSBUSREC BY USER-ID AND TO
000400* PSBDPREC BY DEPARTMENT-ID.
000500***************************************************************
000600* 1994-11-02  RJT  0311  ORIGINAL LAYOUT.
000700* 1999-04-07  DKM  0498  DEPARTMENT-ID MADE MANDATORY (WAS
000800*                        OPTIONAL, ZEROES MEANT "UNASSIGNED").
000900***************************************************************
001000 01  PSB-TCHR-RECORD.
001100     05  PSB-TCHR-EYECATCHER      PIC X(04) VALUE 'TCH '.
001200     05  PSB-TCHR-ID              PIC 9(05).
001300     05  PSB-TCHR-USER-ID         PIC 9(05).
001400     05  PSB-TCHR-DEPT-ID         PIC 9(03).
001500     05  PSB-TCHR-FIRST-NAME      PIC X(15).
001600     05  PSB-TCHR-LAST-NAME       PIC X(15).
001700     05  FILLER                   PIC X(20).
