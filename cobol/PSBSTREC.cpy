000100***************************************************************
000200* PSBSTREC - STUDENT DETAIL RECORD LAYOUT
000300* ONE ENTRY PER STUDENT, KEYED TO PSBUSREC BY USER-ID.
000400* PSB-STU-CLASS-RANK AND PSB-STU-GPA ARE REWRITTEN IN PLACE
000500* EVERY TIME PSBRANK RUNS - SEE PSBRANK PROCEDURE DIVISION.
000600***************************************************************
000700* 1994-11-02  RJT  0311  ORIGINAL LAYOUT.
000800* 1997-09-12  DKM  0455  GPA WIDENED TO S9(1)V9(2) TO CARRY THE
000900*                        -1.00 "NO GPA YET" SENTINEL (WAS
001000*                        UNSIGNED, ZERO WAS OVERLOADED AND
001100*                        CONFUSED WITH A REAL 0.00 AVERAGE).
001200* 1998-01-06  DKM  0455  Y2K - GRADUATION-YEAR WIDENED FROM
001300*                        9(2) TO 9(4).
001400***************************************************************
001500 01  PSB-STU-RECORD.
001600     05  PSB-STU-EYECATCHER       PIC X(04) VALUE 'STU '.
001700     05  PSB-STU-ID               PIC 9(05).
001800     05  PSB-STU-USER-ID          PIC 9(05).
001900     05  PSB-STU-CLASS-RANK       PIC 9(04).
002000     05  PSB-STU-GRADE-LEVEL      PIC 9(02).
002100         88  PSB-STU-FRESHMAN          VALUE 09.
002200         88  PSB-STU-SOPHOMORE         VALUE 10.
002300         88  PSB-STU-JUNIOR            VALUE 11.
002400         88  PSB-STU-SENIOR            VALUE 12.
002500     05  PSB-STU-GRAD-YEAR        PIC 9(04).
002600     05  PSB-STU-GPA              PIC S9(01)V9(02)
002700                                  SIGN LEADING SEPARATE.
002800         88  PSB-STU-NO-GPA-YET        VALUE -1.00.
002900     05  PSB-STU-FIRST-NAME       PIC X(15).
003000     05  PSB-STU-LAST-NAME        PIC X(15).
003100     05  FILLER                   PIC X(20).
