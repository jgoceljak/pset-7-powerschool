000100***************************************************************
000200* PSBUSREC - USER MASTER RECORD LAYOUT
000300* ONE ENTRY PER LOGIN ACCOUNT ON THE POWERSCHOOL BATCH SUITE.
000400* KEYED BY PSB-USER-USERNAME ON THE PSBUSERS FILE.
000500***************************************************************
000600* 1994-11-02  RJT  0311  ORIGINAL LAYOUT, ROOT/ADMIN/TEACHER/
000700*                        STUDENT ACCOUNT TYPES.
000800* 1998-06-15  DKM  0477  WIDENED LAST-LOGIN TO CARRY MILLI-
000900*                        SECONDS TO MATCH THE FRONT-END TIME-
001000*                        STAMP FORMAT.
001100* 2003-02-19  RJT  0602  ADDED PSB-USER-EYECATCHER FOR DUMP
001200*                        READABILITY.
001300***************************************************************
001400 01  PSB-USER-RECORD.
001500     05  PSB-USER-EYECATCHER      PIC X(04) VALUE 'USR '.
001600     05  PSB-USER-USERNAME        PIC X(20).
001700     05  PSB-USER-ID              PIC 9(05).
001800     05  PSB-USER-ACCOUNT-TYPE    PIC X(13).
001900         88  PSB-USER-IS-ROOT          VALUE 'root'.
002000         88  PSB-USER-IS-ADMIN         VALUE 'administrator'.
002100         88  PSB-USER-IS-TEACHER       VALUE 'teacher'.
002200         88  PSB-USER-IS-STUDENT       VALUE 'student'.
002300     05  PSB-USER-AUTH            PIC X(32).
002400     05  PSB-USER-LAST-LOGIN.
002500         10  PSB-USER-LL-YYYY     PIC 9(04).
002600         10  FILLER               PIC X     VALUE '-'.
002700         10  PSB-USER-LL-MM       PIC 9(02).
002800         10  FILLER               PIC X     VALUE '-'.
002900         10  PSB-USER-LL-DD       PIC 9(02).
003000         10  FILLER               PIC X     VALUE SPACE.
003100         10  PSB-USER-LL-HH       PIC 9(02).
003200         10  FILLER               PIC X     VALUE ':'.
003300         10  PSB-USER-LL-MI       PIC 9(02).
003400         10  FILLER               PIC X     VALUE ':'.
003500         10  PSB-USER-LL-SS       PIC 9(02).
003600         10  FILLER               PIC X     VALUE '.'.
003700         10  PSB-USER-LL-MMM      PIC 9(03).
003800     05  PSB-USER-LAST-LOGIN-X REDEFINES
003900         PSB-USER-LAST-LOGIN      PIC X(23).
004000     05  FILLER                   PIC X(20).
