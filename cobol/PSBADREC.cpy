000100***************************************************************
000200* PSBADREC - ADMINISTRATOR DETAIL RECORD LAYOUT
000300* ONE ENTRY PER ADMINISTRATOR, KEYED TO PSBUSREC BY USER-ID.
000400***************************************************************
000500* 1994-11-02  RJT  0311  ORIGINAL LAYOUT.
000600* 2001-08-30  KLW  0559  ADDED JOB-TITLE (PREVIOUSLY CARRIED
000700*                        ONLY ON THE ONLINE SCREEN, NEVER
000800*                        PERSISTED).
000900***************************************************************
001000 01  PSB-ADMIN-RECORD.
001100     05  PSB-ADMIN-EYECATCHER     PIC X(04) VALUE 'ADM '.
001200     05  PSB-ADMIN-ID             PIC 9(05).
001300     05  PSB-ADMIN-USER-ID        PIC 9(05).
001400     05  PSB-ADMIN-FIRST-NAME     PIC X(15).
001500     05  PSB-ADMIN-LAST-NAME      PIC X(15).
001600     05  PSB-ADMIN-JOB-TITLE      PIC X(30).
001700     05  FILLER                   PIC X(20).
