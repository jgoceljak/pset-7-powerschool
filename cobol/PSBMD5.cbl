000100***************************************************************
000200* PROGRAM      : PSBMD5
000300* AUTHOR       : R. J. TALBOTT
000400* INSTALLATION : DISTRICT DATA CENTER - STUDENT SYSTEMS GROUP
000500* DATE-WRITTEN : 06/12/1995
000600* DATE-COMPILED:
000700* SECURITY     : UNCLASSIFIED - DISTRICT INTERNAL USE ONLY
000800***************************************************************
000900* REMARKS.
001000*     RFC 1321 MD5 MESSAGE DIGEST, CALLED BY PSBLOGIN AND
001100*     PSBAUTH WHEREVER A PLAINTEXT PASSWORD MUST BE TURNED
001200*     INTO THE 32-CHARACTER LOWER-CASE HEX DIGEST STORED IN
001300*     PSB-USER-AUTH.  NO SALT IS APPLIED.
001400*
001500*     THIS COMPILER HAS NO BIT-WISE OPERATORS, SO AND/OR/XOR
001600*     ARE DONE FOUR BITS (ONE HEX NIBBLE) AT A TIME AGAINST
001700*     TABLES BUILT ONCE AT MD5-110-BUILD-BIT-TABLES FROM PLAIN
001800*     DIVIDE/REMAINDER ARITHMETIC.  ROTATE-LEFT IS ALSO PLAIN
001900*     ARITHMETIC - SEE MD5-600-ROTATE-LEFT.  A BYTE'S ORDINAL
002000*     VALUE IS OBTAINED BY SEARCHING WS-BYTE-ORDINAL-TABLE, A
002100*     256-ENTRY TABLE OF EVERY POSSIBLE BYTE VALUE IN ORDER,
002200*     RATHER THAN BY ANY VENDOR EXTENSION.
002300*
002400*     INPUT PASSWORDS OF MORE THAN 55 BYTES ARE TRUNCATED
002500*     BEFORE HASHING - SINGLE 512-BIT BLOCK ONLY.  NO LOGIN
002600*     FIELD IS THAT LONG SO THIS HAS NEVER BEEN AN OPERATIONAL
002700*     PROBLEM.
002800*
002900* CHANGE LOG.
003000*     06/12/1995  RJT  0344  ORIGINAL PROGRAM.
003100*     11/03/1995  RJT  0344  CORRECTED THE MESSAGE-LENGTH FIELD
003200*                            TO BE LITTLE-ENDIAN PER RFC 1321
003300*                            SECTION 3.1 - QA CAUGHT A DIGEST
003400*                            MISMATCH AGAINST THE VENDOR TOOL.
003500*     02/14/1996  RJT  0344  ROTATE-LEFT REWORKED TO AVOID AN
003600*                            INTERMEDIATE OVERFLOW ON MACHINES
003700*                            WITH 9(18) COMP-3 LIMITS.
003800*     09/09/1998  DKM  0483  Y2K SWEEP - NO DATE FIELDS IN THIS
003900*                            PROGRAM, REVIEWED AND SIGNED OFF.
004000*     04/22/2003  KLW  0611  RECOMPILED UNDER THE NEW COMPILER
004100*                            RELEASE, NO SOURCE CHANGE.
004200*     08/30/2007  KLW  0654  ADDED WS-MD5-EYECATCHER TO WORKING
004300*                            STORAGE FOR DUMP READABILITY AFTER
004400*                            TWO ABENDS TRACED BACK TO THIS
004500*                            PROGRAM BEING CALLED WITH A ZERO-
004600*                            LENGTH PASSWORD.
004700*     03/09/2012  PRV  0721  A HELP-DESK TICKET TRACED A BATCH
004800*                            OF BAD LOGINS TO DIGESTS NOT MATCHING
004900*                            THE VENDOR TOOL FOR PASSWORDS WITH A
005000*                            BYTE VALUE OF HEX 4A OR ABOVE.
005100*                            WS-BYTE-ORDINAL-VALUES WAS MISCOUNTED
005200*                            AT THE 4A ENTRY - RETYPED THE WHOLE
005300*                            256-BYTE TABLE AND VERIFIED IT
005400*                            CHARACTER BY CHARACTER AGAINST 00-FF.
005500***************************************************************
005600 IDENTIFICATION DIVISION.
005700 PROGRAM-ID. PSBMD5.
005800 AUTHOR. R. J. TALBOTT.
005900 INSTALLATION. DISTRICT DATA CENTER.
006000 DATE-WRITTEN. 06/12/1995.
006100 DATE-COMPILED.
006200 SECURITY. UNCLASSIFIED - DISTRICT INTERNAL USE ONLY.
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-370.
006600 OBJECT-COMPUTER. IBM-370.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900 DATA DIVISION.
007000 WORKING-STORAGE SECTION.
007100 01  WS-MD5-HEADER.
007200     05  WS-MD5-EYECATCHER        PIC X(16)
007300                                   VALUE 'PSBMD5------WS'.
007400     05  FILLER                   PIC X(04) VALUE SPACES.
007500 77  WS-MD5-CALL-COUNT            PIC S9(7) COMP VALUE ZERO.
007600*
007700*    ---- 64 ADDITIVE CONSTANTS, K(1) THRU K(64), RFC 1321 3.4
007800 01  WS-K-VALUES.
007900     05  FILLER PIC 9(10) VALUE 3614090360.
008000     05  FILLER PIC 9(10) VALUE 3905402710.
008100     05  FILLER PIC 9(10) VALUE 0606105819.
008200     05  FILLER PIC 9(10) VALUE 3250441966.
008300     05  FILLER PIC 9(10) VALUE 4118548399.
008400     05  FILLER PIC 9(10) VALUE 1200080426.
008500     05  FILLER PIC 9(10) VALUE 2821735955.
008600     05  FILLER PIC 9(10) VALUE 4249261313.
008700     05  FILLER PIC 9(10) VALUE 1770035416.
008800     05  FILLER PIC 9(10) VALUE 2336552879.
008900     05  FILLER PIC 9(10) VALUE 4294925233.
009000     05  FILLER PIC 9(10) VALUE 2304563134.
009100     05  FILLER PIC 9(10) VALUE 1804603682.
009200     05  FILLER PIC 9(10) VALUE 4254626195.
009300     05  FILLER PIC 9(10) VALUE 2792965006.
009400     05  FILLER PIC 9(10) VALUE 1236535329.
009500     05  FILLER PIC 9(10) VALUE 4129170786.
009600     05  FILLER PIC 9(10) VALUE 3225465664.
009700     05  FILLER PIC 9(10) VALUE 0643717713.
009800     05  FILLER PIC 9(10) VALUE 3921069994.
009900     05  FILLER PIC 9(10) VALUE 3593408605.
010000     05  FILLER PIC 9(10) VALUE 0038016083.
010100     05  FILLER PIC 9(10) VALUE 3634488961.
010200     05  FILLER PIC 9(10) VALUE 3889429448.
010300     05  FILLER PIC 9(10) VALUE 0568446438.
010400     05  FILLER PIC 9(10) VALUE 3275163606.
010500     05  FILLER PIC 9(10) VALUE 4107603335.
010600     05  FILLER PIC 9(10) VALUE 1163531501.
010700     05  FILLER PIC 9(10) VALUE 2850285829.
010800     05  FILLER PIC 9(10) VALUE 4243563512.
010900     05  FILLER PIC 9(10) VALUE 1735328473.
011000     05  FILLER PIC 9(10) VALUE 2368359562.
011100     05  FILLER PIC 9(10) VALUE 4294588738.
011200     05  FILLER PIC 9(10) VALUE 2272392833.
011300     05  FILLER PIC 9(10) VALUE 1839030562.
011400     05  FILLER PIC 9(10) VALUE 4259657740.
011500     05  FILLER PIC 9(10) VALUE 2763975236.
011600     05  FILLER PIC 9(10) VALUE 1272893353.
011700     05  FILLER PIC 9(10) VALUE 4139469664.
011800     05  FILLER PIC 9(10) VALUE 3200236656.
011900     05  FILLER PIC 9(10) VALUE 0681279174.
012000     05  FILLER PIC 9(10) VALUE 3936430074.
012100     05  FILLER PIC 9(10) VALUE 3572445317.
012200     05  FILLER PIC 9(10) VALUE 0076029189.
012300     05  FILLER PIC 9(10) VALUE 3654602809.
012400     05  FILLER PIC 9(10) VALUE 3873151461.
012500     05  FILLER PIC 9(10) VALUE 0530742520.
012600     05  FILLER PIC 9(10) VALUE 3299628645.
012700     05  FILLER PIC 9(10) VALUE 4096336452.
012800     05  FILLER PIC 9(10) VALUE 1126891415.
012900     05  FILLER PIC 9(10) VALUE 2878612391.
013000     05  FILLER PIC 9(10) VALUE 4237533241.
013100     05  FILLER PIC 9(10) VALUE 1700485571.
013200     05  FILLER PIC 9(10) VALUE 2399980690.
013300     05  FILLER PIC 9(10) VALUE 4293915773.
013400     05  FILLER PIC 9(10) VALUE 2240044497.
013500     05  FILLER PIC 9(10) VALUE 1873313359.
013600     05  FILLER PIC 9(10) VALUE 4264355552.
013700     05  FILLER PIC 9(10) VALUE 2734768916.
013800     05  FILLER PIC 9(10) VALUE 1309151649.
013900     05  FILLER PIC 9(10) VALUE 4149444226.
014000     05  FILLER PIC 9(10) VALUE 3174756917.
014100     05  FILLER PIC 9(10) VALUE 0718787259.
014200     05  FILLER PIC 9(10) VALUE 3951481745.
014300 01  WS-K-TABLE REDEFINES WS-K-VALUES.
014400     05  WS-K                     PIC 9(10) OCCURS 64 TIMES.
014500*
014600*    ---- PER-STEP LEFT-ROTATE AMOUNT, ROUNDS 1-4
014700 01  WS-S-VALUES.
014800     05  FILLER PIC 99 VALUE 07.  05  FILLER PIC 99 VALUE 12.
014900     05  FILLER PIC 99 VALUE 17.  05  FILLER PIC 99 VALUE 22.
015000     05  FILLER PIC 99 VALUE 07.  05  FILLER PIC 99 VALUE 12.
015100     05  FILLER PIC 99 VALUE 17.  05  FILLER PIC 99 VALUE 22.
015200     05  FILLER PIC 99 VALUE 07.  05  FILLER PIC 99 VALUE 12.
015300     05  FILLER PIC 99 VALUE 17.  05  FILLER PIC 99 VALUE 22.
015400     05  FILLER PIC 99 VALUE 07.  05  FILLER PIC 99 VALUE 12.
015500     05  FILLER PIC 99 VALUE 17.  05  FILLER PIC 99 VALUE 22.
015600     05  FILLER PIC 99 VALUE 05.  05  FILLER PIC 99 VALUE 09.
015700     05  FILLER PIC 99 VALUE 14.  05  FILLER PIC 99 VALUE 20.
015800     05  FILLER PIC 99 VALUE 05.  05  FILLER PIC 99 VALUE 09.
015900     05  FILLER PIC 99 VALUE 14.  05  FILLER PIC 99 VALUE 20.
016000     05  FILLER PIC 99 VALUE 05.  05  FILLER PIC 99 VALUE 09.
016100     05  FILLER PIC 99 VALUE 14.  05  FILLER PIC 99 VALUE 20.
016200     05  FILLER PIC 99 VALUE 05.  05  FILLER PIC 99 VALUE 09.
016300     05  FILLER PIC 99 VALUE 14.  05  FILLER PIC 99 VALUE 20.
016400     05  FILLER PIC 99 VALUE 04.  05  FILLER PIC 99 VALUE 11.
016500     05  FILLER PIC 99 VALUE 16.  05  FILLER PIC 99 VALUE 23.
016600     05  FILLER PIC 99 VALUE 04.  05  FILLER PIC 99 VALUE 11.
016700     05  FILLER PIC 99 VALUE 16.  05  FILLER PIC 99 VALUE 23.
016800     05  FILLER PIC 99 VALUE 04.  05  FILLER PIC 99 VALUE 11.
016900     05  FILLER PIC 99 VALUE 16.  05  FILLER PIC 99 VALUE 23.
017000     05  FILLER PIC 99 VALUE 04.  05  FILLER PIC 99 VALUE 11.
017100     05  FILLER PIC 99 VALUE 16.  05  FILLER PIC 99 VALUE 23.
017200     05  FILLER PIC 99 VALUE 06.  05  FILLER PIC 99 VALUE 10.
017300     05  FILLER PIC 99 VALUE 15.  05  FILLER PIC 99 VALUE 21.
017400     05  FILLER PIC 99 VALUE 06.  05  FILLER PIC 99 VALUE 10.
017500     05  FILLER PIC 99 VALUE 15.  05  FILLER PIC 99 VALUE 21.
017600     05  FILLER PIC 99 VALUE 06.  05  FILLER PIC 99 VALUE 10.
017700     05  FILLER PIC 99 VALUE 15.  05  FILLER PIC 99 VALUE 21.
017800     05  FILLER PIC 99 VALUE 06.  05  FILLER PIC 99 VALUE 10.
017900     05  FILLER PIC 99 VALUE 15.  05  FILLER PIC 99 VALUE 21.
018000 01  WS-S-TABLE REDEFINES WS-S-VALUES.
018100     05  WS-S                     PIC 99 OCCURS 64 TIMES.
018200*
018300*    ---- MESSAGE-SCHEDULE WORD INDEX, ROUNDS 1-4 (1-BASED)
018400 01  WS-G-VALUES.
018500     05  FILLER PIC 99 VALUE 01.  05  FILLER PIC 99 VALUE 02.
018600     05  FILLER PIC 99 VALUE 03.  05  FILLER PIC 99 VALUE 04.
018700     05  FILLER PIC 99 VALUE 05.  05  FILLER PIC 99 VALUE 06.
018800     05  FILLER PIC 99 VALUE 07.  05  FILLER PIC 99 VALUE 08.
018900     05  FILLER PIC 99 VALUE 09.  05  FILLER PIC 99 VALUE 10.
019000     05  FILLER PIC 99 VALUE 11.  05  FILLER PIC 99 VALUE 12.
019100     05  FILLER PIC 99 VALUE 13.  05  FILLER PIC 99 VALUE 14.
019200     05  FILLER PIC 99 VALUE 15.  05  FILLER PIC 99 VALUE 16.
019300     05  FILLER PIC 99 VALUE 02.  05  FILLER PIC 99 VALUE 07.
019400     05  FILLER PIC 99 VALUE 12.  05  FILLER PIC 99 VALUE 01.
019500     05  FILLER PIC 99 VALUE 06.  05  FILLER PIC 99 VALUE 11.
019600     05  FILLER PIC 99 VALUE 16.  05  FILLER PIC 99 VALUE 05.
019700     05  FILLER PIC 99 VALUE 10.  05  FILLER PIC 99 VALUE 15.
019800     05  FILLER PIC 99 VALUE 04.  05  FILLER PIC 99 VALUE 09.
019900     05  FILLER PIC 99 VALUE 14.  05  FILLER PIC 99 VALUE 03.
020000     05  FILLER PIC 99 VALUE 08.  05  FILLER PIC 99 VALUE 13.
020100     05  FILLER PIC 99 VALUE 06.  05  FILLER PIC 99 VALUE 09.
020200     05  FILLER PIC 99 VALUE 12.  05  FILLER PIC 99 VALUE 15.
020300     05  FILLER PIC 99 VALUE 02.  05  FILLER PIC 99 VALUE 05.
020400     05  FILLER PIC 99 VALUE 08.  05  FILLER PIC 99 VALUE 11.
020500     05  FILLER PIC 99 VALUE 14.  05  FILLER PIC 99 VALUE 01.
020600     05  FILLER PIC 99 VALUE 04.  05  FILLER PIC 99 VALUE 07.
020700     05  FILLER PIC 99 VALUE 10.  05  FILLER PIC 99 VALUE 13.
020800     05  FILLER PIC 99 VALUE 16.  05  FILLER PIC 99 VALUE 03.
020900     05  FILLER PIC 99 VALUE 01.  05  FILLER PIC 99 VALUE 08.
021000     05  FILLER PIC 99 VALUE 15.  05  FILLER PIC 99 VALUE 06.
021100     05  FILLER PIC 99 VALUE 13.  05  FILLER PIC 99 VALUE 04.
021200     05  FILLER PIC 99 VALUE 11.  05  FILLER PIC 99 VALUE 02.
021300     05  FILLER PIC 99 VALUE 09.  05  FILLER PIC 99 VALUE 16.
021400     05  FILLER PIC 99 VALUE 07.  05  FILLER PIC 99 VALUE 14.
021500     05  FILLER PIC 99 VALUE 05.  05  FILLER PIC 99 VALUE 12.
021600 01  WS-G-TABLE REDEFINES WS-G-VALUES.
021700     05  WS-G                     PIC 99 OCCURS 64 TIMES.
021800*
021900*    ---- POWERS OF TWO, 2**0 THRU 2**32, FOR THE ROTATE
022000*    ---- ARITHMETIC BELOW AND FOR NIBBLE PACK/UNPACK
022100 01  WS-POW2-TABLE.
022200     05  WS-POW2                  PIC 9(10) COMP
022300                                   OCCURS 33 TIMES
022400                                   INDEXED BY IDX-POW2.
022500     05  FILLER                   PIC X(04) VALUE SPACES.
022600*
022700*    ---- 256-BYTE ORDINAL-VALUE LOOKUP - THIS COMPILER HAS NO
022800*    ---- VENDOR "BYTE VALUE OF" EXTENSION, SO A BYTE'S 0-255
022900*    ---- ORDINAL IS FOUND BY SEARCHING THIS TABLE
023000 01  WS-BYTE-ORDINAL-VALUES.
023100     05  FILLER PIC X(256) VALUE
023200         X'000102030405060708090A0B0C0D0E0F101112131415161718
023300-        '191A1B1C1D1E1F202122232425262728292A2B2C2D2E2F3031
023400-        '32333435363738393A3B3C3D3E3F404142434445464748494A
023500-        '4B4C4D4E4F505152535455565758595A5B5C5D5E5F60616263
023600-        '6465666768696A6B6C6D6E6F707172737475767778797A7B7C
023700-        '7D7E7F808182838485868788898A8B8C8D8E8F909192939495
023800-        '969798999A9B9C9D9E9FA0A1A2A3A4A5A6A7A8A9AAABACADAE
023900-        'AFB0B1B2B3B4B5B6B7B8B9BABBBCBDBEBFC0C1C2C3C4C5C6C7
024000-        'C8C9CACBCCCDCECFD0D1D2D3D4D5D6D7D8D9DADBDCDDDEDFE0
024100-        'E1E2E3E4E5E6E7E8E9EAEBECEDEEEFF0F1F2F3F4F5F6F7F8F9
024200-        'FAFBFCFDFEFF'.
024300 01  WS-BYTE-ORDINAL-TABLE REDEFINES WS-BYTE-ORDINAL-VALUES.
024400     05  WS-BYTE-ORDINAL          PIC X(1)
024500                                   OCCURS 256 TIMES
024600                                   INDEXED BY IDX-BYTE-ORD.
024700*
024800*    ---- NIBBLE AND/OR/XOR TABLES, 16 X 16, FLATTENED TO 256
024900*    ---- ENTRIES (SUBSCRIPT = A * 16 + B + 1).  BUILT ONCE AT
025000*    ---- MD5-110-BUILD-BIT-TABLES BY PLAIN DIVIDE/REMAINDER
025100*    ---- BIT DECOMPOSITION - NO AND/OR/XOR OPERATOR EXISTS ON
025200*    ---- THIS COMPILER.
025300 01  WS-BIT-TABLES.
025400     05  WS-AND-TABLE             PIC 9(02)
025500                                   OCCURS 256 TIMES
025600                                   INDEXED BY IDX-AND.
025700     05  WS-OR-TABLE              PIC 9(02)
025800                                   OCCURS 256 TIMES
025900                                   INDEXED BY IDX-OR.
026000     05  WS-XOR-TABLE             PIC 9(02)
026100                                   OCCURS 256 TIMES
026200                                   INDEXED BY IDX-XOR.
026300     05  FILLER                   PIC X(04) VALUE SPACES.
026400*
026500*    ---- WORKING REGISTERS
026600 01  WS-MD5-WORK.
026700     05  WS-A                     PIC 9(10) COMP.
026800     05  WS-B                     PIC 9(10) COMP.
026900     05  WS-C                     PIC 9(10) COMP.
027000     05  WS-D                     PIC 9(10) COMP.
027100     05  WS-AA                    PIC 9(10) COMP.
027200     05  WS-BB                    PIC 9(10) COMP.
027300     05  WS-CC                    PIC 9(10) COMP.
027400     05  WS-DD                    PIC 9(10) COMP.
027500     05  WS-F-RESULT              PIC 9(10) COMP.
027600     05  WS-STEP-NUM              PIC 99    COMP.
027700     05  WS-TEMP-SUM              PIC 9(11) COMP.
027800     05  WS-ROT-VALUE             PIC 9(10) COMP.
027900     05  WS-ROT-AMOUNT            PIC 99    COMP.
028000     05  WS-ROT-PRODUCT           PIC 9(20) COMP-3.
028100     05  WS-ROT-LOWPART           PIC 9(10) COMP.
028200     05  WS-ROT-HIGHPART          PIC 9(10) COMP.
028300     05  WS-NIBBLE-IX             PIC 99    COMP.
028400     05  WS-BYTE-IX               PIC 999   COMP.
028500     05  WS-BIT-A                 PIC 9     COMP.
028600     05  WS-BIT-B                 PIC 9     COMP.
028700     05  WS-VAL-A                 PIC 99    COMP.
028800     05  WS-VAL-B                 PIC 99    COMP.
028900     05  FILLER                   PIC X(04) VALUE SPACES.
029000*    NIBBLES OF THE THREE OPERANDS AND OF THE RESULT, LOW
029100*    NIBBLE FIRST (SUBSCRIPT 1)
029200 01  WS-NIBBLE-WORK.
029300     05  WS-NIB-X                 PIC 9(02) OCCURS 8 TIMES.
029400     05  WS-NIB-Y                 PIC 9(02) OCCURS 8 TIMES.
029500     05  WS-NIB-Z                 PIC 9(02) OCCURS 8 TIMES.
029600     05  WS-NIB-NOT-X             PIC 9(02) OCCURS 8 TIMES.
029700     05  WS-NIB-NOT-Z             PIC 9(02) OCCURS 8 TIMES.
029800     05  WS-NIB-RESULT            PIC 9(02) OCCURS 8 TIMES.
029900     05  FILLER                   PIC X(04) VALUE SPACES.
030000*
030100*    ---- PADDED 512-BIT (64-BYTE) MESSAGE BUFFER
030200 01  WS-PADDED-MSG.
030300     05  WS-PADDED-BYTE           PIC X     OCCURS 64 TIMES.
030400     05  FILLER                   PIC X(04) VALUE SPACES.
030500 01  WS-MSG-BLOCK.
030600     05  WS-MSG-WORD              PIC 9(10) COMP
030700                                   OCCURS 16 TIMES
030800                                   INDEXED BY IDX-MSG-WORD.
030900     05  FILLER                   PIC X(04) VALUE SPACES.
031000*
031100*    ---- FINAL DIGEST, BUILT NIBBLE BY NIBBLE, LOWER-CASE HEX
031200 01  WS-HEX-DIGITS                PIC X(16)
031300                                   VALUE '0123456789abcdef'.
031400 01  WS-HEX-DIGIT-TABLE REDEFINES WS-HEX-DIGITS.
031500     05  WS-HEX-DIGIT             PIC X     OCCURS 16 TIMES.
031600 01  WS-DIGEST-WORDS.
031700     05  WS-DIGEST-WORD           PIC 9(10) COMP OCCURS 4 TIMES.
031800     05  FILLER                   PIC X(04) VALUE SPACES.
031900 LINKAGE SECTION.
032000 01  LK-MD5-PLAINTEXT             PIC X(55).
032100 01  LK-MD5-PLAINTEXT-LEN         PIC 99.
032200 01  LK-MD5-DIGEST                PIC X(32).
032300 PROCEDURE DIVISION USING LK-MD5-PLAINTEXT
032400                          LK-MD5-PLAINTEXT-LEN
032500                          LK-MD5-DIGEST.
032600 MD5-000-MAIN.
032700     ADD 1 TO WS-MD5-CALL-COUNT
032800     PERFORM MD5-100-INITIALIZE THRU MD5-100-EXIT
032900     PERFORM MD5-200-PAD-MESSAGE THRU MD5-200-EXIT
033000     PERFORM MD5-300-LOAD-BLOCK THRU MD5-300-EXIT
033100     PERFORM MD5-400-TRANSFORM THRU MD5-400-EXIT
033200     PERFORM MD5-700-FORMAT-DIGEST THRU MD5-700-EXIT
033300     GOBACK
033400     .
033500 MD5-000-EXIT.
033600     EXIT.
033700*
033800 MD5-100-INITIALIZE.
033900*    RFC 1321 3.3 - THE FOUR INITIAL CHAINING VALUES
034000     MOVE 1732584193 TO WS-A
034100     MOVE 4023233417 TO WS-B
034200     MOVE 2562383102 TO WS-C
034300     MOVE  271733878 TO WS-D
034400     MOVE 1 TO WS-POW2 (1)
034500     PERFORM MD5-105-ONE-POWER-OF-TWO THRU MD5-105-EXIT
034600         VARYING IDX-POW2 FROM 2 BY 1 UNTIL IDX-POW2 > 33
034700     PERFORM MD5-110-BUILD-BIT-TABLES THRU MD5-110-EXIT
034800     .
034900 MD5-100-EXIT.
035000     EXIT.
035100*
035200 MD5-105-ONE-POWER-OF-TWO.
035300     COMPUTE WS-POW2 (IDX-POW2) = WS-POW2 (IDX-POW2 - 1) * 2
035400     .
035500 MD5-105-EXIT.
035600     EXIT.
035700*
035800 MD5-110-BUILD-BIT-TABLES.
035900     PERFORM MD5-115-ONE-ROW-OF-TABLE THRU MD5-115-EXIT
036000         VARYING WS-VAL-A FROM 0 BY 1 UNTIL WS-VAL-A > 15
036100     .
036200 MD5-110-EXIT.
036300     EXIT.
036400*
036500 MD5-115-ONE-ROW-OF-TABLE.
036600     PERFORM MD5-120-ONE-TABLE-ENTRY THRU MD5-120-EXIT
036700         VARYING WS-VAL-B FROM 0 BY 1 UNTIL WS-VAL-B > 15
036800     .
036900 MD5-115-EXIT.
037000     EXIT.
037100*
037200 MD5-120-ONE-TABLE-ENTRY.
037300*    DECOMPOSE THE TWO NIBBLES INTO THEIR FOUR BITS APIECE AND
037400*    COMBINE BIT BY BIT - AND(A,B)=MIN, OR(A,B)=MAX - THEN
037500*    REASSEMBLE THE RESULT NIBBLE.  XOR IS BUILT BIT BY BIT
037600*    BELOW SINCE THERE IS NO SINGLE ARITHMETIC SHORTCUT FOR IT.
037700     COMPUTE WS-NIBBLE-IX = WS-VAL-A * 16 + WS-VAL-B + 1
037800     SET IDX-AND TO WS-NIBBLE-IX
037900     SET IDX-OR  TO WS-NIBBLE-IX
038000     SET IDX-XOR TO WS-NIBBLE-IX
038100     IF WS-VAL-A < WS-VAL-B
038200         MOVE WS-VAL-A TO WS-AND-TABLE (IDX-AND)
038300     ELSE
038400         MOVE WS-VAL-B TO WS-AND-TABLE (IDX-AND)
038500     END-IF
038600     IF WS-VAL-A > WS-VAL-B
038700         MOVE WS-VAL-A TO WS-OR-TABLE (IDX-OR)
038800     ELSE
038900         MOVE WS-VAL-B TO WS-OR-TABLE (IDX-OR)
039000     END-IF
039100     MOVE WS-VAL-A TO WS-ROT-VALUE
039200     MOVE WS-VAL-B TO WS-ROT-AMOUNT
039300     MOVE ZERO TO WS-XOR-TABLE (IDX-XOR)
039400     MOVE 1 TO WS-BIT-A
039500     PERFORM MD5-125-XOR-ONE-BIT THRU MD5-125-EXIT 4 TIMES
039600     .
039700 MD5-120-EXIT.
039800     EXIT.
039900*
040000 MD5-125-XOR-ONE-BIT.
040100*    ONE BIT OF X (WS-BIT-B) AGAINST ONE BIT OF Y (WS-NIBBLE-IX)
040200*    - EQUAL BITS XOR TO 0, UNEQUAL BITS XOR TO 1.
040300     DIVIDE WS-ROT-VALUE BY 2 GIVING WS-ROT-VALUE
040400             REMAINDER WS-BIT-B
040500     DIVIDE WS-ROT-AMOUNT BY 2 GIVING WS-ROT-AMOUNT
040600             REMAINDER WS-NIBBLE-IX
040700     IF WS-BIT-B NOT = WS-NIBBLE-IX
040800         COMPUTE WS-XOR-TABLE (IDX-XOR) =
040900                 WS-XOR-TABLE (IDX-XOR) + WS-BIT-A
041000     END-IF
041100     COMPUTE WS-BIT-A = WS-BIT-A * 2
041200     .
041300 MD5-125-EXIT.
041400     EXIT.
041500*
041600 MD5-200-PAD-MESSAGE.
041700     MOVE SPACES TO WS-PADDED-MSG
041800     PERFORM MD5-210-COPY-ONE-BYTE THRU MD5-210-EXIT
041900         VARYING WS-BYTE-IX FROM 1 BY 1
042000         UNTIL WS-BYTE-IX > LK-MD5-PLAINTEXT-LEN
042100     MOVE X'80' TO WS-PADDED-BYTE (LK-MD5-PLAINTEXT-LEN + 1)
042200     PERFORM MD5-220-ZERO-ONE-BYTE THRU MD5-220-EXIT
042300         VARYING WS-BYTE-IX FROM LK-MD5-PLAINTEXT-LEN + 2 BY 1
042400         UNTIL WS-BYTE-IX > 56
042500*    APPEND THE ORIGINAL BIT-LENGTH AS A 64-BIT LITTLE-ENDIAN
042600*    INTEGER (RFC 1321 3.1) - LOW-ORDER BYTE FIRST.  A PASSWORD
042700*    OF UP TO 55 BYTES NEVER SETS A BIT ABOVE THE FIRST BYTE.
042800     COMPUTE WS-BYTE-IX = LK-MD5-PLAINTEXT-LEN * 8
042900     MOVE WS-BYTE-ORDINAL (WS-BYTE-IX + 1) TO WS-PADDED-BYTE (57)
043000     MOVE X'00' TO WS-PADDED-BYTE (58)
043100     MOVE X'00' TO WS-PADDED-BYTE (59)
043200     MOVE X'00' TO WS-PADDED-BYTE (60)
043300     MOVE X'00' TO WS-PADDED-BYTE (61)
043400     MOVE X'00' TO WS-PADDED-BYTE (62)
043500     MOVE X'00' TO WS-PADDED-BYTE (63)
043600     MOVE X'00' TO WS-PADDED-BYTE (64)
043700     .
043800 MD5-200-EXIT.
043900     EXIT.
044000*
044100 MD5-210-COPY-ONE-BYTE.
044200     MOVE LK-MD5-PLAINTEXT (WS-BYTE-IX:1)
044300         TO WS-PADDED-BYTE (WS-BYTE-IX)
044400     .
044500 MD5-210-EXIT.
044600     EXIT.
044700*
044800 MD5-220-ZERO-ONE-BYTE.
044900     MOVE X'00' TO WS-PADDED-BYTE (WS-BYTE-IX)
045000     .
045100 MD5-220-EXIT.
045200     EXIT.
045300*
045400 MD5-300-LOAD-BLOCK.
045500*    PACK THE 64-BYTE BUFFER INTO 16 LITTLE-ENDIAN 32-BIT WORDS
045600     PERFORM MD5-310-PACK-ONE-WORD THRU MD5-310-EXIT
045700         VARYING IDX-MSG-WORD FROM 1 BY 1 UNTIL IDX-MSG-WORD > 16
045800     .
045900 MD5-300-EXIT.
046000     EXIT.
046100*
046200 MD5-310-PACK-ONE-WORD.
046300     COMPUTE WS-BYTE-IX = (IDX-MSG-WORD - 1) * 4 + 1
046400     SEARCH WS-BYTE-ORDINAL VARYING IDX-BYTE-ORD
046500         WHEN WS-BYTE-ORDINAL (IDX-BYTE-ORD) =
046600              WS-PADDED-BYTE (WS-BYTE-IX)
046700             CONTINUE
046800     END-SEARCH
046900     COMPUTE WS-MSG-WORD (IDX-MSG-WORD) = IDX-BYTE-ORD - 1
047000     SEARCH WS-BYTE-ORDINAL VARYING IDX-BYTE-ORD
047100         WHEN WS-BYTE-ORDINAL (IDX-BYTE-ORD) =
047200              WS-PADDED-BYTE (WS-BYTE-IX + 1)
047300             CONTINUE
047400     END-SEARCH
047500     COMPUTE WS-MSG-WORD (IDX-MSG-WORD) =
047600             WS-MSG-WORD (IDX-MSG-WORD) + (IDX-BYTE-ORD - 1) * 256
047700     SEARCH WS-BYTE-ORDINAL VARYING IDX-BYTE-ORD
047800         WHEN WS-BYTE-ORDINAL (IDX-BYTE-ORD) =
047900              WS-PADDED-BYTE (WS-BYTE-IX + 2)
048000             CONTINUE
048100     END-SEARCH
048200     COMPUTE WS-MSG-WORD (IDX-MSG-WORD) =
048300             WS-MSG-WORD (IDX-MSG-WORD)
048400             + (IDX-BYTE-ORD - 1) * 65536
048500     SEARCH WS-BYTE-ORDINAL VARYING IDX-BYTE-ORD
048600         WHEN WS-BYTE-ORDINAL (IDX-BYTE-ORD) =
048700              WS-PADDED-BYTE (WS-BYTE-IX + 3)
048800             CONTINUE
048900     END-SEARCH
049000     COMPUTE WS-MSG-WORD (IDX-MSG-WORD) =
049100             WS-MSG-WORD (IDX-MSG-WORD)
049200             + (IDX-BYTE-ORD - 1) * 16777216
049300     .
049400 MD5-310-EXIT.
049500     EXIT.
049600*
049700 MD5-400-TRANSFORM.
049800     MOVE WS-A TO WS-AA
049900     MOVE WS-B TO WS-BB
050000     MOVE WS-C TO WS-CC
050100     MOVE WS-D TO WS-DD
050200     PERFORM MD5-410-ONE-STEP THRU MD5-410-EXIT
050300         VARYING WS-STEP-NUM FROM 1 BY 1 UNTIL WS-STEP-NUM > 64
050400     ADD WS-AA TO WS-A
050500     ADD WS-BB TO WS-B
050600     ADD WS-CC TO WS-C
050700     ADD WS-DD TO WS-D
050800     .
050900 MD5-400-EXIT.
051000     EXIT.
051100*
051200 MD5-410-ONE-STEP.
051300     EVALUATE TRUE
051400         WHEN WS-STEP-NUM NOT > 16
051500             PERFORM MD5-420-ROUND-F THRU MD5-420-EXIT
051600         WHEN WS-STEP-NUM NOT > 32
051700             PERFORM MD5-430-ROUND-G THRU MD5-430-EXIT
051800         WHEN WS-STEP-NUM NOT > 48
051900             PERFORM MD5-440-ROUND-H THRU MD5-440-EXIT
052000         WHEN OTHER
052100             PERFORM MD5-450-ROUND-I THRU MD5-450-EXIT
052200     END-EVALUATE
052300     COMPUTE WS-TEMP-SUM =
052400               WS-AA + WS-F-RESULT
052500             + WS-K (WS-STEP-NUM)
052600             + WS-MSG-WORD (WS-G (WS-STEP-NUM))
052700     MOVE WS-TEMP-SUM TO WS-ROT-VALUE
052800     MOVE WS-S (WS-STEP-NUM) TO WS-ROT-AMOUNT
052900     PERFORM MD5-600-ROTATE-LEFT THRU MD5-600-EXIT
053000     MOVE WS-ROT-VALUE TO WS-TEMP-SUM
053100     ADD WS-BB TO WS-TEMP-SUM
053200     MOVE WS-DD TO WS-A
053300     MOVE WS-AA TO WS-D
053400     MOVE WS-BB TO WS-C
053500     MOVE WS-TEMP-SUM TO WS-BB
053600     MOVE WS-C TO WS-AA
053700     MOVE WS-D TO WS-CC
053800     MOVE WS-A TO WS-DD
053900     .
054000 MD5-410-EXIT.
054100     EXIT.
054200*
054300 MD5-420-ROUND-F.
054400*    F(X,Y,Z) = (X AND Y) OR ((NOT X) AND Z), X=BB Y=CC Z=DD
054500     PERFORM MD5-460-UNPACK-XYZ THRU MD5-460-EXIT
054600     PERFORM MD5-421-ONE-NIBBLE-F THRU MD5-421-EXIT
054700         VARYING WS-NIBBLE-IX FROM 1 BY 1 UNTIL WS-NIBBLE-IX > 8
054800     PERFORM MD5-470-PACK-RESULT THRU MD5-470-EXIT
054900     .
055000 MD5-420-EXIT.
055100     EXIT.
055200*
055300 MD5-421-ONE-NIBBLE-F.
055400     COMPUTE WS-NIB-NOT-X (WS-NIBBLE-IX) =
055500             15 - WS-NIB-X (WS-NIBBLE-IX)
055600     COMPUTE IDX-AND =
055700         WS-NIB-X (WS-NIBBLE-IX) * 16
055800             + WS-NIB-Y (WS-NIBBLE-IX) + 1
055900     MOVE WS-AND-TABLE (IDX-AND) TO WS-VAL-A
056000     COMPUTE IDX-AND =
056100         WS-NIB-NOT-X (WS-NIBBLE-IX) * 16
056200             + WS-NIB-Z (WS-NIBBLE-IX) + 1
056300     MOVE WS-AND-TABLE (IDX-AND) TO WS-VAL-B
056400     COMPUTE IDX-OR = WS-VAL-A * 16 + WS-VAL-B + 1
056500     MOVE WS-OR-TABLE (IDX-OR) TO WS-NIB-RESULT (WS-NIBBLE-IX)
056600     .
056700 MD5-421-EXIT.
056800     EXIT.
056900*
057000 MD5-430-ROUND-G.
057100*    G(X,Y,Z) = (X AND Z) OR (Y AND (NOT Z)), X=BB Y=CC Z=DD
057200     PERFORM MD5-460-UNPACK-XYZ THRU MD5-460-EXIT
057300     PERFORM MD5-431-ONE-NIBBLE-G THRU MD5-431-EXIT
057400         VARYING WS-NIBBLE-IX FROM 1 BY 1 UNTIL WS-NIBBLE-IX > 8
057500     PERFORM MD5-470-PACK-RESULT THRU MD5-470-EXIT
057600     .
057700 MD5-430-EXIT.
057800     EXIT.
057900*
058000 MD5-431-ONE-NIBBLE-G.
058100     COMPUTE WS-NIB-NOT-Z (WS-NIBBLE-IX) =
058200             15 - WS-NIB-Z (WS-NIBBLE-IX)
058300     COMPUTE IDX-AND =
058400         WS-NIB-X (WS-NIBBLE-IX) * 16
058500             + WS-NIB-Z (WS-NIBBLE-IX) + 1
058600     MOVE WS-AND-TABLE (IDX-AND) TO WS-VAL-A
058700     COMPUTE IDX-AND =
058800         WS-NIB-Y (WS-NIBBLE-IX) * 16
058900             + WS-NIB-NOT-Z (WS-NIBBLE-IX) + 1
059000     MOVE WS-AND-TABLE (IDX-AND) TO WS-VAL-B
059100     COMPUTE IDX-OR = WS-VAL-A * 16 + WS-VAL-B + 1
059200     MOVE WS-OR-TABLE (IDX-OR) TO WS-NIB-RESULT (WS-NIBBLE-IX)
059300     .
059400 MD5-431-EXIT.
059500     EXIT.
059600*
059700 MD5-440-ROUND-H.
059800*    H(X,Y,Z) = X XOR Y XOR Z, X=BB Y=CC Z=DD
059900     PERFORM MD5-460-UNPACK-XYZ THRU MD5-460-EXIT
060000     PERFORM MD5-441-ONE-NIBBLE-H THRU MD5-441-EXIT
060100         VARYING WS-NIBBLE-IX FROM 1 BY 1 UNTIL WS-NIBBLE-IX > 8
060200     PERFORM MD5-470-PACK-RESULT THRU MD5-470-EXIT
060300     .
060400 MD5-440-EXIT.
060500     EXIT.
060600*
060700 MD5-441-ONE-NIBBLE-H.
060800     COMPUTE IDX-XOR =
060900         WS-NIB-X (WS-NIBBLE-IX) * 16
061000             + WS-NIB-Y (WS-NIBBLE-IX) + 1
061100     MOVE WS-XOR-TABLE (IDX-XOR) TO WS-VAL-A
061200     COMPUTE IDX-XOR =
061300         WS-VAL-A * 16 + WS-NIB-Z (WS-NIBBLE-IX) + 1
061400     MOVE WS-XOR-TABLE (IDX-XOR) TO WS-NIB-RESULT (WS-NIBBLE-IX)
061500     .
061600 MD5-441-EXIT.
061700     EXIT.
061800*
061900 MD5-450-ROUND-I.
062000*    I(X,Y,Z) = Y XOR (X OR (NOT Z)), X=BB Y=CC Z=DD
062100     PERFORM MD5-460-UNPACK-XYZ THRU MD5-460-EXIT
062200     PERFORM MD5-451-ONE-NIBBLE-I THRU MD5-451-EXIT
062300         VARYING WS-NIBBLE-IX FROM 1 BY 1 UNTIL WS-NIBBLE-IX > 8
062400     PERFORM MD5-470-PACK-RESULT THRU MD5-470-EXIT
062500     .
062600 MD5-450-EXIT.
062700     EXIT.
062800*
062900 MD5-451-ONE-NIBBLE-I.
063000     COMPUTE WS-NIB-NOT-Z (WS-NIBBLE-IX) =
063100             15 - WS-NIB-Z (WS-NIBBLE-IX)
063200     COMPUTE IDX-OR =
063300         WS-NIB-X (WS-NIBBLE-IX) * 16
063400             + WS-NIB-NOT-Z (WS-NIBBLE-IX) + 1
063500     MOVE WS-OR-TABLE (IDX-OR) TO WS-VAL-A
063600     COMPUTE IDX-XOR =
063700         WS-NIB-Y (WS-NIBBLE-IX) * 16 + WS-VAL-A + 1
063800     MOVE WS-XOR-TABLE (IDX-XOR) TO WS-NIB-RESULT (WS-NIBBLE-IX)
063900     .
064000 MD5-451-EXIT.
064100     EXIT.
064200*
064300 MD5-460-UNPACK-XYZ.
064400*    SPLIT BB/CC/DD INTO EIGHT HEX NIBBLES APIECE, LOW NIBBLE
064500*    FIRST, BY REPEATED DIVIDE-BY-16 / REMAINDER.
064600     MOVE WS-BB TO WS-ROT-VALUE
064700     PERFORM MD5-461-UNPACK-X-NIBBLE THRU MD5-461-EXIT
064800         VARYING WS-NIBBLE-IX FROM 1 BY 1 UNTIL WS-NIBBLE-IX > 8
064900     MOVE WS-CC TO WS-ROT-VALUE
065000     PERFORM MD5-462-UNPACK-Y-NIBBLE THRU MD5-462-EXIT
065100         VARYING WS-NIBBLE-IX FROM 1 BY 1 UNTIL WS-NIBBLE-IX > 8
065200     MOVE WS-DD TO WS-ROT-VALUE
065300     PERFORM MD5-463-UNPACK-Z-NIBBLE THRU MD5-463-EXIT
065400         VARYING WS-NIBBLE-IX FROM 1 BY 1 UNTIL WS-NIBBLE-IX > 8
065500     .
065600 MD5-460-EXIT.
065700     EXIT.
065800*
065900 MD5-461-UNPACK-X-NIBBLE.
066000     DIVIDE WS-ROT-VALUE BY 16 GIVING WS-ROT-VALUE
066100         REMAINDER WS-NIB-X (WS-NIBBLE-IX)
066200     .
066300 MD5-461-EXIT.
066400     EXIT.
066500*
066600 MD5-462-UNPACK-Y-NIBBLE.
066700     DIVIDE WS-ROT-VALUE BY 16 GIVING WS-ROT-VALUE
066800         REMAINDER WS-NIB-Y (WS-NIBBLE-IX)
066900     .
067000 MD5-462-EXIT.
067100     EXIT.
067200*
067300 MD5-463-UNPACK-Z-NIBBLE.
067400     DIVIDE WS-ROT-VALUE BY 16 GIVING WS-ROT-VALUE
067500         REMAINDER WS-NIB-Z (WS-NIBBLE-IX)
067600     .
067700 MD5-463-EXIT.
067800     EXIT.
067900*
068000 MD5-470-PACK-RESULT.
068100*    REASSEMBLE THE EIGHT RESULT NIBBLES, LOW NIBBLE FIRST,
068200*    INTO WS-F-RESULT.
068300     MOVE ZERO TO WS-F-RESULT
068400     PERFORM MD5-475-ACCUM-ONE-NIBBLE THRU MD5-475-EXIT
068500         VARYING WS-NIBBLE-IX FROM 8 BY -1 UNTIL WS-NIBBLE-IX < 1
068600     .
068700 MD5-470-EXIT.
068800     EXIT.
068900*
069000 MD5-475-ACCUM-ONE-NIBBLE.
069100     COMPUTE WS-F-RESULT =
069200             WS-F-RESULT * 16 + WS-NIB-RESULT (WS-NIBBLE-IX)
069300     .
069400 MD5-475-EXIT.
069500     EXIT.
069600*
069700 MD5-600-ROTATE-LEFT.
069800*    ROTL(X,N) = ((X * 2**N) MOD 2**32) + (X / 2**(32-N))
069900     COMPUTE WS-ROT-PRODUCT =
070000             WS-ROT-VALUE * WS-POW2 (WS-ROT-AMOUNT + 1)
070100     DIVIDE WS-ROT-PRODUCT BY 4294967296
070200             GIVING WS-ROT-HIGHPART
070300             REMAINDER WS-ROT-LOWPART
070400     DIVIDE WS-ROT-VALUE BY WS-POW2 (33 - WS-ROT-AMOUNT)
070500             GIVING WS-ROT-HIGHPART
070600     ADD WS-ROT-HIGHPART TO WS-ROT-LOWPART
070700     MOVE WS-ROT-LOWPART TO WS-ROT-VALUE
070800     .
070900 MD5-600-EXIT.
071000     EXIT.
071100*
071200 MD5-700-FORMAT-DIGEST.
071300     MOVE WS-A TO WS-DIGEST-WORD (1)
071400     MOVE WS-B TO WS-DIGEST-WORD (2)
071500     MOVE WS-C TO WS-DIGEST-WORD (3)
071600     MOVE WS-D TO WS-DIGEST-WORD (4)
071700     MOVE SPACES TO LK-MD5-DIGEST
071800     PERFORM MD5-710-FORMAT-ONE-WORD THRU MD5-710-EXIT
071900         VARYING WS-BYTE-IX FROM 1 BY 1 UNTIL WS-BYTE-IX > 4
072000     .
072100 MD5-700-EXIT.
072200     EXIT.
072300*
072400 MD5-710-FORMAT-ONE-WORD.
072500*    EACH 32-BIT WORD IS EMITTED LOW-ORDER BYTE FIRST, EACH
072600*    BYTE AS TWO LOWER-CASE HEX DIGITS, HIGH NIBBLE FIRST
072700*    WITHIN THE BYTE - RFC 1321 3.5.  WS-NIB-RESULT(1) IS THE
072800*    LOW NIBBLE OF THE WORD, WS-NIB-RESULT(8) THE HIGH NIBBLE.
072900     MOVE WS-DIGEST-WORD (WS-BYTE-IX) TO WS-ROT-VALUE
073000     PERFORM MD5-711-EXTRACT-ONE-NIBBLE THRU MD5-711-EXIT
073100         VARYING WS-NIBBLE-IX FROM 1 BY 1 UNTIL WS-NIBBLE-IX > 8
073200     COMPUTE WS-STEP-NUM = (WS-BYTE-IX - 1) * 8
073300     PERFORM MD5-712-EMIT-ONE-OUTPUT-BYTE THRU MD5-712-EXIT
073400         VARYING WS-NIBBLE-IX FROM 1 BY 1 UNTIL WS-NIBBLE-IX > 4
073500     .
073600 MD5-710-EXIT.
073700     EXIT.
073800*
073900 MD5-711-EXTRACT-ONE-NIBBLE.
074000     DIVIDE WS-ROT-VALUE BY 16 GIVING WS-ROT-VALUE
074100         REMAINDER WS-NIB-RESULT (WS-NIBBLE-IX)
074200     .
074300 MD5-711-EXIT.
074400     EXIT.
074500*
074600 MD5-712-EMIT-ONE-OUTPUT-BYTE.
074700     COMPUTE WS-VAL-A = WS-STEP-NUM + (WS-NIBBLE-IX - 1) * 2
074800     MOVE WS-HEX-DIGIT (WS-NIB-RESULT (WS-NIBBLE-IX * 2) + 1)
074900         TO LK-MD5-DIGEST (WS-VAL-A + 1:1)
075000     MOVE WS-HEX-DIGIT
075100             (WS-NIB-RESULT (WS-NIBBLE-IX * 2 - 1) + 1)
075200         TO LK-MD5-DIGEST (WS-VAL-A + 2:1)
075300     .
075400 MD5-712-EXIT.
075500     EXIT.
