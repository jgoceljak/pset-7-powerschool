000100***************************************************************
000200* PROGRAM      : PSBLOGIN
000300* AUTHOR       : R. J. TALBOTT
000400* INSTALLATION : DISTRICT DATA CENTER - STUDENT SYSTEMS GROUP
000500* DATE-WRITTEN : 06/19/1995
000600* DATE-COMPILED:
000700* SECURITY     : UNCLASSIFIED - DISTRICT INTERNAL USE ONLY
000800***************************************************************
000900* REMARKS.
001000*     BATCH RESTATEMENT OF THE ON-LINE POWERSCHOOL LOGIN
001100*     SCREEN.  ONE LOGIN ATTEMPT (USERNAME + PLAINTEXT
001200*     PASSWORD) IS READ FROM LOGINPRM, HASHED THROUGH PSBMD5
001300*     AND COMPARED AGAINST THE MATCHING PSB-USR-AUTH FIELD ON
001400*     THE USER MASTER.  ON A SUCCESSFUL LOGIN THE MATCHED
001500*     RECORD'S LAST-LOGIN STAMP IS REFRESHED.  THIS SHOP HAS
001600*     NO VSAM ON THIS BOX SO THE MASTER IS REWRITTEN IN FULL,
001700*     THE SAME WAY CUSTCTRL REWRITES ITS SORTED EXTRACT.
001800*
001900*     EVERY MATCHED USERNAME IS ALSO JOINED BACK TO ITS ROLE
002000*     DETAIL RECORD (ADMINISTRATOR, TEACHER OR STUDENT MASTER,
002100*     KEYED BY USER-ID) SO THE RESULT LINE CARRIES A ROLE LABEL
002200*     AND DISPLAY NAME - SEE THE 1997 CHANGE LOG ENTRY BELOW.
002300*     ALL THREE DETAIL FILES ARE SMALL ENOUGH TO HOLD ENTIRELY
002400*     IN WORKING STORAGE, THE SAME WAY PSBFAC HOLDS ITS
002500*     DEPARTMENT TABLE.
002600*
002700* CHANGE LOG.
002800*     06/19/1995  RJT  0345  ORIGINAL PROGRAM.
002900*     01/22/1996  RJT  0345  ADDED THE "NO SUCH USER" MESSAGE -
003000*                            HELP DESK COULD NOT TELL A BAD
003100*                            PASSWORD FROM A MISTYPED USERNAME.
003200*     09/09/1998  DKM  0483  Y2K SWEEP - PSB-USR-LAST-LOGIN-YY
003300*                            WIDENED TO A 4-DIGIT YEAR (SEE
003400*                            PSBUSREC).
003500*     03/03/2004  KLW  0619  ROOT AND FIRST-LOGIN USERS NOW
003600*                            FLAGGED ON THE RESULT LINE SO THE
003700*                            HELP DESK KNOWS TO PROMPT FOR A
003800*                            PASSWORD CHANGE.
004000*                            DETAIL TABLES ADDED AND JOINED TO
004100*                            THE MATCHED USER BY USER-ID.  HELP
004200*                            DESK HAD NO WAY TO CONFIRM WHICH
004300*                            TEACHER OR STUDENT RECORD A LOGIN
004400*                            TIED BACK TO WITHOUT PULLING THE
004500*                            ROLE MASTER BY HAND - RESULT LINE
004600*                            WIDENED TO CARRY THE ROLE LABEL AND
004700*                            DISPLAY NAME.
004800***************************************************************
004900 IDENTIFICATION DIVISION.
005000 PROGRAM-ID. PSBLOGIN.
005100 AUTHOR. R. J. TALBOTT.
005200 INSTALLATION. DISTRICT DATA CENTER.
005300 DATE-WRITTEN. 06/19/1995.
005400 DATE-COMPILED.
005500 SECURITY. UNCLASSIFIED - DISTRICT INTERNAL USE ONLY.
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-370.
005900 OBJECT-COMPUTER. IBM-370.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT LOGIN-PARM-FILE ASSIGN TO LOGINPRM
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-PARM-STATUS.
006700     SELECT USER-MASTER-IN ASSIGN TO USERIN
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS WS-USRIN-STATUS.
007000     SELECT USER-MASTER-OUT ASSIGN TO USEROUT
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WS-USROUT-STATUS.
007300     SELECT ADMINISTRATOR-FILE ASSIGN TO ADMINIF
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS WS-ADMIN-STATUS.
007600     SELECT TEACHER-FILE ASSIGN TO TCHRIN
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS WS-TCHR-STATUS.
007900     SELECT STUDENT-FILE ASSIGN TO STUIN
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS WS-STU-STATUS.
008200     SELECT LOGIN-RESULT-RPT ASSIGN TO LOGINRPT
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS WS-RPT-STATUS.
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  LOGIN-PARM-FILE.
008800 01  LOGIN-PARM-RECORD.
008900     05  LP-USERNAME              PIC X(20).
009000     05  LP-PASSWORD              PIC X(40).
009100     05  FILLER                   PIC X(20).
009200 FD  USER-MASTER-IN.
009300     COPY PSBUSREC REPLACING ==PSB-USER-== BY ==UI-USER-==.
009400 FD  USER-MASTER-OUT.
009500 01  USER-OUT-RECORD              PIC X(100).
009600 FD  ADMINISTRATOR-FILE.
009700     COPY PSBADREC REPLACING ==PSB-ADMIN-== BY ==AI-ADM-==.
009800 FD  TEACHER-FILE.
009900     COPY PSBTHREC REPLACING ==PSB-TCHR-== BY ==TI-TCHR-==.
010000 FD  STUDENT-FILE.
010100     COPY PSBSTREC REPLACING ==PSB-STU-== BY ==SI-STU-==.
010200 FD  LOGIN-RESULT-RPT.
010300 01  LOGIN-RPT-LINE                PIC X(120).
010400 WORKING-STORAGE SECTION.
010500 01  WS-LOGIN-HEADER.
010600     05  WS-LOGIN-EYECATCHER      PIC X(16)
010700                                   VALUE 'PSBLOGIN----WS'.
010800     05  WS-RECORDS-READ          PIC S9(7) COMP VALUE ZERO.
010900     05  WS-RECORDS-WRITTEN       PIC S9(7) COMP VALUE ZERO.
011000     05  FILLER                   PIC X(04) VALUE SPACES.
011100 01  WS-FILE-STATUSES.
011200     05  WS-PARM-STATUS           PIC XX.
011300         88  PARM-OK                  VALUE '00'.
011400         88  PARM-EOF                  VALUE '10'.
011500     05  WS-USRIN-STATUS          PIC XX.
011600         88  USRIN-OK                  VALUE '00'.
011700         88  USRIN-EOF                  VALUE '10'.
011800     05  WS-USROUT-STATUS         PIC XX.
011900         88  USROUT-OK                  VALUE '00'.
012000     05  WS-ADMIN-STATUS          PIC XX.
012100         88  ADMIN-OK                  VALUE '00'.
012200     05  WS-TCHR-STATUS           PIC XX.
012300         88  TCHR-OK                   VALUE '00'.
012400     05  WS-STU-STATUS            PIC XX.
012500         88  STU-OK                    VALUE '00'.
012600     05  WS-RPT-STATUS            PIC XX.
012700         88  RPT-OK                     VALUE '00'.
012800     05  FILLER                   PIC X(04) VALUE SPACES.
012900 01  WS-SWITCHES.
013000     05  WS-USRIN-EOF-SW          PIC X VALUE 'N'.
013100         88  USRIN-AT-EOF              VALUE 'Y'.
013200     05  WS-MATCH-FOUND-SW        PIC X VALUE 'N'.
013300         88  USER-MATCH-FOUND          VALUE 'Y'.
013400     05  WS-LOGIN-OK-SW           PIC X VALUE 'N'.
013500         88  LOGIN-SUCCEEDED            VALUE 'Y'.
013600     05  FILLER                   PIC X(04) VALUE SPACES.
013700 01  WS-SWITCHES-X REDEFINES WS-SWITCHES PIC X(07).
013800 01  WS-CURRENT-STAMP.
013900     05  WS-CURR-DATE.
014000         10  WS-CURR-YY           PIC 9(02).
014100         10  WS-CURR-MM           PIC 9(02).
014200         10  WS-CURR-DD           PIC 9(02).
014300     05  WS-CURR-TIME.
014400         10  WS-CURR-HH           PIC 9(02).
014500         10  WS-CURR-MN           PIC 9(02).
014600         10  WS-CURR-SS           PIC 9(02).
014700         10  WS-CURR-HH100        PIC 9(02).
014800     05  FILLER                   PIC X(04) VALUE SPACES.
014900 01  WS-CURRENT-STAMP-X REDEFINES WS-CURRENT-STAMP PIC X(16).
015000 77  WS-CURR-CENTURY              PIC 9(02) VALUE 20.
015100 01  WS-STAMP-BUILD.
015200     05  WS-STAMP-YYYY            PIC 9(04).
015300     05  FILLER                   PIC X VALUE '-'.
015400     05  WS-STAMP-MM              PIC 9(02).
015500     05  FILLER                   PIC X VALUE '-'.
015600     05  WS-STAMP-DD              PIC 9(02).
015700     05  FILLER                   PIC X VALUE SPACE.
015800     05  WS-STAMP-HH              PIC 9(02).
015900     05  FILLER                   PIC X VALUE ':'.
016000     05  WS-STAMP-MN              PIC 9(02).
016100     05  FILLER                   PIC X VALUE ':'.
016200     05  WS-STAMP-SS              PIC 9(02).
016300     05  FILLER                   PIC X VALUE '.'.
016400     05  WS-STAMP-MMM             PIC 9(03).
016500 01  WS-STAMP-BUILD-X REDEFINES WS-STAMP-BUILD PIC X(23).
016600 01  WS-HASH-WORK.
016700     05  WS-HASH-PLAINTEXT        PIC X(55).
016800     05  WS-HASH-PLAINTEXT-LEN    PIC 99.
016900     05  WS-HASH-DIGEST           PIC X(32).
017000     05  FILLER                   PIC X(04) VALUE SPACES.
017100 01  WS-RESULT-LINE.
017200     05  WS-RES-USERNAME          PIC X(20).
017300     05  FILLER                   PIC X(02) VALUE SPACES.
017400     05  WS-RES-MESSAGE           PIC X(40).
017500     05  FILLER                   PIC X(02) VALUE SPACES.
017600     05  WS-RES-ROLE-LABEL        PIC X(15).
017700     05  FILLER                   PIC X(02) VALUE SPACES.
017800     05  WS-RES-DETAIL-NAME       PIC X(31).
017900     05  FILLER                   PIC X(08) VALUE SPACES.
018000*
018200*    ENOUGH TO HOLD ENTIRELY IN WORKING STORAGE - THE ROLE
018300*    LOOKUP AT LOGIN TIME IS A TABLE SEARCH RATHER THAN A
018400*    SECOND FILE PASS PER LOGIN ATTEMPT.
018500*
018600 77  WS-ADMIN-TABLE-MAX           PIC S9(04) COMP VALUE 100.
018700 77  WS-ADMIN-TABLE-COUNT         PIC S9(04) COMP VALUE ZERO.
018800 01  WS-ADMIN-TABLE.
018900     05  WS-ADM-ENTRY OCCURS 100 TIMES INDEXED BY IDX-ADM.
019000         10  WS-ADM-TBL-USER-ID   PIC 9(05).
019100         10  WS-ADM-TBL-NAME      PIC X(31).
019200     05  FILLER                   PIC X(04) VALUE SPACES.
019300 01  WS-ADMIN-TABLE-X REDEFINES WS-ADMIN-TABLE PIC X(3604).
019400 77  WS-TCHR-TABLE-MAX            PIC S9(04) COMP VALUE 800.
019500 77  WS-TCHR-TABLE-COUNT          PIC S9(04) COMP VALUE ZERO.
019600 01  WS-TCHR-TABLE.
019700     05  WS-TCHR-ENTRY OCCURS 800 TIMES INDEXED BY IDX-TCHR.
019800         10  WS-TCHR-TBL-USER-ID  PIC 9(05).
019900         10  WS-TCHR-TBL-NAME     PIC X(31).
020000     05  FILLER                   PIC X(04) VALUE SPACES.
020100 01  WS-TCHR-TABLE-X REDEFINES WS-TCHR-TABLE PIC X(28804).
020200 77  WS-STU-TABLE-MAX             PIC S9(04) COMP VALUE 5000.
020300 77  WS-STU-TABLE-COUNT           PIC S9(04) COMP VALUE ZERO.
020400 01  WS-STU-TABLE.
020500     05  WS-STU-ENTRY OCCURS 5000 TIMES INDEXED BY IDX-STU.
020600         10  WS-STU-TBL-USER-ID   PIC 9(05).
020700         10  WS-STU-TBL-NAME      PIC X(31).
020800     05  FILLER                   PIC X(04) VALUE SPACES.
020900 01  WS-STU-TABLE-X REDEFINES WS-STU-TABLE PIC X(180004).
021000 PROCEDURE DIVISION.
021100 PSBL-000-MAIN.
021200     PERFORM PSBL-100-INITIALIZE THRU PSBL-100-EXIT
021300     PERFORM PSBL-120-LOAD-ADMINISTRATORS THRU PSBL-120-EXIT
021400     PERFORM PSBL-130-LOAD-TEACHERS THRU PSBL-130-EXIT
021500     PERFORM PSBL-140-LOAD-STUDENTS THRU PSBL-140-EXIT
021600     PERFORM PSBL-200-PROCESS-ROSTER THRU PSBL-200-EXIT
021700         UNTIL USRIN-AT-EOF
021800     PERFORM PSBL-800-FINISH THRU PSBL-800-EXIT
021900     STOP RUN
022000     .
022100 PSBL-000-EXIT.
022200     EXIT.
022300*
022400 PSBL-100-INITIALIZE.
022500     OPEN INPUT LOGIN-PARM-FILE
022600     OPEN INPUT USER-MASTER-IN
022700     OPEN OUTPUT USER-MASTER-OUT
022800     OPEN OUTPUT LOGIN-RESULT-RPT
022900     READ LOGIN-PARM-FILE
023000         AT END
023100             DISPLAY 'PSBLOGIN - NO LOGIN PARM RECORD PRESENT'
023200             GO TO PSBL-190-NO-PARM
023300     END-READ
023400     ACCEPT WS-CURR-DATE FROM DATE
023500     ACCEPT WS-CURR-TIME FROM TIME
023600     COMPUTE WS-STAMP-YYYY = WS-CURR-CENTURY * 100 + WS-CURR-YY
023700     MOVE WS-CURR-MM TO WS-STAMP-MM
023800     MOVE WS-CURR-DD TO WS-STAMP-DD
023900     MOVE WS-CURR-HH TO WS-STAMP-HH
024000     MOVE WS-CURR-MN TO WS-STAMP-MN
024100     MOVE WS-CURR-SS TO WS-STAMP-SS
024200     MOVE ZERO TO WS-STAMP-MMM
024300     MOVE SPACES TO WS-HASH-PLAINTEXT
024400     MOVE LP-PASSWORD TO WS-HASH-PLAINTEXT (1:40)
024500     PERFORM PSBL-110-FIND-PASSWORD-LEN THRU PSBL-110-EXIT
024600     GO TO PSBL-100-EXIT
024700     .
024800 PSBL-190-NO-PARM.
024900     MOVE 'N' TO WS-USRIN-EOF-SW
025000     SET USRIN-AT-EOF TO TRUE
025100     .
025200 PSBL-100-EXIT.
025300     EXIT.
025400*
025500 PSBL-110-FIND-PASSWORD-LEN.
025600*    TRAILING BLANKS IN LP-PASSWORD ARE NOT PART OF THE
025700*    PLAINTEXT - FIND THE LAST NON-BLANK COLUMN.
025800     MOVE 40 TO WS-HASH-PLAINTEXT-LEN
025900     PERFORM PSBL-115-BACK-UP-ONE-COLUMN THRU PSBL-115-EXIT
026000         UNTIL WS-HASH-PLAINTEXT-LEN = 0
026100             OR LP-PASSWORD (WS-HASH-PLAINTEXT-LEN:1) NOT = SPACE
026200     .
026300 PSBL-110-EXIT.
026400     EXIT.
026500*
026600 PSBL-115-BACK-UP-ONE-COLUMN.
026700     SUBTRACT 1 FROM WS-HASH-PLAINTEXT-LEN
026800     .
026900 PSBL-115-EXIT.
027000     EXIT.
027100*
027200 PSBL-120-LOAD-ADMINISTRATORS.
027300     OPEN INPUT ADMINISTRATOR-FILE
027400     PERFORM PSBL-121-LOAD-ONE-ADMIN THRU PSBL-121-EXIT
027500         UNTIL NOT ADMIN-OK
027600     CLOSE ADMINISTRATOR-FILE
027700     .
027800 PSBL-120-EXIT.
027900     EXIT.
028000*
028100 PSBL-121-LOAD-ONE-ADMIN.
028200     READ ADMINISTRATOR-FILE
028300         AT END
028400             MOVE '10' TO WS-ADMIN-STATUS
028500             GO TO PSBL-121-EXIT
028600     END-READ
028700     ADD 1 TO WS-ADMIN-TABLE-COUNT
028800     SET IDX-ADM TO WS-ADMIN-TABLE-COUNT
028900     MOVE AI-ADM-USER-ID TO WS-ADM-TBL-USER-ID (IDX-ADM)
029000     STRING AI-ADM-FIRST-NAME DELIMITED BY SIZE
029100            ' '               DELIMITED BY SIZE
029200            AI-ADM-LAST-NAME  DELIMITED BY SIZE
029300         INTO WS-ADM-TBL-NAME (IDX-ADM)
029400     .
029500 PSBL-121-EXIT.
029600     EXIT.
029700*
029800 PSBL-130-LOAD-TEACHERS.
029900     OPEN INPUT TEACHER-FILE
030000     PERFORM PSBL-131-LOAD-ONE-TEACHER THRU PSBL-131-EXIT
030100         UNTIL NOT TCHR-OK
030200     CLOSE TEACHER-FILE
030300     .
030400 PSBL-130-EXIT.
030500     EXIT.
030600*
030700 PSBL-131-LOAD-ONE-TEACHER.
030800     READ TEACHER-FILE
030900         AT END
031000             MOVE '10' TO WS-TCHR-STATUS
031100             GO TO PSBL-131-EXIT
031200     END-READ
031300     ADD 1 TO WS-TCHR-TABLE-COUNT
031400     SET IDX-TCHR TO WS-TCHR-TABLE-COUNT
031500     MOVE TI-TCHR-USER-ID TO WS-TCHR-TBL-USER-ID (IDX-TCHR)
031600     STRING TI-TCHR-FIRST-NAME DELIMITED BY SIZE
031700            ' '                DELIMITED BY SIZE
031800            TI-TCHR-LAST-NAME  DELIMITED BY SIZE
031900         INTO WS-TCHR-TBL-NAME (IDX-TCHR)
032000     .
032100 PSBL-131-EXIT.
032200     EXIT.
032300*
032400 PSBL-140-LOAD-STUDENTS.
032500     OPEN INPUT STUDENT-FILE
032600     PERFORM PSBL-141-LOAD-ONE-STUDENT THRU PSBL-141-EXIT
032700         UNTIL NOT STU-OK
032800     CLOSE STUDENT-FILE
032900     .
033000 PSBL-140-EXIT.
033100     EXIT.
033200*
033300 PSBL-141-LOAD-ONE-STUDENT.
033400     READ STUDENT-FILE
033500         AT END
033600             MOVE '10' TO WS-STU-STATUS
033700             GO TO PSBL-141-EXIT
033800     END-READ
033900     ADD 1 TO WS-STU-TABLE-COUNT
034000     SET IDX-STU TO WS-STU-TABLE-COUNT
034100     MOVE SI-STU-USER-ID TO WS-STU-TBL-USER-ID (IDX-STU)
034200     STRING SI-STU-FIRST-NAME DELIMITED BY SIZE
034300            ' '               DELIMITED BY SIZE
034400            SI-STU-LAST-NAME  DELIMITED BY SIZE
034500         INTO WS-STU-TBL-NAME (IDX-STU)
034600     .
034700 PSBL-141-EXIT.
034800     EXIT.
034900*
035000 PSBL-200-PROCESS-ROSTER.
035100     READ USER-MASTER-IN
035200         AT END
035300             SET USRIN-AT-EOF TO TRUE
035400             GO TO PSBL-200-EXIT
035500     END-READ
035600     ADD 1 TO WS-RECORDS-READ
035700     IF UI-USER-USERNAME = LP-USERNAME
035800         SET USER-MATCH-FOUND TO TRUE
035900         PERFORM PSBL-205-LOOKUP-ROLE-DETAIL THRU PSBL-205-EXIT
036000         PERFORM PSBL-210-CHECK-PASSWORD THRU PSBL-210-EXIT
036100     END-IF
036200     WRITE USER-OUT-RECORD FROM UI-USER-RECORD
036300     ADD 1 TO WS-RECORDS-WRITTEN
036400     .
036500 PSBL-200-EXIT.
036600     EXIT.
036700*
036800 PSBL-205-LOOKUP-ROLE-DETAIL.
036900*    JOINS THE MATCHED USER RECORD TO ITS ROLE-SPECIFIC DETAIL
037000*    RECORD BY USER-ID - ADMINISTRATOR, TEACHER OR STUDENT
037100*    MASTER, DEPENDING ON PSB-USER-ACCOUNT-TYPE.  ROOT HAS NO
037200*    DETAIL RECORD ON ANY OF THE THREE FILES.
037300     MOVE SPACES TO WS-RES-ROLE-LABEL
037400     MOVE SPACES TO WS-RES-DETAIL-NAME
037500     EVALUATE TRUE
037600         WHEN UI-USER-IS-ROOT
037700             MOVE 'ROOT' TO WS-RES-ROLE-LABEL
037800             MOVE 'SYSTEM ACCOUNT - NO DETAIL RECORD'
037900                 TO WS-RES-DETAIL-NAME
038000         WHEN UI-USER-IS-ADMIN
038100             MOVE 'ADMINISTRATOR' TO WS-RES-ROLE-LABEL
038200             PERFORM PSBL-206-LOOKUP-ADMIN THRU PSBL-206-EXIT
038300         WHEN UI-USER-IS-TEACHER
038400             MOVE 'TEACHER' TO WS-RES-ROLE-LABEL
038500             PERFORM PSBL-207-LOOKUP-TEACHER THRU PSBL-207-EXIT
038600         WHEN UI-USER-IS-STUDENT
038700             MOVE 'STUDENT' TO WS-RES-ROLE-LABEL
038800             PERFORM PSBL-208-LOOKUP-STUDENT THRU PSBL-208-EXIT
038900         WHEN OTHER
039000             MOVE 'UNKNOWN' TO WS-RES-ROLE-LABEL
039100     END-EVALUATE
039200     .
039300 PSBL-205-EXIT.
039400     EXIT.
039500*
039600 PSBL-206-LOOKUP-ADMIN.
039700     MOVE 'NOT ON FILE' TO WS-RES-DETAIL-NAME
039800     IF WS-ADMIN-TABLE-COUNT > 0
039900         SET IDX-ADM TO 1
040000         SEARCH WS-ADM-ENTRY
040100             AT END
040200                 MOVE 'NOT ON FILE' TO WS-RES-DETAIL-NAME
040300             WHEN WS-ADM-TBL-USER-ID (IDX-ADM) = UI-USER-ID
040400                 MOVE WS-ADM-TBL-NAME (IDX-ADM)
040500                     TO WS-RES-DETAIL-NAME
040600         END-SEARCH
040700     END-IF
040800     .
040900 PSBL-206-EXIT.
041000     EXIT.
041100*
041200 PSBL-207-LOOKUP-TEACHER.
041300     MOVE 'NOT ON FILE' TO WS-RES-DETAIL-NAME
041400     IF WS-TCHR-TABLE-COUNT > 0
041500         SET IDX-TCHR TO 1
041600         SEARCH WS-TCHR-ENTRY
041700             AT END
041800                 MOVE 'NOT ON FILE' TO WS-RES-DETAIL-NAME
041900             WHEN WS-TCHR-TBL-USER-ID (IDX-TCHR) = UI-USER-ID
042000                 MOVE WS-TCHR-TBL-NAME (IDX-TCHR)
042100                     TO WS-RES-DETAIL-NAME
042200         END-SEARCH
042300     END-IF
042400     .
042500 PSBL-207-EXIT.
042600     EXIT.
042700*
042800 PSBL-208-LOOKUP-STUDENT.
042900     MOVE 'NOT ON FILE' TO WS-RES-DETAIL-NAME
043000     IF WS-STU-TABLE-COUNT > 0
043100         SET IDX-STU TO 1
043200         SEARCH WS-STU-ENTRY
043300             AT END
043400                 MOVE 'NOT ON FILE' TO WS-RES-DETAIL-NAME
043500             WHEN WS-STU-TBL-USER-ID (IDX-STU) = UI-USER-ID
043600                 MOVE WS-STU-TBL-NAME (IDX-STU)
043700                     TO WS-RES-DETAIL-NAME
043800         END-SEARCH
043900     END-IF
044000     .
044100 PSBL-208-EXIT.
044200     EXIT.
044300*
044400 PSBL-210-CHECK-PASSWORD.
044500     CALL 'PSBMD5' USING WS-HASH-PLAINTEXT
044600                          WS-HASH-PLAINTEXT-LEN
044700                          WS-HASH-DIGEST
044800     IF WS-HASH-DIGEST = UI-USER-AUTH
044900         SET LOGIN-SUCCEEDED TO TRUE
045000         MOVE LP-USERNAME TO WS-RES-USERNAME
045100         MOVE 'LOGIN SUCCESSFUL' TO WS-RES-MESSAGE
045200         IF UI-USER-LAST-LOGIN-X = '0000-00-00 00:00:00.000'
045300             MOVE 'LOGIN SUCCESSFUL - FIRST LOGIN, SET PASSWORD'
045400                 TO WS-RES-MESSAGE
045500         END-IF
045600         MOVE WS-STAMP-BUILD-X TO UI-USER-LAST-LOGIN-X
045700     ELSE
045800         MOVE LP-USERNAME TO WS-RES-USERNAME
045900         MOVE 'LOGIN FAILED - BAD PASSWORD' TO WS-RES-MESSAGE
046000     END-IF
046100     WRITE LOGIN-RPT-LINE FROM WS-RESULT-LINE
046200     .
046300 PSBL-210-EXIT.
046400     EXIT.
046500*
046600 PSBL-800-FINISH.
046700     IF NOT USER-MATCH-FOUND
046800         MOVE LP-USERNAME TO WS-RES-USERNAME
046900         MOVE 'LOGIN FAILED - NO SUCH USER' TO WS-RES-MESSAGE
047000         MOVE SPACES TO WS-RES-ROLE-LABEL
047100         MOVE SPACES TO WS-RES-DETAIL-NAME
047200         WRITE LOGIN-RPT-LINE FROM WS-RESULT-LINE
047300     END-IF
047400     CLOSE LOGIN-PARM-FILE
047500     CLOSE USER-MASTER-IN
047600     CLOSE USER-MASTER-OUT
047700     CLOSE LOGIN-RESULT-RPT
047800     DISPLAY 'PSBLOGIN - RECORDS READ    = ' WS-RECORDS-READ
047900     DISPLAY 'PSBLOGIN - RECORDS WRITTEN = ' WS-RECORDS-WRITTEN
048000     .
048100 PSBL-800-EXIT.
048200     EXIT.
